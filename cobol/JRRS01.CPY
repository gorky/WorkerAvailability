000100******************************************************************        
000200*        JRRS01 - HOJA DE PADRON DE AUXILIARES (ENTRADA)        *         
000300*        REGISTRO DEL ARCHIVO JRROST (HOJAS 2 Y 3 DEL LIBRO DE     *      
000400*        EXCEL ORIGINAL, CONCATENADAS). SE AGREGA MARCA DE        *       
000500*        ENCABEZADO (H) Y DETALLE (D) - VER SOL-07112.            *       
000600******************************************************************        
000700 01  JRRS-FILA-PADRON.                                                    
000800     05  JRRS-TIPO-REGISTRO       PIC X(01).                              
000900         88  JRRS-ES-ENCABEZADO         VALUE 'H'.                        
001000         88  JRRS-ES-DETALLE            VALUE 'D'.                        
001100     05  JRRS-DATOS-FILA          PIC X(359).                             
001200*--> VISTA DE ENCABEZADO: TITULOS DE COLUMNA DE LA HOJA DE EXCEL          
001300     05  JRRS-ENCABEZADO-R REDEFINES JRRS-DATOS-FILA.                     
001400         10  JRRS-TITULO-NOMBRE       PIC X(30).                          
001500         10  JRRS-TITULO-APELLIDO     PIC X(30).                          
001600         10  JRRS-TITULO-CIUDAD       PIC X(30).                          
001700         10  JRRS-TITULO-TELEFONO     PIC X(20).                          
001800         10  JRRS-TITULO-CORREO       PIC X(60).                          
001900         10  JRRS-TITULO-EXPERIENCIA  PIC X(10).                          
002000         10  JRRS-TITULO-IDIOMA       PIC X(60).                          
002100         10  FILLER                   PIC X(119).                         
002200*--> VISTA DE DETALLE: UNA FILA DE PADRON DE AUXILIARES                   
002300     05  JRRS-DETALLE-R REDEFINES JRRS-DATOS-FILA.                        
002400         10  JRRS-NOTAS-IN            PIC X(100).                         
002500         10  JRRS-NOMBRE-IN           PIC X(30).                          
002600         10  JRRS-APELLIDO-IN         PIC X(30).                          
002700         10  JRRS-CIUDAD-IN           PIC X(30).                          
002800         10  JRRS-TELEFONO-IN         PIC X(20).                          
002900         10  JRRS-CORREO-IN           PIC X(60).                          
003000         10  JRRS-EXPERIENCIA-IN      PIC X(10).                          
003100         10  JRRS-IDIOMA-IN           PIC X(60).                          
003200         10  JRRS-UBICACION-IN        PIC X(10).                          
003300         10  FILLER                   PIC X(09).                          
