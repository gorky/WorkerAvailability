000100******************************************************************        
000200*        JRAV01 - HOJA DE DISPONIBILIDAD DIARIA (ENTRADA)       *         
000300*        REGISTRO DEL ARCHIVO JRDISP - SUSTITUYE LAS HOJAS DEL   *        
000400*        LIBRO DE EXCEL (UNA POR FECHA) POR UN SOLO ARCHIVO      *        
000500*        SECUENCIAL CON REGISTROS DE ENCABEZADO (H) Y DETALLE(D) *        
000600******************************************************************        
000700 01  JRAV-REGISTRO-HOJA.                                                  
000800     05  JRAV-TIPO-REGISTRO       PIC X(01).                              
000900         88  JRAV-ES-ENCABEZADO         VALUE 'H'.                        
001000         88  JRAV-ES-DETALLE            VALUE 'D'.                        
001100     05  JRAV-DATOS-HOJA          PIC X(170).                             
001200*--> VISTA DE ENCABEZADO: NOMBRE DE HOJA (FECHA MM-DD) Y LOS              
001300*    TITULOS DE COLUMNA DE LA HOJA DE EXCEL - VER SOL-07112.              
001400     05  JRAV-ENCABEZADO-R REDEFINES JRAV-DATOS-HOJA.                     
001500         10  JRAV-NOMBRE-HOJA     PIC X(10).                              
001600         10  JRAV-TITULO-APELLIDO PIC X(30).                              
001700         10  JRAV-TITULO-NOMBRE   PIC X(30).                              
001800         10  JRAV-TITULO-CEDULA   PIC X(20).                              
001900         10  JRAV-TITULO-JUNTA    PIC X(10).                              
002000         10  JRAV-TITULO-PUESTO   PIC X(30).                              
002100         10  JRAV-TITULO-SI       PIC X(10).                              
002200         10  JRAV-TITULO-NO       PIC X(10).                              
002300         10  FILLER               PIC X(20).                              
002400*--> VISTA DE DETALLE: UNA FILA DE DISPONIBILIDAD                         
002500     05  JRAV-DETALLE-R REDEFINES JRAV-DATOS-HOJA.                        
002600         10  JRAV-APELLIDO-IN     PIC X(30).                              
002700         10  JRAV-NOMBRE-IN       PIC X(30).                              
002800         10  JRAV-CEDULA-IN       PIC X(20).                              
002900         10  JRAV-JUNTA-IN        PIC X(10).                              
003000         10  JRAV-PUESTO-IN       PIC X(30).                              
003100         10  JRAV-SI-IN           PIC X(10).                              
003200         10  JRAV-NO-IN           PIC X(10).                              
003300         10  FILLER               PIC X(30).                              
