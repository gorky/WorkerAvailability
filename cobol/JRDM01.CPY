000100******************************************************************        
000200*        JRDM01 - DISPONIBILIDAD DE AUXILIARES ELECTORALES      *         
000300*        REGISTRO DEL ARCHIVO JRDMAE - ACCESO INDEXADO POR       *        
000400*        AUXILIAR+FECHA (SOL-07119: LA LLAVE EVITA DUPLICADOS    *        
000500*        DE AUXILIAR/FECHA SIN NECESIDAD DE BUSQUEDA PREVIA)     *        
000600******************************************************************        
000700 01  JRDM-REGISTRO-DISPONIBLE.                                            
000800     05  JRDM-LLAVE.                                                      
000900         10  JRDM-ID-AUXILIAR         PIC 9(06).                          
001000         10  JRDM-FECHA-DISPONIBLE    PIC 9(08).                          
001100         10  JRDM-FECHA-DISPONIBLE-R REDEFINES                            
001200                              JRDM-FECHA-DISPONIBLE.                      
001300             15  JRDM-FECHA-ANIO      PIC 9(04).                          
001400             15  JRDM-FECHA-MES       PIC 9(02).                          
001500             15  JRDM-FECHA-DIA       PIC 9(02).                          
001600     05  FILLER                   PIC X(14).                              
