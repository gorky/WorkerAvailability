000100******************************************************************        
000200* FECHA       : 03/10/1991                                       *        
000300* PROGRAMADOR : E. CORDERO (EC)                                  *        
000400* APLICACION  : JUNTAS RECEPTORAS DE VOTOS (JRV)                 *        
000500* PROGRAMA    : JRRP1003                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : GENERA LOS TRES REPORTES DE DISPONIBILIDAD DE    *        
000800*             : AUXILIARES DE MESA: LISTADO GENERAL, DETALLE     *        
000900*             : SEMANAL Y AUXILIARES SIN PROGRAMAR               *        
001000* ARCHIVOS    : JRWMAE=C,JRDMAE=C , JRREPA=R, JRREPB=R, JRREPC=R *        
001100* ACCION (ES) : R=REPORTE                                        *        
001200* INSTALADO   : 03/10/1991                                       *        
001300* SOLICITUD   : SOL-91084                                        *        
001400* NOMBRE      : REPORTES DE DISPONIBILIDAD DE AUXILIARES         *        
001500******************************************************************        
001600*                 B I T A C O R A   D E   C A M B I O S          *        
001700******************************************************************        
001800* 03/10/1991 EC SOL-91084  VERSION ORIGINAL DEL PROGRAMA         *        
001900* 22/01/1992 EC SOL-92008  SE AGREGA ORDENAMIENTO POR APELLIDO   *        
002000* 14/06/1993 RM SOL-93099  SE AGREGA REPORTE B (DETALLE SEMANAL) *        
002100* 09/02/1994 RM SOL-94017  CORRIGE TOPE DE DIA 30 EN SEMANA FINAL*        
002200* 27/10/1995 JS SOL-95178  SE AGREGA REPORTE C (SIN PROGRAMAR)   *        
002300* 18/05/1996 JS SOL-96079  CORRIGE REGLA DE CEDULA EN BLANCO     *        
002400* 30/11/1997 MV SOL-97191  SE AGREGA TABLA DE MARCAS POR DIA     *        
002500* 08/12/1998 MV SOL-98219  REVISION Y2K - FECHAS A 4 DIGITOS     *        
002600* 19/01/1999 MV SOL-99009  PRUEBAS DE PASO DE SIGLO COMPLETADAS  *        
002700* 25/07/2000 EC SOL-00094  SE AJUSTA FORMATO DE ENCABEZADOS      *        
002800* 12/03/2002 RM SOL-02038  CORRIGE CONTEO DE AUXILIARES MAXIMO   *        
002900* 14/09/2005 JS SOL-05122  SE DOCUMENTA REGLA DE SIN PROGRAMAR   *        
003000* 11/03/2008 EC SOL-08051  REPORTE B SE ARMA POR SEMANA (TRES    *        
003100*                          HOJAS COMPLETAS), YA NO POR AUXILIAR  *        
003200* 19/08/2009 RM SOL-09073  CORRIGE ANCHO DE ENCABEZADOS A Y B;   *        
003300*                          REPORTE A QUEDA EN 13 COLUMNAS DE DIA *        
003400* 02/11/2009 RM SOL-07119  JRDMAE PASA A INDEXADO POR AUXILIAR+  *        
003500*                          FECHA (YA NO SE USA RELATIVE KEY)     *        
003600* 05/02/2010 RM SOL-10011  REPORTE B: LA HOJA 26-30 SOLO TIENE   *        
003700*                          5 DIAS; SE LIMPIAN Y TOPAN LOS        *        
003800*                          TITULOS DE ENCABEZADO PARA QUE NO     *        
003900*                          QUEDEN DIAS 31 Y 32 DE LA HOJA ANT.   *        
004000* 03/05/2010 RM SOL-10037  SE AGREGAN LAS PAREJAS FSE-JRWMAE/    *        
004100*                          FSE-JRDMAE QUE YA TRAEN LOS DEMAS     *        
004200*                          PROGRAMAS QUE ABREN ESTOS ARCHIVOS; SE*        
004300*                          AGREGAN CONTADORES DE RENGLONES POR   *        
004400*                          REPORTE (RESUMEN AL CIERRE); SE       *        
004500*                          AMPLIA BITACORA DE COMENTARIOS        *        
004600******************************************************************        
004700*  NOTA GENERAL: ESTE PROGRAMA LEE JRWMAE Y JRDMAE (YA CARGADOS  *        
004800*  POR JRCG1001/JRDV1002) Y PRODUCE LOS TRES REPORTES DE CONTROL *        
004900*  QUE REVISA EL DEPARTAMENTO PARA PLANIFICAR LAS JUNTAS: EL     *        
005000*  LISTADO GENERAL (REPORTE A), EL DETALLE SEMANAL POR VENTANA   *        
005100*  DE 7 DIAS (REPORTE B) Y LOS AUXILIARES SIN PROGRAMAR (REPORTE *        
005200*  C). NO ACTUALIZA NINGUN MAESTRO - ES ESTRICTAMENTE DE SALIDA. *        
005300******************************************************************        
005400 IDENTIFICATION DIVISION.                                                 
005500 PROGRAM-ID.                    JRRP1003.                                 
005600 AUTHOR.                        E. CORDERO.                               
005700 INSTALLATION.                  TSE - DEPTO. DE INFORMATICA.              
005800 DATE-WRITTEN.                  03/10/1991.                               
005900 DATE-COMPILED.                                                           
006000 SECURITY.                      USO INTERNO - TSE.                        
006100                                                                          
006200******************************************************************        
006300*  ENVIRONMENT DIVISION - SE MANTIENE C01/TOP-OF-FORM POR        *        
006400*  CONSISTENCIA CON LOS DEMAS PROGRAMAS DEL SUBSISTEMA JR AUNQUE *        
006500*  LOS TRES REPORTES SE IMPRIMEN A ARCHIVO PLANO, NO A IMPRESORA.*        
006600*  NINGUN FILE-CONTROL DE ESTE PROGRAMA USA C01, PERO SE DEJA    *        
006700*  DECLARADO POR EL MISMO HABITO DEL DEPARTAMENTO.               *        
006800******************************************************************        
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM                                                   
007300*--> CLASE DIGITOS NO SE USA EN ESTE PROGRAMA; SE DEJA POR                
007400*    CONSISTENCIA CON EL RESTO DEL SUBSISTEMA JR.                         
007500     CLASS DIGITOS IS "0" THRU "9".                                       
007600                                                                          
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900******************************************************************        
008000*              M A E S T R O S   D E   C O N S U L T A           *        
008100*  AMBOS SE ABREN INPUT SECUENCIAL, SE LEEN COMPLETOS UNA O DOS  *        
008200*  VECES (SEGUN LA SECCION) Y NO SE MODIFICAN. LA RELATIVE KEY   *        
008300*  DE JRWMAE NO SE USA PARA ACCESO DIRECTO AQUI, SOLO QUEDA      *        
008400*  DECLARADA PORQUE EL FD ES EL MISMO COPY QUE LOS DEMAS         *        
008500*  PROGRAMAS JR QUE SI ACCEDEN JRWMAE POR RELATIVE KEY.          *        
008600******************************************************************        
008700     SELECT JRWMAE  ASSIGN   TO JRWMAE                                    
008800            ORGANIZATION     IS RELATIVE                                  
008900            ACCESS MODE      IS SEQUENTIAL                                
009000            RELATIVE KEY     IS WKS-JRWMAE-REL                            
009100            FILE STATUS      IS FS-JRWMAE                                 
009200                                FSE-JRWMAE.                               
009300*--> DESDE SOL-07119 INDEXADO POR AUXILIAR+FECHA; ESTE PROGRAMA           
009400*    LO RECORRE SECUENCIAL COMPLETO, NUNCA POR LA LLAVE.                  
009500     SELECT JRDMAE  ASSIGN   TO JRDMAE                                    
009600            ORGANIZATION     IS INDEXED                                   
009700            ACCESS MODE      IS SEQUENTIAL                                
009800            RECORD KEY       IS JRDM-LLAVE                                
009900            FILE STATUS      IS FS-JRDMAE                                 
010000                                FSE-JRDMAE.                               
010100******************************************************************        
010200*              A R C H I V O   D E   O R D E N A M I E N T O     *        
010300*  SORTEA LOS AUXILIARES POR APELLIDO/NOMBRE (SOL-92008) PARA    *        
010400*  QUE LOS TRES REPORTES SALGAN EN EL MISMO ORDEN ALFABETICO.    *        
010500******************************************************************        
010600     SELECT JRSRTW  ASSIGN   TO JRSRTW.                                   
010700******************************************************************        
010800*              A R C H I V O S   D E   R E P O R T E             *        
010900*  TRES SALIDAS INDEPENDIENTES, CADA UNA CON SU PROPIO ANCHO DE  *        
011000*  LINEA (VER LOS 01 JRx-LINEA-IMPRESA EN LA FILE SECTION).      *        
011100******************************************************************        
011200*--> REPORTE A (SOL-91084): LISTADO GENERAL, DIAS 18-30.                  
011300     SELECT JRREPA  ASSIGN   TO JRREPA                                    
011400            ORGANIZATION     IS LINE SEQUENTIAL                           
011500            FILE STATUS      IS FS-JRREPA.                                
011600*--> REPORTE B (SOL-93099): DETALLE SEMANAL, TRES VENTANAS DE             
011700*    7 DIAS ARMADAS DESPUES DEL ORDENAMIENTO.                             
011800     SELECT JRREPB  ASSIGN   TO JRREPB                                    
011900            ORGANIZATION     IS LINE SEQUENTIAL                           
012000            FILE STATUS      IS FS-JRREPB.                                
012100*--> REPORTE C (SOL-95178): SOLO AUXILIARES SIN PROGRAMAR,                
012200*    DIAS 1-30.                                                           
012300     SELECT JRREPC  ASSIGN   TO JRREPC                                    
012400            ORGANIZATION     IS LINE SEQUENTIAL                           
012500            FILE STATUS      IS FS-JRREPC.                                
012600                                                                          
012700 DATA DIVISION.                                                           
012800 FILE SECTION.                                                            
012900******************************************************************        
013000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
013100*  LOS DOS MAESTROS (JRWMAE/JRDMAE) SE LEEN, NUNCA SE ESCRIBEN;  *        
013200*  JRSRTW ES EL ARCHIVO DE TRABAJO DEL SORT Y LOS TRES JRREPx    *        
013300*  SON LAS UNICAS SALIDAS QUE ESTE PROGRAMA PRODUCE.             *        
013400******************************************************************        
013500*   MAESTRO DE AUXILIARES DE MESA ELECTORAL (LECTURA TOTAL).              
013600*   SE USA EL MISMO COPY JRWM01 DE JRCG1001/JRDV1002 PORQUE LOS           
013700*   TRES PROGRAMAS COMPARTEN LA MISMA DEFINICION DE REGISTRO.             
013800*   ESTE PROGRAMA LO RECORRE DOS VECES COMPLETO (PASADA 1 PARA            
013900*   CONTAR, PASADA 3 PARA ORDENAR), POR ESO SE ABRE Y SE CIERRA           
014000*   MAS DE UNA VEZ DURANTE EL RUN.                                        
014100 FD  JRWMAE                                                               
014200     LABEL RECORD STANDARD.                                               
014300     COPY JRWM01.                                                         
014400*   MAESTRO DE DISPONIBILIDAD (LECTURA TOTAL).                            
014500*   CARGADO POR JRDV1002; AQUI SOLO SE LEE, NUNCA SE ESCRIBE.             
014600*   SE RECORRE UNA SOLA VEZ (PASADA 2) PARA LLENAR LA TABLA EN            
014700*   MEMORIA WKS-TABLA-MARCAS; DESPUES DE ESA PASADA YA NO SE              
014800*   VUELVE A ABRIR EN EL RESTO DEL RUN.                                   
014900 FD  JRDMAE                                                               
015000     LABEL RECORD STANDARD.                                               
015100     COPY JRDM01.                                                         
015200*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO POR APELLIDO/NOMBRE           
015300*   (SOL-92008). SE LIBERA (RELEASE) DESDE CARGA-ORDENAMIENTO Y           
015400*   SE DEVUELVE (RETURN) DESDE ESCRIBE-DETALLES; NO ES UN FD              
015500*   PERMANENTE, EXISTE SOLO MIENTRAS DURA EL SORT.                        
015600 SD  JRSRTW.                                                              
015700*   UN RENGLON POR AUXILIAR CON LOS CAMPOS QUE LOS TRES REPORTES          
015800*   NECESITAN, PARA NO TENER QUE VOLVER A LEER JRWMAE DESPUES             
015900*   DEL ORDENAMIENTO.                                                     
016000*   SE LIBERA DESDE LEE-Y-LIBERA-AUXILIAR (INPUT PROCEDURE) Y             
016100*   SE RECIBE DE VUELTA, YA ORDENADO, EN DEVUELVE-Y-ESCRIBE               
016200*   (OUTPUT PROCEDURE).                                                   
016300 01  JRST-REGISTRO-ORDEN.                                                 
016400     05  JRST-APELLIDO            PIC X(30).                              
016500     05  JRST-NOMBRE              PIC X(30).                              
016600     05  JRST-ID                  PIC 9(06).                              
016700*--> VERSION EDITADA DEL ID, SOLO SE USA SI ALGUN REPORTE LO              
016800*    NECESITA IMPRESO CON CEROS A LA IZQUIERDA SUPRIMIDOS.                
016900     05  JRST-ID-R REDEFINES JRST-ID                                      
017000                                  PIC Z(05)9.                             
017100     05  JRST-CEDULA              PIC X(20).                              
017200     05  JRST-CIUDAD              PIC X(30).                              
017300     05  JRST-TELEFONO            PIC X(20).                              
017400     05  JRST-CORREO              PIC X(60).                              
017500     05  JRST-EXPERIENCIA         PIC 9(01).                              
017600     05  JRST-IDIOMA              PIC X(30).                              
017700     05  JRST-UBICACION           PIC X(10).                              
017800     05  JRST-JUNTA               PIC X(10).                              
017900     05  JRST-PUESTO              PIC X(30).                              
018000     05  JRST-NOTAS               PIC X(100).                             
018100     05  FILLER                   PIC X(10).                              
018200*   REPORTE A - LISTADO GENERAL, DIAS 18-30 (13 COLUMNAS).                
018300*   EL ANCHO DE 260 ES LA SUMA DE WKS-ENCAB-A-1/A-2/WKS-LINEA-A.          
018400*   SALE DURANTE LA OUTPUT PROCEDURE DEL SORT (ESCRIBE-DETALLES).         
018500 FD  JRREPA                                                               
018600     LABEL RECORD STANDARD.                                               
018700 01  JRA-LINEA-IMPRESA            PIC X(260).                             
018800*   REPORTE B - DETALLE SEMANAL DE DISPONIBILIDAD (SOL-93099);            
018900*   SOLO 7 COLUMNAS DE DIA, POR ESO ES MAS ANGOSTO QUE A Y C.             
019000*   SALE DESPUES DEL SORT, DESDE GENERA-REPORTE-B.                        
019100 FD  JRREPB                                                               
019200     LABEL RECORD STANDARD.                                               
019300 01  JRB-LINEA-IMPRESA            PIC X(130).                             
019400*   REPORTE C - SIN PROGRAMAR, DIAS 1-30 (30 COLUMNAS), SOL-95178.        
019500*   SALE DURANTE LA MISMA OUTPUT PROCEDURE QUE EL REPORTE A, PERO         
019600*   SOLO PARA LOS AUXILIARES QUE CALIFICAN (VER EVALUA-SIN-               
019700*   PROGRAMAR).                                                           
019800 FD  JRREPC                                                               
019900     LABEL RECORD STANDARD.                                               
020000 01  JRC-LINEA-IMPRESA            PIC X(340).                             
020100                                                                          
020200 WORKING-STORAGE SECTION.                                                 
020300******************************************************************        
020400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
020500*  FSE-xxx ES EL AREA COMP-5 QUE ESPERA LA RUTINA COMUN          *        
020600*  "DEBD1R00" (BITACORA DE ERRORES DE E/S DEL DEPTO.), LA MISMA  *        
020700*  QUE USAN TODOS LOS PROGRAMAS JR. AQUI NO SE LLAMA A DEBD1R00  *        
020800*  PORQUE LAS APERTURAS DE ESTE PROGRAMA SON SOLO DE LECTURA Y   *        
020900*  EL UNICO ERROR DURO QUE SE VALIDA ES EL DE JRWMAE.            *        
021000******************************************************************        
021100 01 WKS-FS-STATUS.                                                        
021200*--> LA PAREJA FSE- ACOMPANA A FS-JRWMAE DESDE SOL-10037, IGUAL           
021300*    QUE EN JRCG1001/JRDV1002, PARA QUE DEBD1R00 PUEDA REPORTAR           
021400*    EL CODIGO DE RETORNO DEL RUN-TIME SI LA APERTURA FALLA.              
021500    02 FS-JRWMAE                PIC X(02) VALUE SPACES.                   
021600    02 FSE-JRWMAE.                                                        
021700       04 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.                 
021800       04 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.                 
021900       04 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.                 
022000*--> MISMA PAREJA PARA JRDMAE, QUE EN ESTE PROGRAMA SE ABRE               
022100*    INDEXADO SECUENCIAL (NUNCA POR LLAVE).                               
022200    02 FS-JRDMAE                PIC X(02) VALUE SPACES.                   
022300    02 FSE-JRDMAE.                                                        
022400       04 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.                 
022500       04 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.                 
022600       04 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.                 
022700*--> LOS TRES REPORTES SON LINE SEQUENTIAL; NO LLEVAN FSE PORQUE          
022800*    ESTE PROGRAMA NO TIENE PAREJA DE PROGRAMAS QUE COMPARTAN             
022900*    ESOS ARCHIVOS (SON EXCLUSIVOS DE JRRP1003).                          
023000    02 FS-JRREPA                PIC X(02) VALUE SPACES.                   
023100    02 FS-JRREPB                PIC X(02) VALUE SPACES.                   
023200    02 FS-JRREPC                PIC X(02) VALUE SPACES.                   
023300    02 FILLER                   PIC X(10) VALUE SPACES.                   
023400                                                                          
023500******************************************************************        
023600*           LLAVE RELATIVA DEL MAESTRO DE AUXILIARES             *        
023700*  RELATIVE KEY DECLARADA POR HABITO DEL COPY DE FD, VER NOTA    *        
023800*  EN EL SELECT JRWMAE; NO SE ESCRIBE NI SE CONSULTA AQUI PORQUE *        
023900*  ESTE PROGRAMA SOLO RECORRE JRWMAE SECUENCIAL.                 *        
024000******************************************************************        
024100 01 WKS-JRWMAE-REL              PIC 9(06) COMP VALUE ZERO.                
024200                                                                          
024300******************************************************************        
024400*           FLAGS DE FIN DE ARCHIVO                              *        
024500*  UNA BANDERA POR CADA ARCHIVO SECUENCIAL QUE ESTE PROGRAMA LEE *        
024600*  DE PRINCIPIO A FIN, MAS LAS DOS BANDERAS DE CONTROL INTERNO   *        
024700*  DEL ORDENAMIENTO (FIN-ORDEN) Y DE LA REGLA SIN PROGRAMAR.     *        
024800******************************************************************        
024900 01 WKS-FLAGS.                                                            
025000*--> FIN-JRWMAE SE USA EN DOS PASADAS DISTINTAS (CUENTA-                  
025100*    AUXILIARES Y CARGA-ORDENAMIENTO); SE REINICIALIZA EN                 
025200*    AMBAS ANTES DE ENTRAR AL PERFORM ... UNTIL.                          
025300    02 WKS-FIN-JRWMAE           PIC 9(01) COMP VALUE ZERO.                
025400       88 FIN-JRWMAE                      VALUE 1.                        
025500    02 WKS-FIN-JRDMAE           PIC 9(01) COMP VALUE ZERO.                
025600       88 FIN-JRDMAE                      VALUE 1.                        
025700    02 WKS-FIN-ORDEN            PIC 9(01) COMP VALUE ZERO.                
025800       88 FIN-ORDEN                       VALUE 1.                        
025900*--> CALIFICA-SIN-PROGRAMAR LO EVALUA EVALUA-SIN-PROGRAMAR POR            
026000*    CADA AUXILIAR QUE SALE DEL SORT (REGLA SOL-95178/SOL-96079).         
026100    02 WKS-SIN-PROGRAMAR        PIC X(01) VALUE "N".                      
026200       88 CALIFICA-SIN-PROGRAMAR          VALUE "S".                      
026300    02 FILLER                   PIC X(05) VALUE SPACES.                   
026400                                                                          
026500******************************************************************        
026600*     TABLA EN MEMORIA DE MARCAS DE DISPONIBILIDAD POR DIA       *        
026700*     INDEXADA DIRECTAMENTE POR EL NUMERO DE AUXILIAR (JRWM-ID)  *        
026800*  ESTA ES LA TABLA QUE LE AHORRA A LOS TRES REPORTES TENER QUE  *        
026900*  RELEER JRDMAE POR CADA AUXILIAR; SE CARGA UNA SOLA VEZ EN LA  *        
027000*  PASADA 2 (CARGA-MARCAS-DISPONIBLE) Y SE CONSULTA DESDE LA     *        
027100*  OUTPUT PROCEDURE DEL SORT Y DESDE GENERA-REPORTE-B.           *        
027200******************************************************************        
027300 01 WKS-TABLA-MARCAS.                                                     
027400*--> CUENTA-AUXILIARES DIMENSIONA LA TABLA ANTES DE CARGAR-               
027500*    MARCAS-DISPONIBLE; WKS-TOTAL-TRABAJADORES ES EL MAYOR                
027600*    JRWM-ID-AUXILIAR VISTO, NO LA CANTIDAD DE RENGLONES.                 
027700    05 WKS-TOTAL-TRABAJADORES  PIC 9(05) COMP VALUE ZERO.                 
027800    05 WKS-TRABAJADOR-DIAS OCCURS 1 TO 5000 TIMES                         
027900                DEPENDING ON WKS-TOTAL-TRABAJADORES                       
028000                INDEXED BY WKS-IDX-TRAB.                                  
028100       10 WKS-CEDULA-TRAB      PIC X(20).                                 
028200*--> 31 POSICIONES (1-31) CUBREN EL MES MAS LARGO; LOS REPORTES           
028300*    SOLO USAN DEL 1 AL 30, LA POSICION 31 QUEDA SIN USO.                 
028400       10 WKS-MARCA-DIA OCCURS 31 TIMES                                   
028500                INDEXED BY WKS-IDX-DIA                                    
028600                PIC X(01) VALUE "N".                                      
028700          88 DIA-DISPONIBLE            VALUE "S".                         
028800       10 FILLER                PIC X(05).                                
028900                                                                          
029000******************************************************************        
029100*     TABLA EN MEMORIA DEL ORDEN DE SALIDA (APELLIDO/NOMBRE),    *        
029200*     CAPTURADA DE LA OUTPUT PROCEDURE DEL SORT; EL REPORTE B    *        
029300*     LA RECORRE UNA VEZ POR CADA UNA DE LAS TRES SEMANAS        *        
029400*  SIN ESTA TABLA, EL REPORTE B TENDRIA QUE VOLVER A ORDENAR     *        
029500*  LOS AUXILIARES TRES VECES (UNA POR VENTANA DE SEMANA); AL     *        
029600*  GUARDAR EL ORDEN YA RESUELTO POR EL SORT, SOLO HACE FALTA     *        
029700*  RECORRERLA TRES VECES CON UN VARYING SIMPLE.                  *        
029800******************************************************************        
029900 01 WKS-TABLA-ORDEN.                                                      
030000*--> SE LLENA EN CAPTURA-ORDEN (UNA VEZ POR AUXILIAR DEVUELTO             
030100*    DEL SORT) Y SE RECORRE TRES VECES DESDE GENERA-REPORTE-B.            
030200    05 WKS-TOTAL-ORDENADOS    PIC 9(05) COMP VALUE ZERO.                  
030300    05 WKS-ORDEN-RENGLON OCCURS 1 TO 5000 TIMES                           
030400                DEPENDING ON WKS-TOTAL-ORDENADOS                          
030500                INDEXED BY WKS-IDX-ORDEN.                                 
030600       10 WOT-ID               PIC 9(06).                                 
030700       10 WOT-APELLIDO         PIC X(30).                                 
030800       10 WOT-NOMBRE           PIC X(30).                                 
030900       10 WOT-CEDULA           PIC X(20).                                 
031000       10 WOT-JUNTA            PIC X(10).                                 
031100       10 WOT-PUESTO           PIC X(30).                                 
031200       10 FILLER               PIC X(05).                                 
031300                                                                          
031400******************************************************************        
031500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *        
031600*  CAMPOS DE APOYO QUE NO PERTENECEN A NINGUNA DE LAS TABLAS     *        
031700*  ANTERIORES: INDICES DE UN SOLO DIA, LIMITES DE LA VENTANA DE  *        
031800*  SEMANA DEL REPORTE B, Y EL CONTADOR DE MARCAS QUE USA LA      *        
031900*  REGLA DE SIN PROGRAMAR.                                       *        
032000******************************************************************        
032100 01 WKS-CONTADORES.                                                       
032200*--> WKS-DIA-NUM ES COMP (BINARIO) PARA LAS COMPARACIONES DE              
032300*    VARYING/SET; WKS-DIA-NUM-TEXTO ES LA VERSION DISPLAY QUE             
032400*    SE MUEVE AL TITULO DE COLUMNA (NO PUEDE SER COMP PORQUE              
032500*    SE EDITA CARACTER A CARACTER CON REFERENCE MODIFICATION).            
032600    02 WKS-DIA-NUM              PIC 9(02) COMP VALUE ZERO.                
032700    02 WKS-DIA-NUM-TEXTO        PIC 99 VALUE ZERO.                        
032800    02 WKS-COL-IDX               PIC 9(02) COMP VALUE ZERO.               
032900*--> INICIO/FIN DE LA VENTANA DE 7 DIAS QUE ARMA-SEMANA-B VARIA           
033000*    DE 12 A 30 (SOL-08051); LA TERCERA VENTANA SOLO LLEGA A 30.          
033100    02 WKS-SEMANA-INI            PIC 9(02) COMP VALUE ZERO.               
033200    02 WKS-SEMANA-FIN            PIC 9(02) COMP VALUE ZERO.               
033300    02 WKS-TOTAL-COLS-SEMANA     PIC 9(02) COMP VALUE ZERO.               
033400    02 WKS-CUENTA-MARCAS         PIC 9(02) COMP VALUE ZERO.               
033500    02 FILLER                   PIC X(05) VALUE SPACES.                   
033600                                                                          
033700*--> FECHA DE DISPONIBILIDAD LEIDA DE JRDMAE                              
033800 01 WKS-FECHA-MARCA              PIC 9(08) VALUE ZERO.                    
033900 01 WKS-FECHA-MARCA-R REDEFINES WKS-FECHA-MARCA.                          
034000    02 WKS-FM-ANIO               PIC 9(04).                               
034100    02 WKS-FM-MES                PIC 9(02).                               
034200    02 WKS-FM-DIA                PIC 9(02).                               
034300                                                                          
034400*--> CAMPOS DE PRESENTACION FORMATEADOS (REGLAS DE RENDERIZADO)           
034500 01 WKS-EXPERIENCIA-TEXTO        PIC X(03) VALUE SPACES.                  
034600 01 WKS-UBICACION-TEXTO          PIC X(10) VALUE SPACES.                  
034700 01 WKS-JUNTA-TEXTO              PIC X(10) VALUE SPACES.                  
034800 01 WKS-UBICACION-NUM            PIC 9(10) VALUE ZERO.                    
034900 01 WKS-UBICACION-NUM-R REDEFINES WKS-UBICACION-NUM                       
035000                         PIC Z(09)9.                                      
035100                                                                          
035200******************************************************************        
035300*              E N C A B E Z A D O   R E P O R T E   A           *        
035400*     CADA TITULO ES SU PROPIO FILLER DEL ANCHO DE SU COLUMNA    *        
035500*     DE DATOS; EVITA ARRASTRAR UN LITERAL UNICO FUERA DE PICTURE*        
035600******************************************************************        
035700 01 WKS-ENCAB-A-1.                                                        
035800    05 FILLER PIC X(15) VALUE "NOTA".                                     
035900    05 FILLER PIC X(01) VALUE SPACE.                                      
036000    05 FILLER PIC X(20) VALUE "APELLIDO".                                 
036100    05 FILLER PIC X(01) VALUE SPACE.                                      
036200    05 FILLER PIC X(20) VALUE "NOMBRE".                                   
036300    05 FILLER PIC X(01) VALUE SPACE.                                      
036400    05 FILLER PIC X(15) VALUE "VR #".                                     
036500    05 FILLER PIC X(01) VALUE SPACE.                                      
036600    05 FILLER PIC X(15) VALUE "CIUDAD".                                   
036700    05 FILLER PIC X(01) VALUE SPACE.                                      
036800    05 FILLER PIC X(15) VALUE "TELEFONO".                                 
036900                                                                          
037000*--> LOS TITULOS DE DIA SE CARGAN UNO POR UNO DESDE CARGA-                
037100*    TITULO-DIA-A; AQUI SOLO SE RESERVA EL ESPACIO (13 X PIC              
037200*    X(05), UNA POR CADA DIA 18 A 30).                                    
037300 01 WKS-ENCAB-A-2.                                                        
037400    05 FILLER PIC X(25) VALUE "CORREO".                                   
037500    05 FILLER PIC X(01) VALUE SPACE.                                      
037600    05 FILLER PIC X(03) VALUE "EXP".                                      
037700    05 FILLER PIC X(01) VALUE SPACE.                                      
037800    05 FILLER PIC X(15) VALUE "IDIOMAS".                                  
037900    05 FILLER PIC X(01) VALUE SPACE.                                      
038000    05 FILLER PIC X(09) VALUE "UBICAC.".                                  
038100    05 FILLER PIC X(01) VALUE SPACE.                                      
038200    05 FILLER PIC X(09) VALUE "JUNTA".                                    
038300    05 FILLER PIC X(01) VALUE SPACE.                                      
038400    05 FILLER PIC X(15) VALUE "PUESTO".                                   
038500    05 FILLER PIC X(01) VALUE SPACE.                                      
038600    05 EA2-TITULO-DIA OCCURS 13 TIMES INDEXED BY EA2-IDX-DIA              
038700                PIC X(05).                                                
038800                                                                          
038900******************************************************************        
039000*              E N C A B E Z A D O   R E P O R T E   C           *        
039100*     IDENTICO A-1, PERO LA SEGUNDA LINEA TRAE LAS 30 COLUMNAS   *        
039200*     (SOL-95178); WKS-ENCAB-A-1 SE REUTILIZA TAL CUAL PARA LA   *        
039300*     PRIMERA LINEA DE AMBOS REPORTES.                           *        
039400******************************************************************        
039500 01 WKS-ENCAB-C-2.                                                        
039600    05 FILLER PIC X(25) VALUE "CORREO".                                   
039700    05 FILLER PIC X(01) VALUE SPACE.                                      
039800    05 FILLER PIC X(03) VALUE "EXP".                                      
039900    05 FILLER PIC X(01) VALUE SPACE.                                      
040000    05 FILLER PIC X(15) VALUE "IDIOMAS".                                  
040100    05 FILLER PIC X(01) VALUE SPACE.                                      
040200    05 FILLER PIC X(09) VALUE "UBICAC.".                                  
040300    05 FILLER PIC X(01) VALUE SPACE.                                      
040400    05 FILLER PIC X(09) VALUE "JUNTA".                                    
040500    05 FILLER PIC X(01) VALUE SPACE.                                      
040600    05 FILLER PIC X(15) VALUE "PUESTO".                                   
040700    05 FILLER PIC X(01) VALUE SPACE.                                      
040800    05 EC2-TITULO-DIA OCCURS 30 TIMES INDEXED BY EC2-IDX-DIA              
040900                PIC X(05).                                                
041000                                                                          
041100******************************************************************        
041200*              L I N E A   D E   D E T A L L E   A               *        
041300*     13 COLUMNAS DE DIA (18 A 30)                               *        
041400*     ESCRITA POR ESCRIBE-REPORTE-A, UNA VEZ POR CADA AUXILIAR   *        
041500*     QUE DEVUELVE LA OUTPUT PROCEDURE DEL SORT                  *        
041600******************************************************************        
041700*--> CADA CAMPO DE IDENTIDAD TIENE EL MISMO ANCHO QUE SU TITULO           
041800*    EN WKS-ENCAB-A-1/A-2, PARA QUE LAS COLUMNAS ALINEEN AL               
041900*    IMPRIMIR ENCABEZADO Y DETALLE EN EL MISMO REPORTE.                   
042000 01 WKS-LINEA-A.                                                          
042100    05 WLA-NOTA          PIC X(15).                                       
042200    05 FILLER            PIC X(01) VALUE SPACE.                           
042300    05 WLA-APELLIDO      PIC X(20).                                       
042400    05 FILLER            PIC X(01) VALUE SPACE.                           
042500    05 WLA-NOMBRE        PIC X(20).                                       
042600    05 FILLER            PIC X(01) VALUE SPACE.                           
042700    05 WLA-CEDULA        PIC X(15).                                       
042800    05 FILLER            PIC X(01) VALUE SPACE.                           
042900    05 WLA-CIUDAD        PIC X(15).                                       
043000    05 FILLER            PIC X(01) VALUE SPACE.                           
043100    05 WLA-TELEFONO      PIC X(15).                                       
043200    05 FILLER            PIC X(01) VALUE SPACE.                           
043300    05 WLA-CORREO        PIC X(25).                                       
043400    05 FILLER            PIC X(01) VALUE SPACE.                           
043500    05 WLA-EXPERIENCIA   PIC X(03).                                       
043600    05 FILLER            PIC X(01) VALUE SPACE.                           
043700    05 WLA-IDIOMA        PIC X(15).                                       
043800    05 FILLER            PIC X(01) VALUE SPACE.                           
043900    05 WLA-UBICACION     PIC X(09).                                       
044000    05 FILLER            PIC X(01) VALUE SPACE.                           
044100    05 WLA-JUNTA         PIC X(09).                                       
044200    05 FILLER            PIC X(01) VALUE SPACE.                           
044300    05 WLA-PUESTO        PIC X(15).                                       
044400    05 FILLER            PIC X(01) VALUE SPACE.                           
044500    05 WLA-DIAS OCCURS 13 TIMES INDEXED BY WLA-IDX-DIA                    
044600                PIC X(05).                                                
044700                                                                          
044800******************************************************************        
044900*              L I N E A   D E   D E T A L L E   C               *        
045000*     30 COLUMNAS DE DIA (1 A 30), MISMOS CAMPOS DE IDENTIDAD    *        
045100*     QUE LA LINEA A (SE COPIAN DE WKS-LINEA-A YA FORMATEADA)    *        
045200*     ESCRITA POR ESCRIBE-REPORTE-C, SOLO SI EL AUXILIAR         *        
045300*     CALIFICA COMO SIN PROGRAMAR                                *        
045400******************************************************************        
045500 01 WKS-LINEA-C.                                                          
045600    05 WLC-NOTA          PIC X(15).                                       
045700    05 FILLER            PIC X(01) VALUE SPACE.                           
045800    05 WLC-APELLIDO      PIC X(20).                                       
045900    05 FILLER            PIC X(01) VALUE SPACE.                           
046000    05 WLC-NOMBRE        PIC X(20).                                       
046100    05 FILLER            PIC X(01) VALUE SPACE.                           
046200    05 WLC-CEDULA        PIC X(15).                                       
046300    05 FILLER            PIC X(01) VALUE SPACE.                           
046400    05 WLC-CIUDAD        PIC X(15).                                       
046500    05 FILLER            PIC X(01) VALUE SPACE.                           
046600    05 WLC-TELEFONO      PIC X(15).                                       
046700    05 FILLER            PIC X(01) VALUE SPACE.                           
046800    05 WLC-CORREO        PIC X(25).                                       
046900    05 FILLER            PIC X(01) VALUE SPACE.                           
047000    05 WLC-EXPERIENCIA   PIC X(03).                                       
047100    05 FILLER            PIC X(01) VALUE SPACE.                           
047200    05 WLC-IDIOMA        PIC X(15).                                       
047300    05 FILLER            PIC X(01) VALUE SPACE.                           
047400    05 WLC-UBICACION     PIC X(09).                                       
047500    05 FILLER            PIC X(01) VALUE SPACE.                           
047600    05 WLC-JUNTA         PIC X(09).                                       
047700    05 FILLER            PIC X(01) VALUE SPACE.                           
047800    05 WLC-PUESTO        PIC X(15).                                       
047900    05 FILLER            PIC X(01) VALUE SPACE.                           
048000    05 WLC-DIAS OCCURS 30 TIMES INDEXED BY WLC-IDX-DIA                    
048100                PIC X(05).                                                
048200                                                                          
048300******************************************************************        
048400*              E N C A B E Z A D O   R E P O R T E   B           *        
048500******************************************************************        
048600*--> SOLO 7 TITULOS DE DIA (UNA VENTANA DE SEMANA) EN VEZ DE              
048700*    13/30 COMO A Y C; FORMATEA-ENCAB-B LOS RECARGA EN CADA               
048800*    UNA DE LAS TRES LLAMADAS DESDE ARMA-SEMANA-B.                        
048900 01 WKS-ENCAB-B.                                                          
049000    05 FILLER PIC X(20) VALUE "APELLIDO".                                 
049100    05 FILLER PIC X(01) VALUE SPACE.                                      
049200    05 FILLER PIC X(20) VALUE "NOMBRE".                                   
049300    05 FILLER PIC X(01) VALUE SPACE.                                      
049400    05 FILLER PIC X(10) VALUE "VR #".                                     
049500    05 FILLER PIC X(01) VALUE SPACE.                                      
049600    05 FILLER PIC X(09) VALUE "JUNTA".                                    
049700    05 FILLER PIC X(01) VALUE SPACE.                                      
049800    05 FILLER PIC X(15) VALUE "PUESTO".                                   
049900    05 FILLER PIC X(01) VALUE SPACE.                                      
050000    05 WEB-TITULO-DIA OCCURS 7 TIMES INDEXED BY WEB-IDX-DIA               
050100                PIC X(05).                                                
050200                                                                          
050300*--> CEDULA SALE A X(10) AQUI (NO X(20) COMO EN A/C) PORQUE EL            
050400*    REPORTE B SOLO NECESITA EL NUMERO, SIN EL TEXTO EXTRA QUE            
050500*    A VECES TRAE JRST-CEDULA/WOT-CEDULA.                                 
050600*--> NO LLEVA NOTA NI LOS DEMAS CAMPOS DE IDENTIDAD DE A/C                
050700*    (CIUDAD, TELEFONO, CORREO, ETC.) PORQUE EL REPORTE B ES UN           
050800*    DETALLE SEMANAL MAS ANGOSTO, PENSADO PARA IMPRIMIRSE EN              
050900*    UNA SOLA HOJA POR SEMANA.                                            
051000 01 WKS-LINEA-B.                                                          
051100    05 WLB-APELLIDO      PIC X(20).                                       
051200    05 FILLER            PIC X(01) VALUE SPACE.                           
051300    05 WLB-NOMBRE        PIC X(20).                                       
051400    05 FILLER            PIC X(01) VALUE SPACE.                           
051500    05 WLB-CEDULA        PIC X(10).                                       
051600    05 FILLER            PIC X(01) VALUE SPACE.                           
051700    05 WLB-JUNTA         PIC X(09).                                       
051800    05 FILLER            PIC X(01) VALUE SPACE.                           
051900    05 WLB-PUESTO        PIC X(15).                                       
052000    05 FILLER            PIC X(01) VALUE SPACE.                           
052100    05 WLB-DIAS OCCURS 7 TIMES INDEXED BY WLB-IDX-DIA                     
052200                PIC X(05).                                                
052300                                                                          
052400*--> CONTADORES DE RENGLONES ESCRITOS EN CADA REPORTE, PARA EL            
052500*    RESUMEN QUE CIERRA-ARCHIVOS DESPLIEGA AL TERMINAR EL RUN.            
052600 77  WKS-TOTAL-LINEA-A          PIC 9(05) COMP VALUE ZERO.                
052700 77  WKS-TOTAL-LINEA-B          PIC 9(05) COMP VALUE ZERO.                
052800 77  WKS-TOTAL-LINEA-C          PIC 9(05) COMP VALUE ZERO.                
052900                                                                          
053000 PROCEDURE DIVISION.                                                      
053100******************************************************************        
053200*               S E C C I O N    P R I N C I P A L               *        
053300*  DOS PASADAS SECUENCIALES DE SOLO LECTURA (CUENTA Y CARGA DE   *        
053400*  MARCAS) MAS UNA TERCERA PASADA QUE ORDENA POR APELLIDO/NOMBRE *        
053500*  VIA SORT. LOS REPORTES A Y C SALEN DURANTE LA OUTPUT          *        
053600*  PROCEDURE DEL SORT; EL REPORTE B SALE DESPUES, LEYENDO LA     *        
053700*  TABLA DE ORDEN QUE ESA MISMA OUTPUT PROCEDURE VA CAPTURANDO.  *        
053800******************************************************************        
053900 000-MAIN SECTION.                                                        
054000*--> SECUENCIA FIJA: ABRIR, CONTAR AUXILIARES (PASADA 1), CARGAR          
054100*    MARCAS (PASADA 2), ENCABEZADOS FIJOS, ORDENAR+REPORTAR A/C           
054200*    (PASADA 3 VIA SORT) Y FINALMENTE EL REPORTE B, QUE DEPENDE           
054300*    DE LA TABLA DE ORDEN YA CAPTURADA POR LA OUTPUT PROCEDURE.           
054400     PERFORM APERTURA-ARCHIVOS       THRU APERTURA-ARCHIVOS-E             
054500     PERFORM CUENTA-AUXILIARES       THRU CUENTA-AUXILIARES-E             
054600     PERFORM CARGA-MARCAS-DISPONIBLE                                      
054700         THRU CARGA-MARCAS-DISPONIBLE-E                                   
054800     PERFORM ESCRIBE-ENCABEZADOS     THRU ESCRIBE-ENCABEZADOS-E           
054900*--> EL SORT TRAE SU PROPIA INPUT/OUTPUT PROCEDURE; JRWMAE SE             
055000*    ABRE Y CIERRA DE NUEVO DENTRO DE CARGA-ORDENAMIENTO PORQUE           
055100*    LA PASADA 1 YA LO HABIA CERRADO AL TERMINAR DE CONTAR.               
055200     SORT JRSRTW                                                          
055300          ON ASCENDING KEY JRST-APELLIDO JRST-NOMBRE                      
055400          INPUT PROCEDURE  CARGA-ORDENAMIENTO                             
055500                            THRU CARGA-ORDENAMIENTO-E                     
055600          OUTPUT PROCEDURE ESCRIBE-DETALLES                               
055700                            THRU ESCRIBE-DETALLES-E                       
055800     PERFORM GENERA-REPORTE-B        THRU GENERA-REPORTE-B-E              
055900     PERFORM CIERRA-ARCHIVOS         THRU CIERRA-ARCHIVOS-E               
056000     STOP RUN.                                                            
056100 000-MAIN-E. EXIT.                                                        
056200                                                                          
056300*--> JRDMAE SE ABRE DE UNA VEZ AQUI (AUNQUE LA PASADA 2 ES LA             
056400*    QUE LO LEE) PARA QUE UN FALLO DE APERTURA DETENGA EL RUN             
056500*    ANTES DE GASTAR TIEMPO CONTANDO AUXILIARES EN JRWMAE.                
056600*--> LOS TRES REPORTES SE ABREN AQUI TAMBIEN, AUNQUE SOLO                 
056700*    EMPIEZAN A RECIBIR RENGLONES MAS ADELANTE (ESCRIBE-                  
056800*    ENCABEZADOS Y LA OUTPUT PROCEDURE DEL SORT).                         
056900 APERTURA-ARCHIVOS SECTION.                                               
057000     OPEN INPUT  JRWMAE                                                   
057100                 JRDMAE                                                   
057200          OUTPUT JRREPA                                                   
057300                 JRREPB                                                   
057400                 JRREPC                                                   
057500*--> SOLO SE VALIDA FS-JRWMAE; SI JRWMAE NO ABRE NO TIENE                 
057600*    SENTIDO SEGUIR, PORQUE LOS TRES REPORTES DEPENDEN DE EL.             
057700     IF FS-JRWMAE NOT EQUAL "00" AND "35"                                 
057800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO JRWMAE<<<"           
057900                UPON CONSOLE                                              
058000        MOVE 91 TO RETURN-CODE                                            
058100        STOP RUN                                                          
058200     END-IF.                                                              
058300 APERTURA-ARCHIVOS-E. EXIT.                                               
058400                                                                          
058500******************************************************************        
058600*     PASADA 1: CUENTA AUXILIARES PARA DIMENSIONAR LA TABLA      *        
058700*     ESTA PASADA SOLO CUENTA; LAS MARCAS DE DIA SE CARGAN       *        
058800*     HASTA LA PASADA 2, UNA VEZ QUE LA TABLA YA TIENE TAMANO    *        
058900******************************************************************        
059000 CUENTA-AUXILIARES SECTION.                                               
059100     MOVE ZERO TO WKS-FIN-JRWMAE                                          
059200     PERFORM LEE-AUXILIAR-CONTEO   THRU LEE-AUXILIAR-CONTEO-E             
059300                                    UNTIL FIN-JRWMAE                      
059400     CLOSE JRWMAE.                                                        
059500 CUENTA-AUXILIARES-E. EXIT.                                               
059600                                                                          
059700*--> SE QUEDA CON EL MAYOR JRWM-ID-AUXILIAR VISTO, NO CON UN              
059800*    CONTEO DE RENGLONES, PORQUE EL ID PUEDE TENER HUECOS (BAJAS)         
059900*    Y LA TABLA SE INDEXA DIRECTAMENTE POR EL ID.                         
060000*--> SE LLAMA UNA VEZ POR CADA RENGLON DE JRWMAE, DESDE EL                
060100*    PERFORM ... UNTIL FIN-JRWMAE DE CUENTA-AUXILIARES.                   
060200 LEE-AUXILIAR-CONTEO SECTION.                                             
060300     READ JRWMAE NEXT RECORD                                              
060400          AT END                                                          
060500             MOVE 1 TO WKS-FIN-JRWMAE                                     
060600          NOT AT END                                                      
060700             IF JRWM-ID-AUXILIAR IS GREATER THAN                          
060800                                 WKS-TOTAL-TRABAJADORES                   
060900                MOVE JRWM-ID-AUXILIAR TO WKS-TOTAL-TRABAJADORES           
061000             END-IF                                                       
061100     END-READ.                                                            
061200 LEE-AUXILIAR-CONTEO-E. EXIT.                                             
061300                                                                          
061400******************************************************************        
061500*     PASADA 2: CARGA LAS MARCAS DE DIA DESDE EL MAESTRO JRDMAE  *        
061600*     AL TERMINAR ESTA PASADA LA TABLA YA TIENE TODAS LAS        *        
061700*     MARCAS QUE NECESITAN LAS PASADAS 3 (SORT) Y EL REPORTE B   *        
061800******************************************************************        
061900 CARGA-MARCAS-DISPONIBLE SECTION.                                         
062000     MOVE ZERO TO WKS-FIN-JRDMAE                                          
062100     PERFORM LEE-MARCA-DISPONIBLE   THRU LEE-MARCA-DISPONIBLE-E           
062200                                     UNTIL FIN-JRDMAE                     
062300     CLOSE JRDMAE.                                                        
062400 CARGA-MARCAS-DISPONIBLE-E. EXIT.                                         
062500                                                                          
062600*--> JRDM-ID-AUXILIAR ALIMENTA DIRECTAMENTE EL INDICE DE LA               
062700*    TABLA (WKS-IDX-TRAB); WKS-FM-DIA SALE DE REDEFINIR LA                
062800*    FECHA DE DISPONIBILIDAD, IGUAL QUE EN JRDV1002.                      
062900*--> NO SE VALIDA SI JRDM-ID-AUXILIAR CAE FUERA DE LA TABLA:              
063000*    CUENTA-AUXILIARES YA LA DIMENSIONO CON EL MAYOR ID VISTO             
063100*    EN JRWMAE, QUE ES EL MISMO MAESTRO DEL QUE SALE JRDM-ID.             
063200 LEE-MARCA-DISPONIBLE SECTION.                                            
063300     READ JRDMAE NEXT RECORD                                              
063400          AT END                                                          
063500             MOVE 1 TO WKS-FIN-JRDMAE                                     
063600          NOT AT END                                                      
063700             MOVE JRDM-FECHA-DISPONIBLE TO WKS-FECHA-MARCA                
063800             SET WKS-IDX-TRAB  TO JRDM-ID-AUXILIAR                        
063900             SET WKS-IDX-DIA   TO WKS-FM-DIA                              
064000             SET DIA-DISPONIBLE (WKS-IDX-TRAB WKS-IDX-DIA) TO TRUE        
064100     END-READ.                                                            
064200 LEE-MARCA-DISPONIBLE-E. EXIT.                                            
064300                                                                          
064400******************************************************************        
064500*     ENCABEZADOS FIJOS DE REPORTE A Y C; INICIALIZA LA TABLA    *        
064600*     DE ORDEN QUE EL REPORTE B NECESITARA DESPUES DEL SORT      *        
064700******************************************************************        
064800*--> LOS ENCABEZADOS DE A Y C SON FIJOS (NO CAMBIAN POR FILA),            
064900*    POR ESO SE ESCRIBEN UNA SOLA VEZ AQUI, ANTES DEL SORT; EL            
065000*    ENCABEZADO DE B SE ARMA APARTE PORQUE CAMBIA POR SEMANA.             
065100*--> WKS-TOTAL-ORDENADOS SE PONE EN CERO AQUI, ANTES DE ENTRAR            
065200*    AL SORT, PORQUE CAPTURA-ORDEN LO VA A IR INCREMENTANDO.              
065300 ESCRIBE-ENCABEZADOS SECTION.                                             
065400     MOVE ZERO TO WKS-TOTAL-ORDENADOS                                     
065500     PERFORM FORMATEA-ENCAB-A2   THRU FORMATEA-ENCAB-A2-E                 
065600     PERFORM FORMATEA-ENCAB-C2   THRU FORMATEA-ENCAB-C2-E.                
065700 ESCRIBE-ENCABEZADOS-E. EXIT.                                             
065800                                                                          
065900*--> WKS-ENCAB-A-1 ES FIJO (LITERALES), SOLO WKS-ENCAB-A-2 TIENE          
066000*    LOS 13 TITULOS DE DIA QUE HAY QUE CARGAR UNO POR UNO.                
066100 FORMATEA-ENCAB-A2 SECTION.                                               
066200     PERFORM CARGA-TITULO-DIA-A VARYING WKS-COL-IDX                       
066300             FROM 1 BY 1 UNTIL WKS-COL-IDX GREATER 13                     
066400     WRITE JRA-LINEA-IMPRESA FROM WKS-ENCAB-A-1                           
066500     WRITE JRA-LINEA-IMPRESA FROM WKS-ENCAB-A-2.                          
066600 FORMATEA-ENCAB-A2-E. EXIT.                                               
066700                                                                          
066800*--> LA COLUMNA 1 ES EL DIA 18 (17+1); POR ESO SE SUMA 17 AL              
066900*    INDICE DE COLUMNA PARA OBTENER EL NUMERO DE DIA REAL.                
067000*--> "DIA" MAS EL NUMERO A 2 DIGITOS (WKS-DIA-NUM-TEXTO) DEJA EL          
067100*    TITULO EN 5 CARACTERES, DEL MISMO ANCHO QUE LA COLUMNA.              
067200 CARGA-TITULO-DIA-A SECTION.                                              
067300     SET EA2-IDX-DIA TO WKS-COL-IDX                                       
067400     COMPUTE WKS-DIA-NUM = WKS-COL-IDX + 17                               
067500     MOVE WKS-DIA-NUM   TO WKS-DIA-NUM-TEXTO                              
067600     MOVE "DIA"         TO EA2-TITULO-DIA (EA2-IDX-DIA) (1:3)             
067700     MOVE WKS-DIA-NUM-TEXTO TO EA2-TITULO-DIA (EA2-IDX-DIA) (4:2).        
067800 CARGA-TITULO-DIA-A-E. EXIT.                                              
067900                                                                          
068000*--> REUTILIZA WKS-ENCAB-A-1 (LOS TITULOS DE IDENTIDAD SON LOS            
068100*    MISMOS PARA A Y C); SOLO CAMBIA LA SEGUNDA LINEA, QUE AQUI           
068200*    TRAE 30 COLUMNAS EN VEZ DE 13.                                       
068300 FORMATEA-ENCAB-C2 SECTION.                                               
068400     PERFORM CARGA-TITULO-DIA-C VARYING WKS-COL-IDX                       
068500             FROM 1 BY 1 UNTIL WKS-COL-IDX GREATER 30                     
068600     WRITE JRC-LINEA-IMPRESA FROM WKS-ENCAB-A-1                           
068700     WRITE JRC-LINEA-IMPRESA FROM WKS-ENCAB-C-2.                          
068800 FORMATEA-ENCAB-C2-E. EXIT.                                               
068900                                                                          
069000*--> AQUI LA COLUMNA Y EL DIA COINCIDEN (1 A 30), A DIFERENCIA            
069100*    DE CARGA-TITULO-DIA-A QUE ARRANCA EN EL DIA 18.                      
069200 CARGA-TITULO-DIA-C SECTION.                                              
069300     SET EC2-IDX-DIA TO WKS-COL-IDX                                       
069400     MOVE WKS-COL-IDX   TO WKS-DIA-NUM-TEXTO                              
069500     MOVE "DIA"         TO EC2-TITULO-DIA (EC2-IDX-DIA) (1:3)             
069600     MOVE WKS-DIA-NUM-TEXTO TO EC2-TITULO-DIA (EC2-IDX-DIA) (4:2).        
069700 CARGA-TITULO-DIA-C-E. EXIT.                                              
069800                                                                          
069900******************************************************************        
070000*  INPUT PROCEDURE DEL ORDENAMIENTO - PASADA 3, RELEASE A JRSRTW *        
070100******************************************************************        
070200 CARGA-ORDENAMIENTO SECTION.                                              
070300*--> JRWMAE SE REABRE PORQUE CUENTA-AUXILIARES YA LO HABIA                
070400*    CERRADO; WKS-FIN-JRWMAE SE REINICIALIZA PORQUE ESA MISMA             
070500*    BANDERA QUEDO EN 1 AL TERMINAR LA PASADA 1.                          
070600     OPEN INPUT JRWMAE                                                    
070700     MOVE ZERO TO WKS-FIN-JRWMAE                                          
070800     PERFORM LEE-Y-LIBERA-AUXILIAR                                        
070900                             THRU LEE-Y-LIBERA-AUXILIAR-E                 
071000                             UNTIL FIN-JRWMAE                             
071100     CLOSE JRWMAE.                                                        
071200 CARGA-ORDENAMIENTO-E. EXIT.                                              
071300                                                                          
071400*--> RELEASE ENTREGA EL RENGLON AL SORT; NO SE ESCRIBE A NINGUN           
071500*    ARCHIVO DE SALIDA TODAVIA, ESO OCURRE EN LA OUTPUT                   
071600*    PROCEDURE UNA VEZ QUE EL SORT TERMINE DE ORDENAR.                    
071700*--> SE LLAMA UNA VEZ POR CADA RENGLON DE JRWMAE, DESDE EL                
071800*    PERFORM ... UNTIL FIN-JRWMAE DE CARGA-ORDENAMIENTO.                  
071900 LEE-Y-LIBERA-AUXILIAR SECTION.                                           
072000     READ JRWMAE NEXT RECORD                                              
072100          AT END                                                          
072200             MOVE 1 TO WKS-FIN-JRWMAE                                     
072300          NOT AT END                                                      
072400*--> SOLO SE COPIAN LOS CAMPOS QUE LOS TRES REPORTES NECESITAN            
072500*    (VER JRST-REGISTRO-ORDEN); EL RESTO DEL REGISTRO JRWMAE              
072600*    NO SE TRASLADA AL ARCHIVO DE ORDENAMIENTO.                           
072700             MOVE JRWM-APELLIDO    TO JRST-APELLIDO                       
072800             MOVE JRWM-NOMBRE      TO JRST-NOMBRE                         
072900             MOVE JRWM-ID-AUXILIAR TO JRST-ID                             
073000             MOVE JRWM-NUM-CEDULA  TO JRST-CEDULA                         
073100             MOVE JRWM-CIUDAD      TO JRST-CIUDAD                         
073200             MOVE JRWM-TELEFONO    TO JRST-TELEFONO                       
073300             MOVE JRWM-CORREO      TO JRST-CORREO                         
073400             MOVE JRWM-EXPERIENCIA TO JRST-EXPERIENCIA                    
073500             MOVE JRWM-IDIOMA      TO JRST-IDIOMA                         
073600             MOVE JRWM-UBICACION   TO JRST-UBICACION                      
073700             MOVE JRWM-JUNTA       TO JRST-JUNTA                          
073800             MOVE JRWM-PUESTO      TO JRST-PUESTO                         
073900             MOVE JRWM-NOTAS       TO JRST-NOTAS                          
074000             RELEASE JRST-REGISTRO-ORDEN                                  
074100     END-READ.                                                            
074200 LEE-Y-LIBERA-AUXILIAR-E. EXIT.                                           
074300                                                                          
074400******************************************************************        
074500*  OUTPUT PROCEDURE DEL ORDENAMIENTO - ESCRIBE REPORTE A Y C Y   *        
074600*  GUARDA EL ORDEN DE SALIDA PARA EL REPORTE B                   *        
074700*  EL SORT LLAMA A ESTA SECCION UNA VEZ QUE TERMINA DE ORDENAR   *        
074800*  TODOS LOS RENGLONES LIBERADOS POR LA INPUT PROCEDURE          *        
074900******************************************************************        
075000 ESCRIBE-DETALLES SECTION.                                                
075100     MOVE ZERO TO WKS-FIN-ORDEN                                           
075200     PERFORM DEVUELVE-Y-ESCRIBE   THRU DEVUELVE-Y-ESCRIBE-E               
075300                                  UNTIL FIN-ORDEN.                        
075400 ESCRIBE-DETALLES-E. EXIT.                                                
075500                                                                          
075600 DEVUELVE-Y-ESCRIBE SECTION.                                              
075700*--> RETURN ENTREGA LOS RENGLONES YA ORDENADOS POR APELLIDO/              
075800*    NOMBRE, UNO POR UNO; JRST-REGISTRO-ORDEN QUEDA LLENO CON             
075900*    EL RENGLON ACTUAL PARA LOS PARAGRAFOS QUE SIGUEN.                    
076000     RETURN JRSRTW                                                        
076100            AT END                                                        
076200               MOVE 1 TO WKS-FIN-ORDEN                                    
076300     END-RETURN                                                           
076400     IF NOT FIN-ORDEN                                                     
076500*--> REPORTE A SALE SIEMPRE; REPORTE C SOLO SI EL AUXILIAR                
076600*    CALIFICA COMO SIN PROGRAMAR (EVALUA-SIN-PROGRAMAR); EL               
076700*    ORDEN SE CAPTURA PARA TODOS, CALIFIQUEN O NO, PORQUE EL              
076800*    REPORTE B LOS LISTA A TODOS.                                         
076900        PERFORM ESCRIBE-REPORTE-A   THRU ESCRIBE-REPORTE-A-E              
077000        PERFORM CAPTURA-ORDEN       THRU CAPTURA-ORDEN-E                  
077100        PERFORM EVALUA-SIN-PROGRAMAR                                      
077200                                THRU EVALUA-SIN-PROGRAMAR-E               
077300        IF CALIFICA-SIN-PROGRAMAR                                         
077400           PERFORM ESCRIBE-REPORTE-C THRU ESCRIBE-REPORTE-C-E             
077500        END-IF                                                            
077600     END-IF.                                                              
077700 DEVUELVE-Y-ESCRIBE-E. EXIT.                                              
077800                                                                          
077900******************************************************************        
078000*     GUARDA APELLIDO/NOMBRE/VR#/JUNTA/PUESTO EN EL ORDEN QUE    *        
078100*     DEVUELVE EL SORT, PARA QUE EL REPORTE B LO RECORRA TRES    *        
078200*     VECES (UNA POR SEMANA) DESPUES DE CERRAR EL ORDENAMIENTO   *        
078300******************************************************************        
078400 CAPTURA-ORDEN SECTION.                                                   
078500*--> WKS-JUNTA-TEXTO (YA CON EL FORMATEO DE FORMATEA-CAMPOS-              
078600*    COMUNES, CORRIDO DESDE ESCRIBE-REPORTE-A) SE GUARDA EN               
078700*    LUGAR DE JRST-JUNTA CRUDO, PARA QUE EL REPORTE B IMPRIMA             
078800*    LA JUNTA YA EDITADA SIN REPETIR LA LOGICA.                           
078900     ADD 1 TO WKS-TOTAL-ORDENADOS                                         
079000     MOVE JRST-ID          TO WOT-ID       (WKS-TOTAL-ORDENADOS)          
079100     MOVE JRST-APELLIDO    TO WOT-APELLIDO (WKS-TOTAL-ORDENADOS)          
079200     MOVE JRST-NOMBRE      TO WOT-NOMBRE   (WKS-TOTAL-ORDENADOS)          
079300     MOVE JRST-CEDULA      TO WOT-CEDULA   (WKS-TOTAL-ORDENADOS)          
079400     MOVE WKS-JUNTA-TEXTO  TO WOT-JUNTA    (WKS-TOTAL-ORDENADOS)          
079500     MOVE JRST-PUESTO      TO WOT-PUESTO   (WKS-TOTAL-ORDENADOS).         
079600 CAPTURA-ORDEN-E. EXIT.                                                   
079700                                                                          
079800******************************************************************        
079900*     REGLA DE RENDERIZADO COMUN A LOS TRES REPORTES             *        
080000*     SE CORRE UNA SOLA VEZ POR AUXILIAR (DESDE ESCRIBE-REPORTE- *        
080100*     A) Y EL RESULTADO LO REUTILIZAN REPORTE A, B Y C           *        
080200******************************************************************        
080300 FORMATEA-CAMPOS-COMUNES SECTION.                                         
080400*--> EXPERIENCIA SE IMPRIME COMO "X"/BLANCO, NO COMO EL DIGITO            
080500*    CRUDO, PARA QUE EL REPORTE SEA LEGIBLE A SIMPLE VISTA.               
080600     IF JRST-EXPERIENCIA EQUAL 1                                          
080700        MOVE "X" TO WKS-EXPERIENCIA-TEXTO                                 
080800     ELSE                                                                 
080900        MOVE SPACES TO WKS-EXPERIENCIA-TEXTO                              
081000     END-IF                                                               
081100     MOVE SPACES TO WKS-UBICACION-TEXTO WKS-JUNTA-TEXTO                   
081200*--> UBICACION Y JUNTA PUEDEN LLEGAR NUMERICAS O ALFABETICAS              
081300*    SEGUN COMO LAS CAPTURO EL FORMULARIO ORIGEN; SI SON                  
081400*    NUMERICAS SE EDITAN SIN CEROS A LA IZQUIERDA (WKS-UBICACION          
081500*    -NUM-R), Y SI SON CERO SE DEJAN EN BLANCO (SIN ASIGNAR).             
081600     IF JRST-UBICACION IS NUMERIC                                         
081700        MOVE JRST-UBICACION TO WKS-UBICACION-NUM                          
081800        IF WKS-UBICACION-NUM GREATER ZERO                                 
081900           MOVE WKS-UBICACION-NUM-R TO WKS-UBICACION-TEXTO                
082000        END-IF                                                            
082100     ELSE                                                                 
082200        IF JRST-UBICACION NOT EQUAL SPACES                                
082300           MOVE JRST-UBICACION TO WKS-UBICACION-TEXTO                     
082400        END-IF                                                            
082500     END-IF                                                               
082600     IF JRST-JUNTA IS NUMERIC                                             
082700        MOVE JRST-JUNTA TO WKS-UBICACION-NUM                              
082800        IF WKS-UBICACION-NUM GREATER ZERO                                 
082900           MOVE WKS-UBICACION-NUM-R TO WKS-JUNTA-TEXTO                    
083000        END-IF                                                            
083100     ELSE                                                                 
083200        IF JRST-JUNTA NOT EQUAL SPACES                                    
083300           MOVE JRST-JUNTA TO WKS-JUNTA-TEXTO                             
083400        END-IF                                                            
083500     END-IF.                                                              
083600 FORMATEA-CAMPOS-COMUNES-E. EXIT.                                         
083700                                                                          
083800******************************************************************        
083900*     REPORTE A - DIAS 18 A 30 (13 COLUMNAS)                     *        
084000*     CORRE PARA TODO AUXILIAR QUE SALE DEL SORT, CALIFIQUE O    *        
084100*     NO COMO SIN PROGRAMAR (ESE FILTRO SOLO APLICA AL REPORTE C)*        
084200******************************************************************        
084300 ESCRIBE-REPORTE-A SECTION.                                               
084400*--> LOS CAMPOS DE IDENTIDAD SE COPIAN DE JRST- (TABLA DE ORDEN           
084500*    DEVUELTA POR EL SORT); LAS 13 COLUMNAS DE DIA SE LIMPIAN             
084600*    Y SE MARCAN POR SEPARADO ABAJO.                                      
084700     PERFORM FORMATEA-CAMPOS-COMUNES   THRU                               
084800                                    FORMATEA-CAMPOS-COMUNES-E             
084900*--> EXPERIENCIA/UBICACION/JUNTA SALEN DE WKS-xxxx-TEXTO, YA              
085000*    EDITADOS POR FORMATEA-CAMPOS-COMUNES; EL RESTO SE COPIA              
085100*    DIRECTO DE JRST- SIN TRANSFORMACION.                                 
085200     MOVE JRST-NOTAS       TO WLA-NOTA                                    
085300     MOVE JRST-APELLIDO    TO WLA-APELLIDO                                
085400     MOVE JRST-NOMBRE      TO WLA-NOMBRE                                  
085500     MOVE JRST-CEDULA      TO WLA-CEDULA                                  
085600     MOVE JRST-CIUDAD      TO WLA-CIUDAD                                  
085700     MOVE JRST-TELEFONO    TO WLA-TELEFONO                                
085800     MOVE JRST-CORREO      TO WLA-CORREO                                  
085900     MOVE WKS-EXPERIENCIA-TEXTO TO WLA-EXPERIENCIA                        
086000     MOVE JRST-IDIOMA      TO WLA-IDIOMA                                  
086100     MOVE WKS-UBICACION-TEXTO TO WLA-UBICACION                            
086200     MOVE WKS-JUNTA-TEXTO  TO WLA-JUNTA                                   
086300     MOVE JRST-PUESTO      TO WLA-PUESTO                                  
086400     PERFORM LIMPIA-DIA-A VARYING WKS-COL-IDX                             
086500             FROM 1 BY 1 UNTIL WKS-COL-IDX GREATER 13                     
086600*--> SI LA TABLA QUEDO VACIA (NINGUN JRDMAE CARGADO) SE OMITE             
086700*    EL MARCADO; LA LINEA SALE CON TODAS LAS COLUMNAS EN BLANCO.          
086800     IF WKS-TOTAL-TRABAJADORES GREATER ZERO                               
086900        SET WKS-IDX-TRAB TO JRST-ID                                       
087000        PERFORM MARCA-DIA-A VARYING WKS-DIA-NUM                           
087100                FROM 18 BY 1 UNTIL WKS-DIA-NUM GREATER 30                 
087200     END-IF                                                               
087300     WRITE JRA-LINEA-IMPRESA FROM WKS-LINEA-A                             
087400     ADD 1 TO WKS-TOTAL-LINEA-A.                                          
087500 ESCRIBE-REPORTE-A-E. EXIT.                                               
087600                                                                          
087700******************************************************************        
087800*     LIMPIA UNA COLUMNA DE DIA DE LA LINEA A (EN BLANCO)        *        
087900******************************************************************        
088000*--> SE LIMPIA COLUMNA POR COLUMNA PORQUE WKS-LINEA-A NO SE               
088100*    REINICIALIZA ENTRE AUXILIARES (IGUAL QUE WKS-ENCAB-B).               
088200 LIMPIA-DIA-A SECTION.                                                    
088300     SET WLA-IDX-DIA TO WKS-COL-IDX                                       
088400     MOVE SPACES TO WLA-DIAS (WLA-IDX-DIA).                               
088500 LIMPIA-DIA-A-E. EXIT.                                                    
088600                                                                          
088700******************************************************************        
088800*     MARCA UNA COLUMNA DE DIA DE LA LINEA A SI HAY DISPONIBLE;  *        
088900*     LA COLUMNA DEL DIA 18 ES LA 1, LA DEL DIA 30 ES LA 13      *        
089000*     (SE CONSULTA WKS-TABLA-MARCAS, NUNCA SE RELEE JRDMAE)      *        
089100******************************************************************        
089200 MARCA-DIA-A SECTION.                                                     
089300     SET WKS-IDX-DIA TO WKS-DIA-NUM                                       
089400     IF DIA-DISPONIBLE (WKS-IDX-TRAB WKS-IDX-DIA)                         
089500        COMPUTE WKS-COL-IDX = WKS-DIA-NUM - 17                            
089600        SET WLA-IDX-DIA TO WKS-COL-IDX                                    
089700        MOVE "  X  " TO WLA-DIAS (WLA-IDX-DIA)                            
089800     END-IF.                                                              
089900 MARCA-DIA-A-E. EXIT.                                                     
090000                                                                          
090100******************************************************************        
090200*  REGLA DE SIN PROGRAMAR: VR# EN BLANCO O CERO MARCAS DE DIA    *        
090300*  SE EVALUA POR CADA AUXILIAR QUE SALE DEL SORT, DESPUES DE     *        
090400*  ESCRIBIR SU LINEA DEL REPORTE A Y CAPTURAR SU ORDEN           *        
090500******************************************************************        
090600 EVALUA-SIN-PROGRAMAR SECTION.                                            
090700*--> SOL-96079: CEDULA EN BLANCO (AUXILIAR SIN VR# ASIGNADO               
090800*    TODAVIA) CALIFICA DE UNA VEZ COMO SIN PROGRAMAR, SIN                 
090900*    NECESIDAD DE REVISAR LA TABLA DE MARCAS.                             
091000     MOVE "N" TO WKS-SIN-PROGRAMAR                                        
091100     IF JRST-CEDULA EQUAL SPACES                                          
091200        MOVE "S" TO WKS-SIN-PROGRAMAR                                     
091300     ELSE                                                                 
091400        MOVE ZERO TO WKS-CUENTA-MARCAS                                    
091500        IF WKS-TOTAL-TRABAJADORES GREATER ZERO                            
091600           SET WKS-IDX-TRAB TO JRST-ID                                    
091700           PERFORM CUENTA-MARCA-DIA VARYING WKS-DIA-NUM                   
091800                   FROM 1 BY 1 UNTIL WKS-DIA-NUM GREATER 31               
091900        END-IF                                                            
092000        IF WKS-CUENTA-MARCAS EQUAL ZERO                                   
092100           MOVE "S" TO WKS-SIN-PROGRAMAR                                  
092200        END-IF                                                            
092300     END-IF.                                                              
092400 EVALUA-SIN-PROGRAMAR-E. EXIT.                                            
092500                                                                          
092600*--> RECORRE LOS 31 DIAS (NO SOLO 1-30) PORQUE LA POSICION 31             
092700*    DE LA TABLA EXISTE AUNQUE NO SE USE; CONTAR DE MAS NO HACE           
092800*    DANO, CONTAR DE MENOS SI DARIA FALSOS "SIN PROGRAMAR".               
092900 CUENTA-MARCA-DIA SECTION.                                                
093000     SET WKS-IDX-DIA TO WKS-DIA-NUM                                       
093100     IF DIA-DISPONIBLE (WKS-IDX-TRAB WKS-IDX-DIA)                         
093200        ADD 1 TO WKS-CUENTA-MARCAS                                        
093300     END-IF.                                                              
093400 CUENTA-MARCA-DIA-E. EXIT.                                                
093500                                                                          
093600******************************************************************        
093700*     REPORTE C - MISMOS DATOS DE IDENTIDAD DE LA LINEA A QUE SE *        
093800*     ACABA DE ESCRIBIR, PERO CON LAS 30 COLUMNAS DE DIA (1-30)  *        
093900*     SOLO SE ESCRIBE CUANDO CALIFICA-SIN-PROGRAMAR ESTA ACTIVA  *        
094000******************************************************************        
094100*--> SE COPIA DE WLA- (YA FORMATEADA POR ESCRIBE-REPORTE-A, QUE           
094200*    SIEMPRE CORRE ANTES EN DEVUELVE-Y-ESCRIBE) EN VEZ DE VOLVER          
094300*    A LEER JRST-, PARA NO REPETIR LA LOGICA DE FORMATEA-                 
094400*    CAMPOS-COMUNES.                                                      
094500 ESCRIBE-REPORTE-C SECTION.                                               
094600     MOVE WLA-NOTA         TO WLC-NOTA                                    
094700     MOVE WLA-APELLIDO     TO WLC-APELLIDO                                
094800     MOVE WLA-NOMBRE       TO WLC-NOMBRE                                  
094900     MOVE WLA-CEDULA       TO WLC-CEDULA                                  
095000     MOVE WLA-CIUDAD       TO WLC-CIUDAD                                  
095100     MOVE WLA-TELEFONO     TO WLC-TELEFONO                                
095200     MOVE WLA-CORREO       TO WLC-CORREO                                  
095300     MOVE WLA-EXPERIENCIA  TO WLC-EXPERIENCIA                             
095400     MOVE WLA-IDIOMA       TO WLC-IDIOMA                                  
095500     MOVE WLA-UBICACION    TO WLC-UBICACION                               
095600     MOVE WLA-JUNTA        TO WLC-JUNTA                                   
095700     MOVE WLA-PUESTO       TO WLC-PUESTO                                  
095800     PERFORM LIMPIA-DIA-C VARYING WKS-COL-IDX                             
095900             FROM 1 BY 1 UNTIL WKS-COL-IDX GREATER 30                     
096000     IF WKS-TOTAL-TRABAJADORES GREATER ZERO                               
096100        SET WKS-IDX-TRAB TO JRST-ID                                       
096200        PERFORM MARCA-DIA-C VARYING WKS-DIA-NUM                           
096300                FROM 1 BY 1 UNTIL WKS-DIA-NUM GREATER 30                  
096400     END-IF                                                               
096500     WRITE JRC-LINEA-IMPRESA FROM WKS-LINEA-C                             
096600     ADD 1 TO WKS-TOTAL-LINEA-C.                                          
096700 ESCRIBE-REPORTE-C-E. EXIT.                                               
096800                                                                          
096900*--> LIMPIA UNA COLUMNA DE DIA DE LA LINEA C (EN BLANCO), IGUAL           
097000*    QUE LIMPIA-DIA-A PERO PARA LAS 30 COLUMNAS DE ESTE REPORTE.          
097100 LIMPIA-DIA-C SECTION.                                                    
097200     SET WLC-IDX-DIA TO WKS-COL-IDX                                       
097300     MOVE SPACES TO WLC-DIAS (WLC-IDX-DIA).                               
097400 LIMPIA-DIA-C-E. EXIT.                                                    
097500                                                                          
097600*--> AQUI LA COLUMNA Y EL DIA COINCIDEN (1-30), POR ESO SE                
097700*    PUEDE USAR WKS-DIA-NUM DIRECTO COMO INDICE, A DIFERENCIA             
097800*    DE MARCA-DIA-A QUE RESTA 17 PARA OBTENER LA COLUMNA.                 
097900 MARCA-DIA-C SECTION.                                                     
098000     SET WKS-IDX-DIA TO WKS-DIA-NUM                                       
098100     IF DIA-DISPONIBLE (WKS-IDX-TRAB WKS-IDX-DIA)                         
098200        SET WLC-IDX-DIA TO WKS-DIA-NUM                                    
098300        MOVE "  X  " TO WLC-DIAS (WLC-IDX-DIA)                            
098400     END-IF.                                                              
098500 MARCA-DIA-C-E. EXIT.                                                     
098600                                                                          
098700******************************************************************        
098800*     REPORTE B - SE ARMA DESPUES DEL ORDENAMIENTO, UNA HOJA     *        
098900*     COMPLETA POR CADA UNA DE LAS TRES VENTANAS DE 7 DIAS       *        
099000*     (12-19, 19-26, 26-30); NO VUELVE A ORDENAR, SOLO           *        
099100*     RECORRE WKS-TABLA-ORDEN, YA CAPTURADA POR EL SORT          *        
099200******************************************************************        
099300*--> TRES VENTANAS (SOL-08051): 12-18, 19-25, 26-30 (ESTA ULTIMA          
099400*    DE SOLO 5 DIAS); VARYING SE DETIENE EN CUANTO WKS-SEMANA-            
099500*    INI LLEGA A 30, QUE ES EL INICIO DE LA TERCERA VENTANA.              
099600 GENERA-REPORTE-B SECTION.                                                
099700     PERFORM ARMA-SEMANA-B VARYING WKS-SEMANA-INI                         
099800             FROM 12 BY 7 UNTIL WKS-SEMANA-INI NOT LESS THAN 30.          
099900 GENERA-REPORTE-B-E. EXIT.                                                
100000                                                                          
100100*--> SOL-10011: SE TOPA WKS-SEMANA-FIN A 30 PARA QUE LA ULTIMA            
100200*    VENTANA NO SE SALGA DEL MES.                                         
100300 ARMA-SEMANA-B SECTION.                                                   
100400     COMPUTE WKS-SEMANA-FIN = WKS-SEMANA-INI + 6                          
100500     IF WKS-SEMANA-FIN GREATER 30                                         
100600        MOVE 30 TO WKS-SEMANA-FIN                                         
100700     END-IF                                                               
100800     PERFORM FORMATEA-ENCAB-B   THRU FORMATEA-ENCAB-B-E                   
100900*--> SE RECORRE LA TABLA WKS-TABLA-ORDEN (NO EL SORT, YA                  
101000*    CERRADO) PORQUE CONSERVA EL MISMO ORDEN ALFABETICO PARA              
101100*    LAS TRES VENTANAS SIN VOLVER A ORDENAR.                              
101200     IF WKS-TOTAL-ORDENADOS GREATER ZERO                                  
101300        PERFORM ESCRIBE-FILA-ORDEN-B VARYING WKS-IDX-ORDEN                
101400                FROM 1 BY 1 UNTIL WKS-IDX-ORDEN GREATER                   
101500                WKS-TOTAL-ORDENADOS                                       
101600     END-IF.                                                              
101700 ARMA-SEMANA-B-E. EXIT.                                                   
101800                                                                          
101900*--> SOL-10011: LA ULTIMA HOJA (26-30) TIENE MENOS DE 7 DIAS;             
102000*    SE LIMPIAN LOS 7 TITULOS Y SOLO SE CARGAN LOS QUE EXISTEN            
102100*    EN LA VENTANA ACTUAL, PARA QUE NO QUEDE TEXTO DE LA HOJA             
102200*    ANTERIOR EN LAS COLUMNAS SOBRANTES (WKS-ENCAB-B NO SE                
102300*    REINICIALIZA ENTRE VENTANAS).                                        
102400 FORMATEA-ENCAB-B SECTION.                                                
102500     COMPUTE WKS-TOTAL-COLS-SEMANA =                                      
102600             WKS-SEMANA-FIN - WKS-SEMANA-INI + 1                          
102700     PERFORM LIMPIA-TITULO-DIA-B VARYING WKS-COL-IDX                      
102800             FROM 1 BY 1 UNTIL WKS-COL-IDX GREATER 7                      
102900     PERFORM CARGA-TITULO-DIA-B VARYING WKS-COL-IDX                       
103000             FROM 1 BY 1 UNTIL WKS-COL-IDX GREATER                        
103100             WKS-TOTAL-COLS-SEMANA                                        
103200     WRITE JRB-LINEA-IMPRESA FROM WKS-ENCAB-B.                            
103300 FORMATEA-ENCAB-B-E. EXIT.                                                
103400                                                                          
103500*--> LIMPIA LAS 7 COLUMNAS ANTES DE CARGAR SOLO LAS QUE EXISTEN           
103600*    EN LA VENTANA ACTUAL (VER NOTA SOL-10011 ARRIBA).                    
103700 LIMPIA-TITULO-DIA-B SECTION.                                             
103800     SET WEB-IDX-DIA TO WKS-COL-IDX                                       
103900     MOVE SPACES TO WEB-TITULO-DIA (WEB-IDX-DIA).                         
104000 LIMPIA-TITULO-DIA-B-E. EXIT.                                             
104100                                                                          
104200*--> EL DIA REAL ES EL INICIO DE LA SEMANA MAS EL INDICE DE               
104300*    COLUMNA MENOS 1 (LA COLUMNA 1 ES EL PRIMER DIA DE LA                 
104400*    VENTANA, NO EL DIA 1 DEL MES).                                       
104500 CARGA-TITULO-DIA-B SECTION.                                              
104600     SET WEB-IDX-DIA TO WKS-COL-IDX                                       
104700     COMPUTE WKS-DIA-NUM = WKS-SEMANA-INI + WKS-COL-IDX - 1               
104800     MOVE WKS-DIA-NUM   TO WKS-DIA-NUM-TEXTO                              
104900     MOVE "DIA"         TO WEB-TITULO-DIA (WEB-IDX-DIA) (1:3)             
105000     MOVE WKS-DIA-NUM-TEXTO TO WEB-TITULO-DIA (WEB-IDX-DIA) (4:2).        
105100 CARGA-TITULO-DIA-B-E. EXIT.                                              
105200                                                                          
105300******************************************************************        
105400*     ESCRIBE UN RENGLON DEL ORDEN CAPTURADO BAJO LA VENTANA     *        
105500*     DE LA SEMANA ACTUAL (WKS-SEMANA-INI / WKS-SEMANA-FIN)      *        
105600*     SE LLAMA UNA VEZ POR AUXILIAR, DESDE ARMA-SEMANA-B         *        
105700******************************************************************        
105800*--> LOS CAMPOS SALEN DE LA TABLA WKS-TABLA-ORDEN (CAPTURADOS EN          
105900*    CAPTURA-ORDEN), NO DE JRST-, PORQUE EL SORT YA TERMINO Y             
106000*    ESTE PARAGRAFO SE EJECUTA TRES VECES (UNA POR SEMANA).               
106100 ESCRIBE-FILA-ORDEN-B SECTION.                                            
106200     MOVE WOT-APELLIDO (WKS-IDX-ORDEN) TO WLB-APELLIDO                    
106300     MOVE WOT-NOMBRE   (WKS-IDX-ORDEN) TO WLB-NOMBRE                      
106400     MOVE WOT-CEDULA   (WKS-IDX-ORDEN) TO WLB-CEDULA                      
106500     MOVE WOT-JUNTA    (WKS-IDX-ORDEN) TO WLB-JUNTA                       
106600     MOVE WOT-PUESTO   (WKS-IDX-ORDEN) TO WLB-PUESTO                      
106700     PERFORM LIMPIA-DIA-B VARYING WKS-COL-IDX                             
106800             FROM 1 BY 1 UNTIL WKS-COL-IDX GREATER 7                      
106900*--> SOLO RECORRE LA VENTANA DE LA SEMANA ACTUAL (NO LOS 31               
107000*    DIAS), ASI QUE EL RANGO DEL VARYING CAMBIA EN CADA UNA               
107100*    DE LAS TRES LLAMADAS DESDE ARMA-SEMANA-B.                            
107200     IF WKS-TOTAL-TRABAJADORES GREATER ZERO                               
107300        SET WKS-IDX-TRAB TO WOT-ID (WKS-IDX-ORDEN)                        
107400        PERFORM MARCA-DIA-B VARYING WKS-DIA-NUM                           
107500                FROM WKS-SEMANA-INI BY 1 UNTIL WKS-DIA-NUM                
107600                GREATER WKS-SEMANA-FIN                                    
107700     END-IF                                                               
107800     WRITE JRB-LINEA-IMPRESA FROM WKS-LINEA-B                             
107900     ADD 1 TO WKS-TOTAL-LINEA-B.                                          
108000 ESCRIBE-FILA-ORDEN-B-E. EXIT.                                            
108100                                                                          
108200*--> LIMPIA UNA COLUMNA DE DIA DE LA LINEA B (EN BLANCO), IGUAL           
108300*    QUE LIMPIA-DIA-A/C PERO SOLO PARA LAS 7 COLUMNAS DE SEMANA.          
108400 LIMPIA-DIA-B SECTION.                                                    
108500     SET WLB-IDX-DIA TO WKS-COL-IDX                                       
108600     MOVE SPACES TO WLB-DIAS (WLB-IDX-DIA).                               
108700 LIMPIA-DIA-B-E. EXIT.                                                    
108800                                                                          
108900*--> SE RESTA WKS-SEMANA-INI (NO UN NUMERO FIJO COMO 17 EN EL             
109000*    REPORTE A) PORQUE LA COLUMNA 1 CAMBIA DE DIA SEGUN CUAL              
109100*    DE LAS TRES VENTANAS SE ESTE ESCRIBIENDO.                            
109200 MARCA-DIA-B SECTION.                                                     
109300     SET WKS-IDX-DIA TO WKS-DIA-NUM                                       
109400     IF DIA-DISPONIBLE (WKS-IDX-TRAB WKS-IDX-DIA)                         
109500        COMPUTE WKS-COL-IDX = WKS-DIA-NUM - WKS-SEMANA-INI + 1            
109600        SET WLB-IDX-DIA TO WKS-COL-IDX                                    
109700        MOVE "  X  " TO WLB-DIAS (WLB-IDX-DIA)                            
109800     END-IF.                                                              
109900 MARCA-DIA-B-E. EXIT.                                                     
110000                                                                          
110100*--> ESTOS TRES CONTADORES SON EL RESUMEN QUE EL OPERADOR REVISA          
110200*    PARA SABER CUANTOS RENGLONES PRODUJO CADA REPORTE EN ESTA            
110300*    CORRIDA, SIN TENER QUE ABRIR LOS TRES ARCHIVOS DE SALIDA.            
110400 CIERRA-ARCHIVOS SECTION.                                                 
110500     DISPLAY "JRRP1003: RENGLONES REPORTE A: "                            
110600             WKS-TOTAL-LINEA-A UPON CONSOLE                               
110700     DISPLAY "JRRP1003: RENGLONES REPORTE B: "                            
110800             WKS-TOTAL-LINEA-B UPON CONSOLE                               
110900     DISPLAY "JRRP1003: RENGLONES REPORTE C: "                            
111000             WKS-TOTAL-LINEA-C UPON CONSOLE                               
111100*--> NO SE VALIDA FILE STATUS AQUI (A DIFERENCIA DE LA APERTURA)          
111200*    PORQUE SI SE LLEGO HASTA ACA LOS TRES REPORTES YA SE                 
111300*    ESCRIBIERON COMPLETOS SIN ERROR.                                     
111400     CLOSE JRREPA JRREPB JRREPC.                                          
111500 CIERRA-ARCHIVOS-E. EXIT.                                                 
