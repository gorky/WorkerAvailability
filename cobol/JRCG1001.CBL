000100******************************************************************        
000200* FECHA       : 04/03/1991                                       *        
000300* PROGRAMADOR : R. MORALES (RM)                                  *        
000400* APLICACION  : JUNTAS RECEPTORAS DE VOTOS (JRV)                 *        
000500* PROGRAMA    : JRCG1001                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CARGA Y FUSION DEL PADRON DE AUXILIARES DE MESA  *        
000800*             : ELECTORAL CONTRA EL MAESTRO JRWMAE. BUSCA POR    *        
000900*             : APELLIDO+NOMBRE E INSERTA O ACTUALIZA SEGUN      *        
001000*             : CORRESPONDA.                                     *        
001100* ARCHIVOS    : JRROST=C, JRWMAE=A                               *        
001200* ACCION (ES) : C=CARGA/FUSION                                   *        
001300* INSTALADO   : 04/03/1991                                       *        
001400* SOLICITUD   : SOL-91034                                        *        
001500* NOMBRE      : CARGA DE PADRON ELECTORAL                        *        
001600******************************************************************        
001700*                 B I T A C O R A   D E   C A M B I O S          *        
001800******************************************************************        
001900* 04/03/1991 RM SOL-91034  VERSION ORIGINAL DEL PROGRAMA         *        
002000* 17/06/1991 RM SOL-91077  SE AGREGA REGLA DE IDIOMA (PARENTESIS)*        
002100* 02/09/1992 JS SOL-92140  CORRIGE ACTUALIZACION DE CORREO       *        
002200* 11/01/1993 JS SOL-93006  SE AGREGA VALIDACION DE FILA EN BLANCO*        
002300* 23/05/1994 RM SOL-94088  AJUSTE DE LONGITUD DE CAMPO NOTAS     *        
002400* 30/11/1995 EC SOL-95201  SE DOCUMENTA REGLA DE EXPERIENCIA     *        
002500* 14/02/1996 EC SOL-96019  CORRIGE BUSQUEDA POR NOMBRE DUPLICADO *        
002600* 19/08/1997 MV SOL-97133  SE AGREGA TABLA EN MEMORIA DE BUSQUEDA*        
002700* 03/12/1998 MV SOL-98210  REVISION Y2K - FECHAS A 4 DIGITOS     *        
002800* 21/01/1999 MV SOL-99004  PRUEBAS DE PASO DE SIGLO COMPLETADAS  *        
002900* 09/06/2000 EC SOL-00077  SE AJUSTA REGLA DE UBICACION NUMERICA *        
003000* 15/03/2001 RM SOL-01042  CORRIGE REESCRITURA DE REGISTRO JRWMAE*        
003100* 27/10/2003 JS SOL-03155  SE DOCUMENTA ALCANCE DE ACTUALIZACION *        
003200* 14/09/2007 EC SOL-07112  SE AGREGA MARCA H/D A JRROST Y SE     *        
003300*                          VALIDA ENCABEZADO DE COLUMNAS         *        
003400* 03/05/2010 RM SOL-10037  CORRIGE REFERENCIA FUERA DE RANGO EN  *        
003500*                          EXTRAE-IDIOMA CUANDO LA CELDA NO      *        
003600*                          TRAE PARENTESIS; SE AMPLIA BITACORA   *        
003700*                          DE COMENTARIOS DEL PROGRAMA           *        
003800******************************************************************        
003900*  NOTA GENERAL: EL PADRON VIENE DE LA HOJA DE CALCULO QUE       *        
004000*  LLENAN LAS OFICINAS REGIONALES CON LOS ASPIRANTES A AUXILIAR  *        
004100*  DE MESA (HOJAS 2 Y 3 DEL LIBRO ORIGINAL, "APPLICANT LIST" Y   *        
004200*  "VOLUNTEER LIST"). SOL-07112 LAS CONVIRTIO A UN SOLO ARCHIVO  *        
004300*  PLANO CON MARCA DE ENCABEZADO/DETALLE (H/D) PARA QUE ESTE     *        
004400*  PROGRAMA YA NO DEPENDA DEL FORMATO DE LA HOJA DE CALCULO.     *        
004500******************************************************************        
004600 IDENTIFICATION DIVISION.                                                 
004700 PROGRAM-ID.                    JRCG1001.                                 
004800 AUTHOR.                        R. MORALES.                               
004900 INSTALLATION.                  TSE - DEPTO. DE INFORMATICA.              
005000 DATE-WRITTEN.                  04/03/1991.                               
005100 DATE-COMPILED.                                                           
005200 SECURITY.                      USO INTERNO - TSE.                        
005300                                                                          
005400******************************************************************        
005500*  ENVIRONMENT DIVISION - NO HAY FUNCIONES ESPECIALES DE         *        
005600*  IMPRESORA EN ESTE PROGRAMA (NO GENERA REPORTES); SE DEJA      *        
005700*  C01/TOP-OF-FORM POR CONSISTENCIA CON LOS DEMAS PROGRAMAS DEL  *        
005800*  SUBSISTEMA JR. UPSI-0 SE USA COMO BANDERA DE "CORREO VALIDO"  *        
005900*  DENTRO DE VALIDA-ARROBA/INSERTA-AUXILIAR/ACTUALIZA-AUXILIAR.  *        
006000******************************************************************        
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     CLASS DIGITOS IS "0" THRU "9"                                        
006600     UPSI-0 ON STATUS IS JRCG-UPSI-ON                                     
006700            OFF STATUS IS JRCG-UPSI-OFF.                                  
006800                                                                          
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100******************************************************************        
007200*              A R C H I V O S   D E   E N T R A D A             *        
007300*  JRROST ES EL ARCHIVO SECUENCIAL QUE REEMPLAZA LAS HOJAS 2 Y 3 *        
007400*  DEL LIBRO DE EXCEL; CADA HOJA ORIGINAL APARECE AQUI COMO UN   *        
007500*  BLOQUE DE FILAS DE DETALLE PRECEDIDO POR SU PROPIA FILA DE    *        
007600*  ENCABEZADO (SOL-07112).                                       *        
007700******************************************************************        
007800     SELECT JRROST  ASSIGN   TO JRROST                                    
007900            ORGANIZATION     IS LINE SEQUENTIAL                           
008000            FILE STATUS      IS FS-JRROST.                                
008100******************************************************************        
008200*              M A E S T R O   D E   A U X I L I A R E S         *        
008300*  JRWMAE ES EL MAESTRO PERMANENTE DE AUXILIARES ELECTORALES;    *        
008400*  SE ABRE I-O PORQUE ESTE PROGRAMA TANTO INSERTA (AUXILIAR      *        
008500*  NUEVO EN EL PADRON) COMO ACTUALIZA (AUXILIAR YA CONOCIDO) EL  *        
008600*  MISMO REGISTRO, SEGUN EL RESULTADO DE LA BUSQUEDA POR         *        
008700*  APELLIDO+NOMBRE.                                              *        
008800******************************************************************        
008900     SELECT JRWMAE  ASSIGN   TO JRWMAE                                    
009000            ORGANIZATION     IS RELATIVE                                  
009100            ACCESS MODE      IS DYNAMIC                                   
009200            RELATIVE KEY     IS WKS-JRWMAE-REL                            
009300            FILE STATUS      IS FS-JRWMAE                                 
009400                                FSE-JRWMAE.                               
009500                                                                          
009600 DATA DIVISION.                                                           
009700 FILE SECTION.                                                            
009800******************************************************************        
009900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
010000*  LOS LAYOUTS DE ESTOS DOS ARCHIVOS VIVEN EN COPY MEMBERS       *        
010100*  MANTENIDOS POR EL GRUPO DE ESTANDARES (NO SE CODIFICAN AQUI), *        
010200*  POR LO QUE UN CAMBIO DE LAYOUT SOLO REQUIERE RECOMPILAR LOS   *        
010300*  PROGRAMAS QUE LO USAN, NO TOCAR ESTE FUENTE.                  *        
010400******************************************************************        
010500*   FILA DE PADRON (HOJAS 2 Y 3 DEL LIBRO DE EXCEL ORIGINAL).             
010600 FD  JRROST                                                               
010700     LABEL RECORD STANDARD.                                               
010800     COPY JRRS01.                                                         
010900*   MAESTRO DE AUXILIARES DE MESA ELECTORAL.                              
011000 FD  JRWMAE                                                               
011100     LABEL RECORD STANDARD.                                               
011200     COPY JRWM01.                                                         
011300                                                                          
011400 WORKING-STORAGE SECTION.                                                 
011500******************************************************************        
011600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
011700*  FSE-xxx ES EL AREA COMP-5 QUE ESPERA LA RUTINA COMUN          *        
011800*  "DEBD1R00" (BITACORA DE ERRORES DE E/S DEL DEPTO.), LA MISMA  *        
011900*  QUE USAN TODOS LOS PROGRAMAS JR Y LOS PROGRAMAS DE TARJETAS.  *        
012000******************************************************************        
012100 01 WKS-FS-STATUS.                                                        
012200*      FILA DE PADRON                                                     
012300    02 FS-JRROST               PIC X(02) VALUE SPACES.                    
012400*      MAESTRO DE AUXILIARES                                              
012500    02 FS-JRWMAE                PIC X(02) VALUE SPACES.                   
012600    02 FSE-JRWMAE.                                                        
012700       04 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.                 
012800       04 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.                 
012900       04 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.                 
013000*      VARIABLES RUTINA DE FSE                                            
013100    02 PROGRAMA                 PIC X(08) VALUE SPACES.                   
013200    02 ARCHIVO                  PIC X(08) VALUE SPACES.                   
013300    02 ACCION                   PIC X(10) VALUE SPACES.                   
013400    02 LLAVE                    PIC X(32) VALUE SPACES.                   
013500    02 FILLER                   PIC X(10) VALUE SPACES.                   
013600                                                                          
013700******************************************************************        
013800*           LLAVE RELATIVA DEL MAESTRO DE AUXILIARES             *        
013900*  SE USA TANTO PARA POSICIONAR EL READ EN ACTUALIZA-AUXILIAR    *        
014000*  COMO PARA FIJAR LA RANURA DE ESCRITURA EN INSERTA-AUXILIAR    *        
014100*  (EL CONSECUTIVO DE LA TABLA EN MEMORIA ES EL MISMO NUMERO DE  *        
014200*  AUXILIAR QUE SE USA COMO LLAVE RELATIVA).                    *         
014300******************************************************************        
014400 01 WKS-JRWMAE-REL              PIC 9(06) COMP VALUE ZERO.                
014500                                                                          
014600******************************************************************        
014700*           TABLA EN MEMORIA PARA BUSQUEDA POR NOMBRE            *        
014800*  SE CARGA UNA SOLA VEZ AL INICIO (CARGA-TABLA-AUXILIARES) Y SE *        
014900*  VA AMPLIANDO CONFORME SE INSERTAN AUXILIARES NUEVOS, PARA QUE *        
015000*  UNA MISMA PERSONA QUE APAREZCA DOS VECES EN EL PADRON (UNA EN *        
015100*  LA HOJA 2 Y OTRA EN LA HOJA 3, POR EJEMPLO) SE RECONOZCA      *        
015200*  COMO YA EXISTENTE EN LA SEGUNDA PASADA.                       *        
015300******************************************************************        
015400 COPY JRWT01.                                                             
015500                                                                          
015600******************************************************************        
015700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *        
015800******************************************************************        
015900*  BANDERAS DE FIN DE ARCHIVO Y DE RESULTADO DE BUSQUEDA.                 
016000 01 WKS-FLAGS.                                                            
016100    02 WKS-FIN-JRROST           PIC 9(01) COMP VALUE ZERO.                
016200       88 FIN-JRROST                      VALUE 1.                        
016300    02 WKS-FIN-JRWMAE           PIC 9(01) COMP VALUE ZERO.                
016400       88 FIN-JRWMAE                      VALUE 1.                        
016500    02 WKS-AUX-ENCONTRADO       PIC X(01) VALUE "N".                      
016600       88 AUXILIAR-ENCONTRADO             VALUE "S".                      
016700       88 AUXILIAR-NO-ENCONTRADO          VALUE "N".                      
016800*  JRCG-UPSI-ON/OFF SON LOS VALORES QUE TOMA EL SWITCH UPSI-0;            
016900*  SE REFLEJAN COMO "BANDERA DE CORREO VALIDO" DENTRO DE                  
017000*  VALIDA-ARROBA.                                                         
017100    02 JRCG-UPSI-ON             VALUE "1".                                
017200    02 JRCG-UPSI-OFF            VALUE "0".                                
017300    02 FILLER                   PIC X(05) VALUE SPACES.                   
017400                                                                          
017500*  CONTADORES DE TRABAJO: INDICE DE COINCIDENCIA EN LA TABLA Y            
017600*  POSICIONES DE PARENTESIS/ARROBA USADAS POR LAS REGLAS DE               
017700*  IDIOMA Y CORREO.                                                       
017800 01 WKS-CONTADORES.                                                       
017900    02 WKS-IDX-ENCONTRADO       PIC 9(05) COMP VALUE ZERO.                
018000    02 WKS-POS-PARENTESIS-1     PIC 9(03) COMP VALUE ZERO.                
018100    02 WKS-POS-PARENTESIS-2     PIC 9(03) COMP VALUE ZERO.                
018200    02 WKS-POS-EXPLORA          PIC 9(03) COMP VALUE ZERO.                
018300    02 WKS-LONG-IDIOMA          PIC 9(03) COMP VALUE ZERO.                
018400    02 FILLER                  PIC X(05) VALUE SPACES.                    
018500                                                                          
018600*--> AREA DE TRABAJO DE LA FILA DE PADRON LEIDA (HOJA 2 O 3).             
018700*    CADA CAMPO CORRESPONDE A UNA COLUMNA DE LA HOJA DE CALCULO           
018800*    ORIGINAL; SE MUEVE AQUI DESDE JRRS-DETALLE-R PARA QUE LAS            
018900*    REGLAS DE NEGOCIO TRABAJEN SOBRE NOMBRES DE CAMPO PROPIOS            
019000*    DEL PROGRAMA, NO SOBRE LOS DEL LAYOUT DE ENTRADA.                    
019100 01 WKS-FILA-PADRON.                                                      
019200*      NOTAS LIBRES DEL ASPIRANTE (COLUMNA "NOTES")                       
019300    02 WKS-NOTAS-IN             PIC X(100).                               
019400*      NOMBRE Y APELLIDO - LLAVE DE BUSQUEDA EN JRWT01                    
019500    02 WKS-NOMBRE-IN            PIC X(30).                                
019600    02 WKS-APELLIDO-IN          PIC X(30).                                
019700*      CIUDAD Y TELEFONO DE CONTACTO                                      
019800    02 WKS-CIUDAD-IN            PIC X(30).                                
019900    02 WKS-TELEFONO-IN          PIC X(20).                                
020000*      CORREO - SOLO SE GUARDA SI CONTIENE "@" (VALIDA-ARROBA)            
020100    02 WKS-CORREO-IN            PIC X(60).                                
020200*      EXPERIENCIA PREVIA COMO AUXILIAR ("YES"/"NO")                      
020300    02 WKS-EXPERIENCIA-IN       PIC X(10).                                
020400    02 WKS-EXPERIENCIA-IN-R REDEFINES WKS-EXPERIENCIA-IN.                 
020500       04 WKS-EXPERIENCIA-3     PIC X(03).                                
020600       04 FILLER                PIC X(07).                                
020700*      IDIOMA ADICIONAL - "Yes (Frances)" O SIMILAR; EL NOMBRE            
020800*      DEL IDIOMA VA ENTRE PARENTESIS (EXTRAE-IDIOMA LO SACA)             
020900    02 WKS-IDIOMA-IN            PIC X(60).                                
021000    02 WKS-IDIOMA-IN-R REDEFINES WKS-IDIOMA-IN.                           
021100       04 WKS-IDIOMA-3          PIC X(03).                                
021200       04 FILLER                PIC X(57).                                
021300*      UBICACION DE VOTACION PREFERIDA - PUEDE VENIR COMO TEXTO           
021400*      O COMO NUMERO DE PRECINTO, SE GUARDA TAL CUAL LLEGA                
021500    02 WKS-UBICACION-IN         PIC X(10).                                
021600    02 WKS-UBICACION-IN-R REDEFINES WKS-UBICACION-IN                      
021700                             PIC 9(10).                                   
021800                                                                          
021900*--> REGLA DE EXTRACCION DE IDIOMA - VALOR RESULTANTE (SOLO EL            
022000*    NOMBRE DEL IDIOMA, SIN EL "Yes" NI LOS PARENTESIS).                  
022100 01 WKS-IDIOMA-EXTRAIDO         PIC X(30) VALUE SPACES.                   
022200                                                                          
022300 PROCEDURE DIVISION.                                                      
022400******************************************************************        
022500*               S E C C I O N    P R I N C I P A L               *        
022600*  ORDEN FIJO: ABRIR ARCHIVOS, CARGAR LA TABLA EN MEMORIA CON EL *        
022700*  MAESTRO ACTUAL (PARA QUE LA BUSQUEDA POR NOMBRE TENGA CON QUE *        
022800*  COMPARAR DESDE LA PRIMERA FILA DE PADRON), PROCESAR CADA FILA *        
022900*  DEL PADRON UNA A LA VEZ, Y CERRAR.                            *        
023000******************************************************************        
023100 000-MAIN SECTION.                                                        
023200     PERFORM APERTURA-ARCHIVOS    THRU APERTURA-ARCHIVOS-E                
023300     PERFORM CARGA-TABLA-AUXILIARES                                       
023400                                   THRU CARGA-TABLA-AUXILIARES-E          
023500     PERFORM PROCESA-PADRON       THRU PROCESA-PADRON-E                   
023600                                   UNTIL FIN-JRROST                       
023700     PERFORM CIERRA-ARCHIVOS      THRU CIERRA-ARCHIVOS-E                  
023800     STOP RUN.                                                            
023900 000-MAIN-E. EXIT.                                                        
024000                                                                          
024100******************************************************************        
024200*  ABRE EL PADRON EN MODO LECTURA Y EL MAESTRO EN I-O (SE LEE    *        
024300*  PARA BUSCAR/COMPARAR Y SE ESCRIBE PARA INSERTAR/ACTUALIZAR).  *        
024400*  FS-JRWMAE = "35" (ARCHIVO NO EXISTE) SE ACEPTA PORQUE LA      *        
024500*  PRIMERA CORRIDA DEL SISTEMA ARRANCA CON EL MAESTRO VACIO.     *        
024600******************************************************************        
024700 APERTURA-ARCHIVOS SECTION.                                               
024800     MOVE "JRCG1001"  TO   PROGRAMA                                       
024900     OPEN INPUT  JRROST                                                   
025000          I-O    JRWMAE                                                   
025100     IF FS-JRWMAE NOT EQUAL "00" AND "35"                                 
025200        MOVE "OPEN"     TO    ACCION                                      
025300        MOVE SPACES     TO    LLAVE                                       
025400        MOVE "JRWMAE"   TO    ARCHIVO                                     
025500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
025600                              FS-JRWMAE, FSE-JRWMAE                       
025700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO JRWMAE<<<"           
025800                UPON CONSOLE                                              
025900        MOVE 91 TO RETURN-CODE                                            
026000        STOP RUN                                                          
026100     END-IF.                                                              
026200 APERTURA-ARCHIVOS-E. EXIT.                                               
026300                                                                          
026400******************************************************************        
026500*     CARGA INICIAL DE LA TABLA DE BUSQUEDA POR APELLIDO/NOMBRE  *        
026600*  RECORRE TODO JRWMAE UNA SOLA VEZ, DE PRINCIPIO A FIN, Y DEJA  *        
026700*  UN RENGLON EN JRWT01 POR CADA AUXILIAR YA REGISTRADO. EL      *        
026800*  ORDEN DE LA TABLA QUEDA IGUAL AL ORDEN FISICO DEL MAESTRO     *        
026900*  (POR NUMERO DE AUXILIAR), NO ORDENADO POR NOMBRE.             *        
027000******************************************************************        
027100 CARGA-TABLA-AUXILIARES SECTION.                                          
027200     MOVE ZERO TO JRWT-TOTAL-AUXILIARES                                   
027300     MOVE ZERO TO WKS-FIN-JRWMAE                                          
027400     MOVE 1    TO WKS-JRWMAE-REL                                          
027500     PERFORM LEE-SIGUIENTE-AUXILIAR                                       
027600                                   THRU LEE-SIGUIENTE-AUXILIAR-E          
027700                                   UNTIL FIN-JRWMAE.                      
027800 CARGA-TABLA-AUXILIARES-E. EXIT.                                          
027900                                                                          
028000*  LEE UN REGISTRO DEL MAESTRO Y LO AGREGA A LA TABLA EN MEMORIA;         
028100*  SE USA TANTO EN LA CARGA INICIAL COMO (INDIRECTAMENTE, VIA LA          
028200*  MISMA RUTINA DE LECTURA SECUENCIAL NEXT RECORD) PARA RECORRER          
028300*  EL MAESTRO DE EXTREMO A EXTREMO SIN IMPORTAR SU LLAVE RELATIVA.        
028400*  NEXT RECORD IGNORA LA LLAVE RELATIVA Y SIGUE EL ORDEN FISICO           
028500*  DEL ARCHIVO, QUE ES EXACTAMENTE EL ORDEN QUE SE QUIERE PARA            
028600*  RECONSTRUIR LA TABLA DESDE CERO.                                       
028700 LEE-SIGUIENTE-AUXILIAR SECTION.                                          
028800     READ JRWMAE NEXT RECORD                                              
028900          AT END                                                          
029000             MOVE 1 TO WKS-FIN-JRWMAE                                     
029100     END-READ                                                             
029200     IF NOT FIN-JRWMAE                                                    
029300*        SE COPIAN LOS CUATRO CAMPOS QUE LA BUSQUEDA POR NOMBRE           
029400*        Y LA ACTUALIZACION POSTERIOR NECESITAN DE LA TABLA               
029500        ADD 1 TO JRWT-TOTAL-AUXILIARES                                    
029600        MOVE JRWM-ID-AUXILIAR TO JRWT-T-ID (JRWT-TOTAL-AUXILIARES)        
029700        MOVE JRWM-NUM-CEDULA  TO JRWT-T-CEDULA                            
029800                                  (JRWT-TOTAL-AUXILIARES)                 
029900        MOVE JRWM-APELLIDO    TO JRWT-T-APELLIDO                          
030000                                  (JRWT-TOTAL-AUXILIARES)                 
030100        MOVE JRWM-NOMBRE      TO JRWT-T-NOMBRE                            
030200                                  (JRWT-TOTAL-AUXILIARES)                 
030300     END-IF.                                                              
030400 LEE-SIGUIENTE-AUXILIAR-E. EXIT.                                          
030500                                                                          
030600******************************************************************        
030700*          P R O C E S O   D E   L   P A D R O N   (FILAS)       *        
030800*  UNA READ POR ITERACION DE 000-MAIN; EL REGISTRO VIENE MARCADO *        
030900*  H (ENCABEZADO DE UNA DE LAS DOS HOJAS) O D (FILA DE UN        *        
031000*  ASPIRANTE) SEGUN JRRS-TIPO-REGISTRO (SOL-07112). SOLO LAS     *        
031100*  FILAS D PASAN A EVALUA-FILA-PADRON.                           *        
031200******************************************************************        
031300 PROCESA-PADRON SECTION.                                                  
031400     READ JRROST                                                          
031500          AT END                                                          
031600             MOVE 1 TO WKS-FIN-JRROST                                     
031700          NOT AT END                                                      
031800             IF JRRS-ES-ENCABEZADO                                        
031900                PERFORM VALIDA-ENCABEZADO-PADRON                          
032000                             THRU VALIDA-ENCABEZADO-PADRON-E              
032100             ELSE                                                         
032200                MOVE JRRS-DETALLE-R TO WKS-FILA-PADRON                    
032300                PERFORM EVALUA-FILA-PADRON                                
032400                                   THRU EVALUA-FILA-PADRON-E              
032500             END-IF                                                       
032600     END-READ.                                                            
032700 PROCESA-PADRON-E. EXIT.                                                  
032800                                                                          
032900******************************************************************        
033000*     VALIDACION DE ENCABEZADO DE COLUMNAS (SOL-07112) - SOLO    *        
033100*     ADVIERTE; NO DETIENE EL PROCESO SI NO COINCIDE EL TITULO   *        
033200*  SE COMPARAN LOS SIETE TITULOS CONTRA EL TEXTO EXACTO DE LA    *        
033300*  PLANTILLA OFICIAL. UN DESCUADRE AQUI SUELE SIGNIFICAR QUE LA  *        
033400*  OFICINA REGIONAL MOVIO O RENOMBRO UNA COLUMNA DE LA HOJA, Y   *        
033500*  SE QUIERE UNA ADVERTENCIA EN CONSOLA PARA QUE OPERACION LO    *        
033600*  REVISE, PERO SIN DETENER LA CARGA DEL RESTO DEL PADRON.       *        
033700******************************************************************        
033800 VALIDA-ENCABEZADO-PADRON SECTION.                                        
033900     IF JRRS-TITULO-NOMBRE      NOT EQUAL "First Name"                    
034000     OR JRRS-TITULO-APELLIDO    NOT EQUAL "Last Name"                     
034100     OR JRRS-TITULO-CIUDAD      NOT EQUAL "City"                          
034200     OR JRRS-TITULO-TELEFONO    NOT EQUAL "Phone #"                       
034300     OR JRRS-TITULO-CORREO      NOT EQUAL "Email"                         
034400     OR JRRS-TITULO-EXPERIENCIA NOT EQUAL "Poll Worker Exp."              
034500     OR JRRS-TITULO-IDIOMA      NOT EQUAL                                 
034600                                "Proficient in another language?"         
034700        DISPLAY "JRCG1001: ENCABEZADO DE JRROST NO COINCIDE CON"          
034800                UPON CONSOLE                                              
034900        DISPLAY "          EL FORMATO ESPERADO - SE CONTINUA"             
035000                UPON CONSOLE                                              
035100     END-IF.                                                              
035200 VALIDA-ENCABEZADO-PADRON-E. EXIT.                                        
035300                                                                          
035400*  DECIDE SI LA FILA SE PROCESA, Y SI PROCEDE, SI ES INSERCION O          
035500*  ACTUALIZACION. LA BUSQUEDA ES SIEMPRE POR APELLIDO+NOMBRE,             
035600*  NUNCA POR CEDULA (MUCHOS ASPIRANTES AUN NO TIENEN CEDULA               
035700*  CAPTURADA EN ESTA ETAPA DEL TRAMITE).                                  
035800 EVALUA-FILA-PADRON SECTION.                                              
035900*--> REGLA DE FILA EN BLANCO: SIN NOMBRE, NO SE PROCESA                   
036000     IF WKS-NOMBRE-IN EQUAL SPACES                                        
036100        DISPLAY "JRCG1001: FILA SIN NOMBRE, SE OMITE" UPON                
036200                 CONSOLE                                                  
036300     ELSE                                                                 
036400        PERFORM BUSCA-AUXILIAR   THRU BUSCA-AUXILIAR-E                    
036500        IF AUXILIAR-ENCONTRADO                                            
036600           PERFORM ACTUALIZA-AUXILIAR                                     
036700                                   THRU ACTUALIZA-AUXILIAR-E              
036800        ELSE                                                              
036900           PERFORM INSERTA-AUXILIAR                                       
037000                                   THRU INSERTA-AUXILIAR-E                
037100        END-IF                                                            
037200     END-IF.                                                              
037300 EVALUA-FILA-PADRON-E. EXIT.                                              
037400                                                                          
037500******************************************************************        
037600*   BUSQUEDA EXACTA POR APELLIDO+NOMBRE EN LA TABLA EN MEMORIA   *        
037700*  SEARCH SECUENCIAL (NO SEARCH ALL) PORQUE LA TABLA NO SE       *        
037800*  REORDENA DESPUES DE CADA INSERCION; SE RECORRE EN EL ORDEN EN *        
037900*  QUE LOS AUXILIARES FUERON APARECIENDO (CARGA INICIAL, LUEGO   *        
038000*  LOS INSERTADOS EN ESTA MISMA CORRIDA).                        *        
038100******************************************************************        
038200 BUSCA-AUXILIAR SECTION.                                                  
038300*     SE ARRANCA SIEMPRE DESDE EL PRIMER RENGLON - LA TABLA ES            
038400*     PEQUENA (UN DISTRITO NO TIENE MILES DE AUXILIARES) ASI QUE          
038500*     NO SE JUSTIFICA UNA SEARCH ALL ORDENADA                             
038600     MOVE "N" TO WKS-AUX-ENCONTRADO                                       
038700     SET JRWT-IDX TO 1                                                    
038800     SEARCH JRWT-RENGLON                                                  
038900        AT END                                                            
039000*           NO SE ENCONTRO - SERA UNA INSERCION                           
039100           MOVE "N" TO WKS-AUX-ENCONTRADO                                 
039200        WHEN JRWT-T-APELLIDO (JRWT-IDX) EQUAL WKS-APELLIDO-IN             
039300         AND JRWT-T-NOMBRE   (JRWT-IDX) EQUAL WKS-NOMBRE-IN               
039400*           COINCIDENCIA EXACTA DE APELLIDO Y NOMBRE - SERA UNA           
039500*           ACTUALIZACION DEL AUXILIAR YA REGISTRADO                      
039600           MOVE "S"            TO WKS-AUX-ENCONTRADO                      
039700           MOVE JRWT-IDX       TO WKS-IDX-ENCONTRADO                      
039800     END-SEARCH.                                                          
039900 BUSCA-AUXILIAR-E. EXIT.                                                  
040000                                                                          
040100******************************************************************        
040200*     INSERTA UN AUXILIAR NUEVO - REGLAS DE CORREO/EXPERIENCIA/  *        
040300*     IDIOMA/UBICACION/NOTAS (INSERCION)                        *         
040400*  EL NUMERO DE AUXILIAR (JRWM-ID-AUXILIAR) ES SIMPLEMENTE EL    *        
040500*  SIGUIENTE CONSECUTIVO DE LA TABLA EN MEMORIA; COMO LA TABLA   *        
040600*  SE CARGO EN ORDEN FISICO DEL MAESTRO, ESTO EQUIVALE A LA      *        
040700*  SIGUIENTE RANURA LIBRE DEL ARCHIVO RELATIVO.                  *        
040800******************************************************************        
040900 INSERTA-AUXILIAR SECTION.                                                
041000     INITIALIZE JRWM-REGISTRO-MAESTRO                                     
041100     ADD 1 TO JRWT-TOTAL-AUXILIARES                                       
041200     MOVE JRWT-TOTAL-AUXILIARES TO JRWM-ID-AUXILIAR                       
041300     MOVE WKS-APELLIDO-IN       TO JRWM-APELLIDO                          
041400     MOVE WKS-NOMBRE-IN         TO JRWM-NOMBRE                            
041500     MOVE WKS-CIUDAD-IN         TO JRWM-CIUDAD                            
041600     MOVE WKS-TELEFONO-IN       TO JRWM-TELEFONO                          
041700*--> REGLA DE CORREO: SOLO SI CONTIENE "@" - UN CORREO SIN                
041800*    ARROBA NO ES UN CORREO VALIDO, SE DEJA EL CAMPO EN BLANCO            
041900     IF WKS-CORREO-IN IS NOT EQUAL TO SPACES                              
042000        PERFORM VALIDA-ARROBA    THRU VALIDA-ARROBA-E                     
042100        IF JRCG-UPSI-ON                                                   
042200           MOVE WKS-CORREO-IN    TO JRWM-CORREO                           
042300        END-IF                                                            
042400     END-IF                                                               
042500*--> REGLA DE EXPERIENCIA: SOLO "YES"/"SI" SIGNIFICA TRUE - LA            
042600*    CELDA "NO" O VACIA SE GUARDA COMO SIN EXPERIENCIA                    
042700     IF WKS-EXPERIENCIA-3 EQUAL "YES" OR "yes" OR "Yes"                   
042800        MOVE 1 TO JRWM-EXPERIENCIA                                        
042900     ELSE                                                                 
043000        MOVE 0 TO JRWM-EXPERIENCIA                                        
043100     END-IF                                                               
043200*--> REGLA DE IDIOMA - VER EXTRAE-IDIOMA MAS ABAJO                        
043300     PERFORM EXTRAE-IDIOMA       THRU EXTRAE-IDIOMA-E                     
043400     MOVE WKS-IDIOMA-EXTRAIDO    TO JRWM-IDIOMA                           
043500*--> REGLA DE UBICACION (TEXTO O NUMERICA, TAL CUAL VIENE) - NO           
043600*    SE INTENTA CONVERTIR NI VALIDAR, SOLO SE ALMACENA                    
043700     MOVE WKS-UBICACION-IN       TO JRWM-UBICACION                        
043800*--> REGLA DE NOTAS (INSERCION) - SE GUARDA TAL CUAL, INCLUSO             
043900*    SI VIENE VACIA                                                       
044000     MOVE WKS-NOTAS-IN           TO JRWM-NOTAS                            
044100*     EL CONSECUTIVO DE LA TABLA ES TAMBIEN LA LLAVE RELATIVA -           
044200*     VER EL COMENTARIO DE WKS-JRWMAE-REL EN WORKING-STORAGE              
044300     MOVE JRWM-ID-AUXILIAR       TO WKS-JRWMAE-REL                        
044400     WRITE JRWM-REGISTRO-MAESTRO                                          
044500           INVALID KEY                                                    
044600*              LA RANURA YA ESTABA OCUPADA O EL ARCHIVO NO PUDO           
044700*              CRECER - SE DEJA CONSTANCIA EN LA BITACORA DE              
044800*              ERRORES DE E/S Y SE CONTINUA CON LA SIGUIENTE FILA         
044900              MOVE "ESCRITURA"   TO ACCION                                
045000              MOVE "JRWMAE"      TO ARCHIVO                               
045100              CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,            
045200                              LLAVE, FS-JRWMAE, FSE-JRWMAE                
045300              DISPLAY ">>> NO SE PUDO INSERTAR AUXILIAR <<<"              
045400                      UPON CONSOLE                                        
045500     END-WRITE                                                            
045600*--> SE AGREGA A LA TABLA EN MEMORIA PARA FILAS POSTERIORES -             
045700*    SIN ESTO, UN MISMO AUXILIAR REPETIDO MAS ADELANTE EN EL              
045800*    PADRON SE INSERTARIA DE NUEVO EN VEZ DE ACTUALIZARSE                 
045900     MOVE JRWM-ID-AUXILIAR    TO JRWT-T-ID (JRWT-TOTAL-AUXILIARES)        
046000     MOVE SPACES              TO JRWT-T-CEDULA                            
046100                                  (JRWT-TOTAL-AUXILIARES)                 
046200     MOVE WKS-APELLIDO-IN     TO JRWT-T-APELLIDO                          
046300                                  (JRWT-TOTAL-AUXILIARES)                 
046400     MOVE WKS-NOMBRE-IN       TO JRWT-T-NOMBRE                            
046500                                  (JRWT-TOTAL-AUXILIARES).                
046600 INSERTA-AUXILIAR-E. EXIT.                                                
046700                                                                          
046800******************************************************************        
046900*  PRUEBA SI EL CORREO TIENE AL MENOS UNA ARROBA; SI LA TIENE,   *        
047000*  ENCIENDE EL SWITCH UPSI-0 (JRCG-UPSI-ON) PARA QUE EL LLAMADOR *        
047100*  SEPA QUE PUEDE MOVER EL CORREO AL MAESTRO. NO SE VALIDA NADA  *        
047200*  MAS DEL FORMATO (NI DOMINIO, NI PUNTO DESPUES DE LA ARROBA);  *        
047300*  LA REGLA DEL NEGOCIO SOLO PIDE DESCARTAR LO QUE A TODAS LUCES *        
047400*  NO ES UN CORREO.                                              *        
047500******************************************************************        
047600 VALIDA-ARROBA SECTION.                                                   
047700*     SE APAGA EL SWITCH ANTES DE CADA PRUEBA - NO ES ACUMULATIVO         
047800     MOVE "0" TO JRCG-UPSI-OFF                                            
047900     SET JRCG-UPSI-OFF TO TRUE                                            
048000     MOVE ZERO TO WKS-POS-EXPLORA                                         
048100*     CUENTA CUANTAS ARROBAS TIENE LA CELDA COMPLETA                      
048200     INSPECT WKS-CORREO-IN TALLYING WKS-POS-EXPLORA                       
048300             FOR ALL "@"                                                  
048400     IF WKS-POS-EXPLORA GREATER ZERO                                      
048500        SET JRCG-UPSI-ON TO TRUE                                          
048600     END-IF.                                                              
048700 VALIDA-ARROBA-E. EXIT.                                                   
048800                                                                          
048900******************************************************************        
049000*     REGLA DE EXTRACCION DE IDIOMA - VER BUSINESS RULES         *        
049100*  LA CELDA SOLO SE EXAMINA SI EMPIEZA CON "Yes" (EL ASPIRANTE   *        
049200*  DIJO QUE HABLA OTRO IDIOMA). EL TEXTO DEL IDIOMA, CUANDO      *        
049300*  VIENE, QUEDA ENTRE PARENTESIS ("Yes (Frances)"); CUANDO EL    *        
049400*  ASPIRANTE SOLO MARCO "Yes" SIN ESPECIFICAR CUAL, SE GUARDA LA *        
049500*  CELDA COMPLETA TAL CUAL (NO HAY NADA QUE EXTRAER).            *        
049600******************************************************************        
049700*--> SOL-10037: SI LA CELDA NO TRAE "(" LA INSPECT DEJA LA                
049800*    POSICION EN 60 (LARGO COMPLETO DEL CAMPO); SIN EL TOPE               
049900*    "< 60" LA REFERENCIA-MODIFICACION SIGUIENTE CAERIA EN LA             
050000*    POSICION 61 DE UN PIC X(60), FUERA DEL CAMPO. SE GUARDA              
050100*    LA CELDA COMPLETA TAL CUAL CUANDO NO HAY PARENTESIS.                 
050200 EXTRAE-IDIOMA SECTION.                                                   
050300     MOVE SPACES TO WKS-IDIOMA-EXTRAIDO                                   
050400     IF WKS-IDIOMA-3 EQUAL "Yes" OR "YES" OR "yes"                        
050500        MOVE ZERO TO WKS-POS-PARENTESIS-1 WKS-POS-PARENTESIS-2            
050600*        POSICION DEL PRIMER PARENTESIS ABIERTO, SI EXISTE                
050700        INSPECT WKS-IDIOMA-IN TALLYING WKS-POS-PARENTESIS-1               
050800                FOR CHARACTERS BEFORE INITIAL "("                         
050900        IF WKS-POS-PARENTESIS-1 LESS 60                                   
051000           AND WKS-IDIOMA-IN (WKS-POS-PARENTESIS-1 + 1 : 1)               
051100                          EQUAL "("                                       
051200           PERFORM UBICA-PARENTESIS-CIERRE                                
051300                                   THRU UBICA-PARENTESIS-CIERRE-E         
051400*           SE EXTRAE SOLO LO QUE QUEDA ENTRE PARENTESIS                  
051500           MOVE WKS-IDIOMA-IN (WKS-POS-PARENTESIS-1 + 2 :                 
051600                               WKS-LONG-IDIOMA)                           
051700                                   TO WKS-IDIOMA-EXTRAIDO                 
051800        ELSE                                                              
051900*           NO HAY PARENTESIS - SE GUARDA LA CELDA COMPLETA               
052000           MOVE WKS-IDIOMA-IN      TO WKS-IDIOMA-EXTRAIDO                 
052100        END-IF                                                            
052200     END-IF.                                                              
052300 EXTRAE-IDIOMA-E. EXIT.                                                   
052400                                                                          
052500*  LOCALIZA EL PARENTESIS DE CIERRE Y CALCULA CUANTOS CARACTERES          
052600*  HAY ENTRE EL PARENTESIS ABIERTO Y EL DE CIERRE; ESE LARGO ES           
052700*  EL QUE USA EXTRAE-IDIOMA PARA LA REFERENCIA-MODIFICACION.              
052800*  SE ASUME QUE SI HAY PARENTESIS ABIERTO TAMBIEN HAY CIERRE;             
052900*  LA HOJA DE CALCULO ORIGINAL NO PERMITE GUARDAR LA CELDA SIN            
053000*  CERRAR EL PARENTESIS, ASI QUE NO SE VALIDA ESE CASO AQUI.              
053100 UBICA-PARENTESIS-CIERRE SECTION.                                         
053200     MOVE ZERO TO WKS-POS-PARENTESIS-2                                    
053300     INSPECT WKS-IDIOMA-IN TALLYING WKS-POS-PARENTESIS-2                  
053400             FOR CHARACTERS BEFORE INITIAL ")"                            
053500*     LARGO = DISTANCIA ENTRE LOS DOS PARENTESIS MENOS EL PROPIO          
053600*     PARENTESIS ABIERTO                                                  
053700     COMPUTE WKS-LONG-IDIOMA =                                            
053800             WKS-POS-PARENTESIS-2 - WKS-POS-PARENTESIS-1 - 1.             
053900 UBICA-PARENTESIS-CIERRE-E. EXIT.                                         
054000                                                                          
054100******************************************************************        
054200*     ACTUALIZA UN AUXILIAR EXISTENTE - SOLO NOTAS Y CORREO      *        
054300*  UN AUXILIAR QUE YA ESTA EN EL MAESTRO SOLO SE TOCA EN DOS     *        
054400*  CAMPOS; EL RESTO DEL REGISTRO (EXPERIENCIA, IDIOMA, UBICACION,*        
054500*  CIUDAD, TELEFONO) SE CONSIDERA YA VALIDADO DESDE LA INSERCION *        
054600*  ORIGINAL Y NO SE SOBRESCRIBE CON LA FILA DEL PADRON NUEVO.    *        
054700******************************************************************        
054800 ACTUALIZA-AUXILIAR SECTION.                                              
054900*     LA TABLA EN MEMORIA YA TRAE GUARDADO EL NUMERO DE AUXILIAR          
055000*     QUE ENCONTRO BUSCA-AUXILIAR; SE USA DIRECTO COMO LLAVE              
055100*     RELATIVA, SIN NECESIDAD DE UNA SEGUNDA BUSQUEDA                     
055200     MOVE JRWT-T-ID (WKS-IDX-ENCONTRADO) TO WKS-JRWMAE-REL                
055300     READ JRWMAE                                                          
055400          INVALID KEY                                                     
055500*              NO DEBERIA PASAR SI LA TABLA ESTA SINCRONIZADA             
055600*              CON EL MAESTRO, PERO SE ADVIERTE POR SI ALGUIEN            
055700*              TOCO EL ARCHIVO FUERA DE ESTE PROGRAMA                     
055800             DISPLAY ">>> AUXILIAR NO SE PUDO RELEER <<<"                 
055900                     UPON CONSOLE                                         
056000     END-READ                                                             
056100*--> REGLA DE NOTAS (ACTUALIZACION) - SI VIENE VACIA, SE CONSERVA         
056200*    LA NOTA QUE YA TENIA EL AUXILIAR EN EL MAESTRO                       
056300     IF WKS-NOTAS-IN IS NOT EQUAL TO SPACES                               
056400        MOVE WKS-NOTAS-IN        TO JRWM-NOTAS                            
056500     END-IF                                                               
056600*--> REGLA DE CORREO (ACTUALIZACION) - SOLO SI CALIFICA CON "@";          
056700*    UN CORREO SIN ARROBA EN LA FILA NUEVA NO BORRA EL CORREO             
056800*    QUE YA TENIA EL AUXILIAR                                             
056900     IF WKS-CORREO-IN IS NOT EQUAL TO SPACES                              
057000        PERFORM VALIDA-ARROBA    THRU VALIDA-ARROBA-E                     
057100        IF JRCG-UPSI-ON                                                   
057200           MOVE WKS-CORREO-IN    TO JRWM-CORREO                           
057300        END-IF                                                            
057400     END-IF                                                               
057500*     SE REESCRIBE EL REGISTRO COMPLETO (NO SOLO LOS DOS CAMPOS           
057600*     TOCADOS) PORQUE EL I-O DEL MAESTRO SOLO ADMITE REWRITE              
057700*     DEL REGISTRO ENTERO QUE SE ACABA DE LEER                            
057800     REWRITE JRWM-REGISTRO-MAESTRO                                        
057900             INVALID KEY                                                  
058000                DISPLAY ">>> NO SE PUDO ACTUALIZAR AUXILIAR <<<"          
058100                        UPON CONSOLE                                      
058200     END-REWRITE.                                                         
058300 ACTUALIZA-AUXILIAR-E. EXIT.                                              
058400                                                                          
058500******************************************************************        
058600*  CIERRE NORMAL DE LOS DOS ARCHIVOS DEL PROGRAMA. NO HAY        *        
058700*  BANDERA DE ERROR DE CIERRE EN ESTE PROGRAMA PORQUE, A         *        
058800*  DIFERENCIA DE JRDV1002/JRRP1003, AQUI NO HAY TOTALES DE       *        
058900*  CONTROL NI REPORTE DE FIN DE CORRIDA QUE DEPENDAN DE QUE EL   *        
059000*  CIERRE HAYA SIDO LIMPIO; EL MAESTRO QUEDA TAL COMO SE FUE     *        
059100*  ESCRIBIENDO REGISTRO A REGISTRO DURANTE LA CORRIDA.           *        
059200******************************************************************        
059300 CIERRA-ARCHIVOS SECTION.                                                 
059400     CLOSE JRROST JRWMAE.                                                 
059500 CIERRA-ARCHIVOS-E. EXIT.                                                 
