000100******************************************************************        
000200*        JRWT01 - TABLA EN MEMORIA DE AUXILIARES ELECTORALES    *         
000300*        SUSTITUYE EL INDICE ALTERNO POR APELLIDO/NOMBRE QUE     *        
000400*        UN ARCHIVO RELATIVO NO OFRECE; SE CARGA UNA VEZ AL      *        
000500*        INICIO DESDE JRWMAE Y SE BUSCA CON SEARCH.              *        
000600******************************************************************        
000700 01  JRWT-TABLA-AUXILIARES.                                               
000800     05  JRWT-TOTAL-AUXILIARES    PIC 9(05) COMP.                         
000900     05  JRWT-RENGLON OCCURS 1 TO 5000 TIMES                              
001000                 DEPENDING ON JRWT-TOTAL-AUXILIARES                       
001100                 INDEXED BY JRWT-IDX.                                     
001200         10  JRWT-T-ID            PIC 9(06).                              
001300         10  JRWT-T-CEDULA        PIC X(20).                              
001400         10  JRWT-T-APELLIDO      PIC X(30).                              
001500         10  JRWT-T-NOMBRE        PIC X(30).                              
001600         10  FILLER               PIC X(10).                              
