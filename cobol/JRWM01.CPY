000100******************************************************************        
000200*        JRWM01 - MAESTRO DE AUXILIARES ELECTORALES (JRV)       *         
000300*        REGISTRO DEL ARCHIVO JRWMAE - ACCESO RELATIVO            *       
000400*        LLAVE RELATIVA = JRWM-ID-AUXILIAR (ASIGNADA AL CARGAR)   *       
000500******************************************************************        
000600 01  JRWM-REGISTRO-MAESTRO.                                               
000700*--> LLAVE PRIMARIA - NUMERO CONSECUTIVO ASIGNADO AL INSERTAR             
000800     05  JRWM-ID-AUXILIAR         PIC 9(06).                              
000900*--> NUMERO DE CEDULA DE IDENTIFICACION / PADRON ELECTORAL                
001000     05  JRWM-NUM-CEDULA          PIC X(20).                              
001100     05  JRWM-NUM-CEDULA-R REDEFINES JRWM-NUM-CEDULA.                     
001200         10  JRWM-CEDULA-1RA-POS  PIC X(01).                              
001300         10  FILLER               PIC X(19).                              
001400     05  JRWM-APELLIDO            PIC X(30).                              
001500     05  JRWM-NOMBRE              PIC X(30).                              
001600     05  JRWM-CIUDAD              PIC X(30).                              
001700     05  JRWM-TELEFONO            PIC X(20).                              
001800     05  JRWM-CORREO              PIC X(60).                              
001900     05  JRWM-EXPERIENCIA         PIC 9(01).                              
002000         88  JRWM-CON-EXPERIENCIA       VALUE 1.                          
002100         88  JRWM-SIN-EXPERIENCIA       VALUE 0.                          
002200     05  JRWM-IDIOMA              PIC X(30).                              
002300     05  JRWM-UBICACION           PIC X(10).                              
002400     05  JRWM-UBICACION-R REDEFINES JRWM-UBICACION.                       
002500         10  JRWM-UBICACION-NUM   PIC 9(10).                              
002600     05  JRWM-JUNTA               PIC X(10).                              
002700     05  JRWM-JUNTA-R REDEFINES JRWM-JUNTA.                               
002800         10  JRWM-JUNTA-NUM       PIC 9(10).                              
002900     05  JRWM-PUESTO              PIC X(30).                              
003000     05  JRWM-NOTAS               PIC X(100).                             
003100     05  FILLER                   PIC X(20).                              
