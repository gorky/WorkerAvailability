000100******************************************************************        
000200* FECHA       : 12/07/1991                                       *        
000300* PROGRAMADOR : J. SOLERA (JS)                                   *        
000400* APLICACION  : JUNTAS RECEPTORAS DE VOTOS (JRV)                 *        
000500* PROGRAMA    : JRDV1002                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CARGA DE LA ENCUESTA DE DISPONIBILIDAD DIARIA DE *        
000800*             : AUXILIARES DE MESA, RESUELVE EL AUXILIAR POR VR# *        
000900*             : O POR NOMBRE Y GENERA LAS MARCAS DE DISPONIBLE   *        
001000* ARCHIVOS    : JRDISP=C, JRWMAE=A, JRDMAE=A                     *        
001100* ACCION (ES) : C=CARGA DE DISPONIBILIDAD                        *        
001200* INSTALADO   : 12/07/1991                                       *        
001300* SOLICITUD   : SOL-91058                                        *        
001400* NOMBRE      : CARGA DE DISPONIBILIDAD DE AUXILIARES            *        
001500******************************************************************        
001600*                 B I T A C O R A   D E   C A M B I O S          *        
001700******************************************************************        
001800* 12/07/1991 JS SOL-91058  VERSION ORIGINAL DEL PROGRAMA         *        
001900* 04/11/1991 JS SOL-91101  SE AGREGA REGLA DE RESOLUCION POR VR# *        
002000* 20/02/1993 RM SOL-93028  CORRIGE DERIVACION DE FECHA DE HOJA   *        
002100* 15/07/1994 EC SOL-94122  SE DOCUMENTA CONFLICTO SI/NO MARCADOS *        
002200* 09/03/1995 EC SOL-95039  AJUSTE DE MODO FILTRO (NO INSERTAR)   *        
002300* 28/11/1996 MV SOL-96182  SE AGREGA TABLA EN MEMORIA COMPARTIDA *        
002400* 17/06/1997 MV SOL-97098  CORRIGE ACTUALIZACION DE PRECINTO     *        
002500* 05/12/1998 MV SOL-98214  REVISION Y2K - FECHAS A 4 DIGITOS     *        
002600* 22/01/1999 MV SOL-99007  PRUEBAS DE PASO DE SIGLO COMPLETADAS  *        
002700* 14/08/2000 EC SOL-00101  SE AJUSTA REGLA DE INSERCION DUPLICADA*        
002800* 11/04/2002 RM SOL-02051  CORRIGE ABORTO DE HOJA POR ERROR DURO *        
002900* 30/09/2004 JS SOL-04140  SE DOCUMENTA ALCANCE DE ACTUALIZACION *        
003000* 14/09/2007 EC SOL-07112  SE VALIDA ENCABEZADO DE COLUMNAS Y SE *        
003100*                          DESCARTA LA ULTIMA FILA DE CADA HOJA  *        
003200* 02/11/2007 RM SOL-07119  JRDMAE PASA A INDEXADO POR AUXILIAR+  *        
003300*                          FECHA (DETECTA DUPLICADO); SE         *        
003400*                          RESUELVE EL AUXILIAR ANTES DE EVALUAR *        
003500*                          LAS CASILLAS SI/NO                    *        
003600* 03/05/2010 RM SOL-10037  SE DEJA CONSTANCIA DE LA LLAVE Y DEL  *        
003700*                          NOMBRE DEL AUXILIAR ANTES DE ABORTAR  *        
003800*                          POR ERROR DURO AL GRABAR JRDMAE; SE   *        
003900*                          AMPLIA BITACORA DE COMENTARIOS        *        
004000******************************************************************        
004100*  NOTA GENERAL: JRDISP ES LA DESCARGA DIARIA DE LA ENCUESTA DE  *        
004200*  DISPONIBILIDAD QUE LLENAN LOS AUXILIARES VIA EL SITIO WEB     *        
004300*  DEL DEPARTAMENTO. CADA HOJA DEL LIBRO ORIGINAL CORRESPONDE A  *        
004400*  UNA FECHA DE ELECCION Y TRAE UNA FILA POR AUXILIAR QUE        *        
004500*  RESPONDIO LA ENCUESTA PARA ESA FECHA. ESTE PROGRAMA RESUELVE  *        
004600*  CONTRA QUIEN ES EL AUXILIAR (JRWMAE) Y, SI MARCO "SI", DEJA   *        
004700*  EL REGISTRO DE DISPONIBILIDAD EN JRDMAE (UNO POR AUXILIAR Y   *        
004800*  FECHA). SOL-07112 CONVIRTIO LA HOJA DE CALCULO A UN ARCHIVO   *        
004900*  PLANO CON MARCA H/D (ENCABEZADO/DETALLE) POR HOJA.            *        
005000******************************************************************        
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID.                    JRDV1002.                                 
005300 AUTHOR.                        J. SOLERA.                                
005400 INSTALLATION.                  TSE - DEPTO. DE INFORMATICA.              
005500 DATE-WRITTEN.                  12/07/1991.                               
005600 DATE-COMPILED.                                                           
005700 SECURITY.                      USO INTERNO - TSE.                        
005800                                                                          
005900******************************************************************        
006000*  ENVIRONMENT DIVISION - SE MANTIENE C01/TOP-OF-FORM POR        *        
006100*  CONSISTENCIA CON LOS DEMAS PROGRAMAS DEL SUBSISTEMA JR AUNQUE *        
006200*  ESTE PROGRAMA NO IMPRIME REPORTE. UPSI-0 ES LA BANDERA DE     *        
006300*  OPERACION DEL DEPARTAMENTO: ENCENDIDA (ON) SIGNIFICA QUE LOS  *        
006400*  AUXILIARES QUE RESPONDIERON LA ENCUESTA PERO NO ESTAN AUN EN  *        
006500*  JRWMAE SE INSERTAN COMO NUEVOS; APAGADA (OFF) SIGNIFICA MODO  *        
006600*  FILTRO, DONDE ESAS FILAS SE DESCARTAN SIN TOCAR EL MAESTRO.   *        
006700******************************************************************        
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200*--> CLASE DIGITOS NO SE USA EN ESTE PROGRAMA (JRAV-ES-ENCABEZADO         
007300*    BASTA PARA CLASIFICAR EL REGISTRO), PERO SE DEJA POR                 
007400*    CONSISTENCIA CON EL RESTO DEL SUBSISTEMA JR.                         
007500     CLASS DIGITOS IS "0" THRU "9"                                        
007600     UPSI-0 ON STATUS IS JRDV-INSERTA-FALTANTES                           
007700            OFF STATUS IS JRDV-FILTRA-FALTANTES.                          
007800                                                                          
007900 INPUT-OUTPUT SECTION.                                                    
008000 FILE-CONTROL.                                                            
008100******************************************************************        
008200*              A R C H I V O   D E   E N T R A D A               *        
008300*  JRDISP ES LA DESCARGA PLANA DE LA ENCUESTA DE DISPONIBILIDAD, *        
008400*  UN REGISTRO H (ENCABEZADO DE HOJA/FECHA) SEGUIDO DE SUS       *        
008500*  REGISTROS D (UNA FILA POR AUXILIAR QUE RESPONDIO).            *        
008600******************************************************************        
008700     SELECT JRDISP  ASSIGN   TO JRDISP                                    
008800            ORGANIZATION     IS LINE SEQUENTIAL                           
008900            FILE STATUS      IS FS-JRDISP.                                
009000******************************************************************        
009100*              M A E S T R O S   A C T U A L I Z A D O S         *        
009200*  JRWMAE SE ABRE I-O PORQUE LA RESOLUCION DE AUXILIAR PUEDE     *        
009300*  ACTUALIZAR EL VR#/PUESTO/ROL DE UN REGISTRO EXISTENTE O       *        
009400*  INSERTAR UN AUXILIAR DESCUBIERTO EN LA ENCUESTA (SI UPSI-0    *        
009500*  LO PERMITE). JRDMAE SE ABRE EXTEND: ESTE PROGRAMA SOLO AGREGA *        
009600*  MARCAS DE DISPONIBLE NUEVAS, NUNCA LAS MODIFICA NI LAS BORRA. *        
009700*  DESDE SOL-07119 JRDMAE ES INDEXADO POR AUXILIAR+FECHA, ASI    *        
009800*  EL PROPIO WRITE DETECTE LA DISPONIBILIDAD DUPLICADA.          *        
009900******************************************************************        
010000     SELECT JRWMAE  ASSIGN   TO JRWMAE                                    
010100            ORGANIZATION     IS RELATIVE                                  
010200            ACCESS MODE      IS DYNAMIC                                   
010300            RELATIVE KEY     IS WKS-JRWMAE-REL                            
010400            FILE STATUS      IS FS-JRWMAE                                 
010500                                FSE-JRWMAE.                               
010600*--> ACCESS DYNAMIC POR HABITO DEL DEPARTAMENTO EN ARCHIVOS               
010700*    INDEXADOS, AUNQUE ESTE PROGRAMA SOLO LE HACE WRITE.                  
010800     SELECT JRDMAE  ASSIGN   TO JRDMAE                                    
010900            ORGANIZATION     IS INDEXED                                   
011000            ACCESS MODE      IS DYNAMIC                                   
011100            RECORD KEY       IS JRDM-LLAVE                                
011200            FILE STATUS      IS FS-JRDMAE                                 
011300                                FSE-JRDMAE.                               
011400                                                                          
011500 DATA DIVISION.                                                           
011600 FILE SECTION.                                                            
011700******************************************************************        
011800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
011900*  LOS LAYOUTS VIVEN EN COPY MEMBERS MANTENIDOS POR EL GRUPO DE  *        
012000*  ESTANDARES; NO SE REPITEN AQUI PARA QUE UN CAMBIO DE LAYOUT   *        
012100*  SOLO OBLIGUE A RECOMPILAR, NO A TOCAR ESTE FUENTE.            *        
012200******************************************************************        
012300*   HOJA DE DISPONIBILIDAD DIARIA (ENCABEZADO/DETALLE). LA MARCA          
012400*   H/D VIVE EN JRAV01, JUNTO CON LOS TITULOS DE COLUMNA QUE SE           
012500*   VALIDAN EN VALIDA-ENCABEZADO-HOJA.                                    
012600 FD  JRDISP                                                               
012700     LABEL RECORD STANDARD.                                               
012800     COPY JRAV01.                                                         
012900*   MAESTRO DE AUXILIARES DE MESA ELECTORAL. COMPARTIDO CON               
013000*   JRCG1001, QUE ES EL QUE CARGA EL PADRON INICIAL.                      
013100 FD  JRWMAE                                                               
013200     LABEL RECORD STANDARD.                                               
013300     COPY JRWM01.                                                         
013400*   MAESTRO DE DISPONIBILIDAD (UN REGISTRO POR AUXILIAR/FECHA).           
013500*   LA LLAVE JRDM-LLAVE (AUXILIAR+FECHA) ES LA QUE IMPONE LA              
013600*   REGLA DE NO-DUPLICADO AL MOMENTO DEL WRITE.                           
013700 FD  JRDMAE                                                               
013800     LABEL RECORD STANDARD.                                               
013900     COPY JRDM01.                                                         
014000                                                                          
014100 WORKING-STORAGE SECTION.                                                 
014200******************************************************************        
014300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
014400*  FSE-xxx ES EL AREA COMP-5 QUE ESPERA LA RUTINA COMUN          *        
014500*  "DEBD1R00" (BITACORA DE ERRORES DE E/S DEL DEPTO.), LA MISMA  *        
014600*  QUE USAN TODOS LOS PROGRAMAS JR. PROGRAMA/ARCHIVO/ACCION/     *        
014700*  LLAVE SON LOS PARAMETROS QUE SE LE PASAN JUNTO CON EL FILE    *        
014800*  STATUS Y SU FSE GEMELO.                                       *        
014900******************************************************************        
015000 01 WKS-FS-STATUS.                                                        
015100    02 FS-JRDISP                PIC X(02) VALUE SPACES.                   
015200    02 FS-JRWMAE                PIC X(02) VALUE SPACES.                   
015300    02 FSE-JRWMAE.                                                        
015400       04 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.                 
015500       04 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.                 
015600       04 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.                 
015700    02 FS-JRDMAE                PIC X(02) VALUE SPACES.                   
015800    02 FSE-JRDMAE.                                                        
015900       04 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.                 
016000       04 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.                 
016100       04 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.                 
016200*--> PROGRAMA/ARCHIVO/ACCION DOCUMENTAN EL CONTEXTO DEL ERROR             
016300*    PARA LA BITACORA; LLAVE LLEVA LA LLAVE DEL REGISTRO QUE              
016400*    FALLO (SOL-10037: ANTES SE DEJABA EN SPACES EN ALGUNOS               
016500*    CASOS, LO QUE DEJABA LA BITACORA SIN RASTRO DEL REGISTRO).           
016600    02 PROGRAMA                 PIC X(08) VALUE SPACES.                   
016700    02 ARCHIVO                  PIC X(08) VALUE SPACES.                   
016800    02 ACCION                   PIC X(10) VALUE SPACES.                   
016900    02 LLAVE                    PIC X(32) VALUE SPACES.                   
017000    02 FILLER                   PIC X(10) VALUE SPACES.                   
017100                                                                          
017200******************************************************************        
017300*           LLAVES RELATIVAS DE LOS MAESTROS                     *        
017400*  WKS-JRWMAE-REL ES EL NUMERO DE REGISTRO (RELATIVE KEY) QUE    *        
017500*  SE USA PARA RELEER O REESCRIBIR EL AUXILIAR YA LOCALIZADO EN  *        
017600*  LA TABLA COMPARTIDA (JRWT-T-ID GUARDA EL MISMO VALOR).        *        
017700******************************************************************        
017800 01 WKS-JRWMAE-REL              PIC 9(06) COMP VALUE ZERO.                
017900                                                                          
018000******************************************************************        
018100*           CONTADORES DE CONTROL DE CORRIDA (SOL-07119)         *        
018200*  SE DECLARAN A NIVEL 77 POR HABITO DEL DEPARTAMENTO PARA       *        
018300*  CONTADORES/BANDERAS QUE NO FORMAN PARTE DE NINGUN GRUPO Y     *        
018400*  SOLO SE REPORTAN AL FINAL DE LA CORRIDA (CIERRA-ARCHIVOS).    *        
018500******************************************************************        
018600*--> SE INCREMENTA EN PROCESA-FILA-DISPONIBLE POR CADA FILA QUE           
018700*    LLEGA A ESA RUTINA, SE GRABE O NO LA DISPONIBILIDAD.                 
018800 77 WKS-TOTAL-FILAS-PROCESADAS  PIC 9(07) COMP VALUE ZERO.                
018900*--> SE INCREMENTA CUANDO LA FILA SE DESCARTA POR CONFLICTO               
019000*    SI/NO, AUXILIAR NO RESUELTO O DISPONIBILIDAD DUPLICADA.              
019100 77 WKS-TOTAL-FILAS-OMITIDAS    PIC 9(07) COMP VALUE ZERO.                
019200*--> CODIGO DE SALIDA QUE SE MUEVE A RETURN-CODE ANTES DEL STOP           
019300*    RUN POR ERROR DURO (SOL-10037: VALOR 92 EN ESTE PROGRAMA).           
019400 77 WKS-CODIGO-RETORNO-LOCAL    PIC 9(02) COMP VALUE ZERO.                
019500                                                                          
019600******************************************************************        
019700*       TABLA EN MEMORIA COMPARTIDA PARA BUSQUEDA DE AUXILIAR    *        
019800*  COPY COMUN A JRCG1001 Y JRDV1002 (SOL-96182/SOL-97133); SE    *        
019900*  CARGA UNA SOLA VEZ AL INICIO (CARGA-TABLA-AUXILIARES) PARA    *        
020000*  NO TENER QUE LEER JRWMAE SECUENCIAL POR CADA FILA DE LA HOJA. *        
020100******************************************************************        
020200 COPY JRWT01.                                                             
020300                                                                          
020400******************************************************************        
020500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *        
020600******************************************************************        
020700 01 WKS-FLAGS.                                                            
020800*--> BANDERAS DE FIN DE ARCHIVO DE LOS DOS ARCHIVOS LEIDOS                
020900    02 WKS-FIN-JRDISP           PIC 9(01) COMP VALUE ZERO.                
021000       88 FIN-JRDISP                      VALUE 1.                        
021100    02 WKS-FIN-JRWMAE           PIC 9(01) COMP VALUE ZERO.                
021200       88 FIN-JRWMAE                      VALUE 1.                        
021300*--> RESULTADO DE LA BUSQUEDA DEL AUXILIAR EN LA TABLA COMPARTIDA         
021400    02 WKS-AUX-ENCONTRADO       PIC X(01) VALUE "N".                      
021500       88 AUXILIAR-ENCONTRADO             VALUE "S".                      
021600       88 AUXILIAR-NO-ENCONTRADO          VALUE "N".                      
021700*--> INDICA SI LA 1RA POSICION DEL VR# TRAE DIGITO (SOL-91101)            
021800    02 WKS-VRID-ES-NUMERICA     PIC X(01) VALUE "N".                      
021900       88 VRID-NUMERICA                   VALUE "S".                      
022000       88 VRID-NO-NUMERICA                VALUE "N".                      
022100*--> ESTADO DE LAS CASILLAS SI/NO DE LA FILA EN PROCESO                   
022200    02 WKS-MARCA-SI             PIC X(01) VALUE "N".                      
022300       88 MARCA-SI-ACTIVA                 VALUE "S".                      
022400    02 WKS-MARCA-NO             PIC X(01) VALUE "N".                      
022500       88 MARCA-NO-ACTIVA                 VALUE "S".                      
022600    02 FILLER                   PIC X(05) VALUE SPACES.                   
022700                                                                          
022800 01 WKS-CONTADORES.                                                       
022900*--> INDICE DE LA FILA ENCONTRADA EN LA TABLA COMPARTIDA JRWT01           
023000    02 WKS-IDX-ENCONTRADO       PIC 9(05) COMP VALUE ZERO.                
023100*--> ANIO DE LA CORRIDA (BASE PARA DERIVAR LA FECHA DE LA HOJA)           
023200    02 WKS-ANIO-CORRIDA         PIC 9(04) COMP VALUE ZERO.                
023300*--> MES Y DIA DE LA HOJA, TOMADOS DE WKS-NOMBRE-HOJA-R EN                
023400*    DERIVA-FECHA-HOJA; NO VIENEN DEL RELOJ DEL SISTEMA.                  
023500    02 WKS-MES-HOJA             PIC 9(02) COMP VALUE ZERO.                
023600    02 WKS-DIA-HOJA             PIC 9(02) COMP VALUE ZERO.                
023700    02 FILLER                  PIC X(05) VALUE SPACES.                    
023800                                                                          
023900*--> FECHA CORRIDA PROVISTA POR EL SISTEMA OPERATIVO (AAAAMMDD)           
024000 01 WKS-FECHA-SISTEMA.                                                    
024100    02 WKS-FS-ANIO              PIC 9(04).                                
024200    02 WKS-FS-MES               PIC 9(02).                                
024300    02 WKS-FS-DIA               PIC 9(02).                                
024400    02 FILLER                   PIC X(02) VALUE SPACES.                   
024500                                                                          
024600*--> FECHA DE DISPONIBILIDAD DERIVADA DE LA HOJA (AAAAMMDD)               
024700 01 WKS-FECHA-HOJA              PIC 9(08) VALUE ZERO.                     
024800*--> REDEFINES PARA PODER MOVER ANIO/MES/DIA POR SEPARADO, YA             
024900*    QUE EL NOMBRE DE LA HOJA SOLO TRAE MES-DIA (SOL-93028).              
025000 01 WKS-FECHA-HOJA-R REDEFINES WKS-FECHA-HOJA.                            
025100    02 WKS-FH-ANIO              PIC 9(04).                                
025200    02 WKS-FH-MES               PIC 9(02).                                
025300    02 WKS-FH-DIA               PIC 9(02).                                
025400                                                                          
025500*--> AREA DE TRABAJO DE LA FILA DE DISPONIBILIDAD LEIDA. SE               
025600*    LLENA TANTO DESDE JRAV-REGISTRO-DETALLE (FILA ACTUAL)                
025700*    COMO DESDE WKS-DATOS-HOJA-PENDIENTE (FILA EN ESPERA).                
025800 01 WKS-FILA-DISPONIBLE.                                                  
025900    02 WKS-APELLIDO-IN          PIC X(30).                                
026000    02 WKS-NOMBRE-IN            PIC X(30).                                
026100    02 WKS-VRID-IN              PIC X(20).                                
026200*--> REDEFINES QUE AISLA LA 1RA POSICION DEL VR# PARA LA REGLA            
026300*    DE RESOLUCION POR VR# NUMERICO VRS. NOMBRE (SOL-91101).              
026400    02 WKS-VRID-IN-R REDEFINES WKS-VRID-IN.                               
026500       04 WKS-VRID-1RA-POS      PIC X(01).                                
026600       04 FILLER                PIC X(19).                                
026700*--> NUMERO DE JUNTA RECEPTORA DE VOTOS DONDE SIRVE EL AUXILIAR           
026800    02 WKS-JUNTA-IN            PIC X(10).                                 
026900*--> ROL DEL AUXILIAR EN LA JUNTA (PRESIDENTE, SECRETARIO, ETC.)          
027000    02 WKS-ROL-IN               PIC X(30).                                
027100*--> CASILLAS "CHECKED"/BLANCO TAL CUAL LLEGAN DEL SITIO WEB              
027200    02 WKS-SI-IN                PIC X(10).                                
027300    02 WKS-NO-IN                PIC X(10).                                
027400                                                                          
027500*--> NOMBRE DE HOJA (CODIFICA MM-DD) - VISTA PARA REGLA DE FECHA          
027600 01 WKS-NOMBRE-HOJA             PIC X(10).                                
027700 01 WKS-NOMBRE-HOJA-R REDEFINES WKS-NOMBRE-HOJA.                          
027800    02 WKS-NH-MES               PIC X(02).                                
027900    02 WKS-NH-GUION             PIC X(01).                                
028000    02 WKS-NH-DIA               PIC X(02).                                
028100    02 FILLER                   PIC X(05).                                
028200                                                                          
028300*--> WORKER-ID RESUELTO PARA LA FILA EN PROCESO (CERO = NO                
028400*    RESUELTO, LA FILA SE OMITE SIN TOCAR JRDMAE)                         
028500 01 WKS-ID-RESUELTO             PIC S9(07) COMP VALUE ZERO.               
028600                                                                          
028700*--> FILA EN ESPERA (SOL-07112) - LA ULTIMA FILA FISICA DE CADA           
028800*    HOJA NO SE PROCESA, IGUAL QUE EL SISTEMA ORIGEN. SE RETRASA          
028900*    UN REGISTRO LA FILA DE DETALLE PARA PODER DESCARTAR LA QUE           
029000*    RESULTE SER LA ULTIMA DE LA HOJA.                                    
029100 01 WKS-HAY-FILA-PENDIENTE      PIC X(01) VALUE "N".                      
029200    88 HAY-FILA-PENDIENTE                VALUE "S".                       
029300    88 NO-HAY-FILA-PENDIENTE             VALUE "N".                       
029400                                                                          
029500*--> COPIA DE LA ULTIMA FILA DE DETALLE LEIDA, A LA ESPERA DE             
029600*    SABER SI LE SIGUE OTRA FILA DE LA MISMA HOJA O NO.                   
029700 01 WKS-DATOS-HOJA-PENDIENTE    PIC X(170) VALUE SPACES.                  
029800*--> MISMOS CAMPOS DE WKS-FILA-DISPONIBLE, CON PREFIJO PEND               
029900*    PARA NO CONFUNDIR LA FILA EN ESPERA CON LA FILA ACTUAL.              
030000 01 WKS-DETALLE-PENDIENTE-R REDEFINES WKS-DATOS-HOJA-PENDIENTE.           
030100    02 WKS-PEND-APELLIDO-IN     PIC X(30).                                
030200    02 WKS-PEND-NOMBRE-IN       PIC X(30).                                
030300    02 WKS-PEND-CEDULA-IN       PIC X(20).                                
030400    02 WKS-PEND-JUNTA-IN        PIC X(10).                                
030500    02 WKS-PEND-PUESTO-IN       PIC X(30).                                
030600    02 WKS-PEND-SI-IN           PIC X(10).                                
030700    02 WKS-PEND-NO-IN           PIC X(10).                                
030800    02 FILLER                   PIC X(30).                                
030900                                                                          
031000 PROCEDURE DIVISION.                                                      
031100******************************************************************        
031200*               S E C C I O N    P R I N C I P A L               *        
031300*  ORDEN FIJO: ABRIR ARCHIVOS, OBTENER EL ANIO DE CORRIDA (BASE  *        
031400*  PARA LA FECHA DE LA HOJA), CARGAR LA TABLA DE AUXILIARES EN   *        
031500*  MEMORIA, PROCESAR TODA LA HOJA DE DISPONIBILIDAD Y CERRAR.    *        
031600******************************************************************        
031700 000-MAIN SECTION.                                                        
031800*--> SECUENCIA FIJA; NINGUN PASO SE SALTA, NI SIQUIERA CUANDO             
031900*    JRDISP VIENE VACIO (EN ESE CASO PROCESA-JRDISP SOLO LEE              
032000*    EL FIN DE ARCHIVO EN LA PRIMERA VUELTA).                             
032100     PERFORM APERTURA-ARCHIVOS     THRU APERTURA-ARCHIVOS-E               
032200     PERFORM OBTIENE-ANIO-CORRIDA  THRU OBTIENE-ANIO-CORRIDA-E            
032300     PERFORM CARGA-TABLA-AUXILIARES                                       
032400                                    THRU CARGA-TABLA-AUXILIARES-E         
032500     PERFORM PROCESA-JRDISP        THRU PROCESA-JRDISP-E                  
032600                                    UNTIL FIN-JRDISP                      
032700     PERFORM CIERRA-ARCHIVOS       THRU CIERRA-ARCHIVOS-E                 
032800     STOP RUN.                                                            
032900 000-MAIN-E. EXIT.                                                        
033000                                                                          
033100******************************************************************        
033200*  ABRE LOS TRES ARCHIVOS DEL PROGRAMA. SI JRWMAE NO ABRE BIEN   *        
033300*  (NI "00" NI "35" DE ARCHIVO NUEVO) NO HAY CONTRA QUIEN        *        
033400*  RESOLVER LA HOJA, ASI QUE SE ABORTA DE INMEDIATO.             *        
033500******************************************************************        
033600 APERTURA-ARCHIVOS SECTION.                                               
033700     MOVE "JRDV1002" TO  PROGRAMA                                         
033800*--> JRWMAE SE ABRE I-O PORQUE ACTUALIZA-VRID-PUESTO-ROL Y                
033900*    INSERTA-AUXILIAR-FALTANTE LE HACEN REWRITE/WRITE EN ESTA             
034000*    MISMA CORRIDA. JRDMAE SE ABRE EXTEND: SE ACUMULA SOBRE LO            
034100*    YA GRABADO EN CORRIDAS ANTERIORES DEL MISMO ANIO.                    
034200     OPEN INPUT  JRDISP                                                   
034300          I-O    JRWMAE                                                   
034400          EXTEND JRDMAE                                                   
034500*--> "35" ES CODIGO DE ARCHIVO NUEVO (JRWMAE AUN SIN REGISTROS);          
034600*    SE ACEPTA IGUAL QUE "00" PORQUE NO ES ERROR DE OPERACION.            
034700     IF FS-JRWMAE NOT EQUAL "00" AND "35"                                 
034800        MOVE "OPEN"     TO    ACCION                                      
034900        MOVE SPACES     TO    LLAVE                                       
035000        MOVE "JRWMAE"   TO    ARCHIVO                                     
035100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
035200                              FS-JRWMAE, FSE-JRWMAE                       
035300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO JRWMAE<<<"           
035400                UPON CONSOLE                                              
035500        MOVE 91 TO RETURN-CODE                                            
035600        STOP RUN                                                          
035700     END-IF.                                                              
035800 APERTURA-ARCHIVOS-E. EXIT.                                               
035900                                                                          
036000******************************************************************        
036100*     ANIO DE CORRIDA PARA LA REGLA DE DERIVACION DE FECHA       *        
036200*  EL NOMBRE DE LA HOJA SOLO TRAE MES-DIA (POR EJEMPLO "02-04"); *        
036300*  EL ANIO SE TOMA DEL RELOJ DEL SISTEMA EL DIA QUE CORRE ESTE   *        
036400*  PROGRAMA, NO DE NINGUN DATO DE LA HOJA (SOL-93028).           *        
036500******************************************************************        
036600 OBTIENE-ANIO-CORRIDA SECTION.                                            
036700*--> ACCEPT FROM DATE DEVUELVE AAAAMMDD; SOLO INTERESA EL ANIO,           
036800*    QUE QUEDA EN WKS-FS-ANIO POR SER GRUPO DE WKS-FECHA-SISTEMA.         
036900     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
037000     MOVE WKS-FS-ANIO TO WKS-ANIO-CORRIDA.                                
037100 OBTIENE-ANIO-CORRIDA-E. EXIT.                                            
037200                                                                          
037300******************************************************************        
037400*     CARGA INICIAL DE LA TABLA COMPARTIDA DE AUXILIARES         *        
037500*  RECORRE JRWMAE SECUENCIAL UNA SOLA VEZ PARA LLENAR JRWT01 EN  *        
037600*  MEMORIA (SOL-96182); DE AHI EN ADELANTE TODA LA RESOLUCION    *        
037700*  DE AUXILIAR DE LA HOJA SE HACE POR SEARCH, NO POR LECTURA     *        
037800*  DE DISCO POR CADA FILA.                                       *        
037900******************************************************************        
038000 CARGA-TABLA-AUXILIARES SECTION.                                          
038100*--> SE REINICIA EL CONTADOR Y LA BANDERA DE FIN ANTES DE LA              
038200*    PASADA UNICA QUE CARGA TODO JRWMAE A MEMORIA.                        
038300     MOVE ZERO TO JRWT-TOTAL-AUXILIARES                                   
038400     MOVE ZERO TO WKS-FIN-JRWMAE                                          
038500     PERFORM LEE-SIGUIENTE-AUXILIAR                                       
038600                                    THRU LEE-SIGUIENTE-AUXILIAR-E         
038700                                    UNTIL FIN-JRWMAE.                     
038800 CARGA-TABLA-AUXILIARES-E. EXIT.                                          
038900                                                                          
039000*--> LEE UN REGISTRO DE JRWMAE Y LO COPIA AL RENGLON DE LA TABLA          
039100*    COMPARTIDA SI AUN HAY CUPO Y NO SE LLEGO AL FIN DE ARCHIVO.          
039200 LEE-SIGUIENTE-AUXILIAR SECTION.                                          
039300     READ JRWMAE NEXT RECORD                                              
039400          AT END                                                          
039500             MOVE 1 TO WKS-FIN-JRWMAE                                     
039600     END-READ                                                             
039700*--> NO HAY CONTROL DE DESBORDE DEL RENGLON DE LA TABLA AQUI;             
039800*    JRWT01 SE DIMENSIONA HOLGADO A PROPOSITO (VER JRWT01).               
039900     IF NOT FIN-JRWMAE                                                    
040000        ADD 1 TO JRWT-TOTAL-AUXILIARES                                    
040100        MOVE JRWM-ID-AUXILIAR TO JRWT-T-ID (JRWT-TOTAL-AUXILIARES)        
040200        MOVE JRWM-NUM-CEDULA  TO JRWT-T-CEDULA                            
040300                                  (JRWT-TOTAL-AUXILIARES)                 
040400        MOVE JRWM-APELLIDO    TO JRWT-T-APELLIDO                          
040500                                  (JRWT-TOTAL-AUXILIARES)                 
040600        MOVE JRWM-NOMBRE      TO JRWT-T-NOMBRE                            
040700                                  (JRWT-TOTAL-AUXILIARES)                 
040800     END-IF.                                                              
040900 LEE-SIGUIENTE-AUXILIAR-E. EXIT.                                          
041000                                                                          
041100******************************************************************        
041200*          P R O C E S O   D E   L A S   H O J A S               *        
041300*  CADA REGISTRO LEIDO ES DE ENCABEZADO (JRAV-ES-ENCABEZADO,     *        
041400*  MARCA H) O DE DETALLE (MARCA D). UN ENCABEZADO CIERRA LA HOJA *        
041500*  ANTERIOR (SE DESCARTA SU FILA EN ESPERA, SOL-07112) Y ABRE LA *        
041600*  NUEVA (VALIDA TITULOS DE COLUMNA Y DERIVA LA FECHA). UN       *        
041700*  DETALLE SE ENCOLA PARA ESPERAR LA SIGUIENTE LECTURA.          *        
041800******************************************************************        
041900 PROCESA-JRDISP SECTION.                                                  
042000     READ JRDISP                                                          
042100*--> FIN DE ARCHIVO: SE DESCARTA LA FILA QUE QUEDO EN ESPERA DE           
042200*    LA ULTIMA HOJA, IGUAL QUE CUANDO LLEGA UN ENCABEZADO NUEVO.          
042300          AT END                                                          
042400             PERFORM DESCARTA-FILA-PENDIENTE                              
042500                                 THRU DESCARTA-FILA-PENDIENTE-E           
042600             MOVE 1 TO WKS-FIN-JRDISP                                     
042700          NOT AT END                                                      
042800*--> ENCABEZADO (MARCA H): CIERRA LA HOJA ANTERIOR Y ABRE LA              
042900*    NUEVA VALIDANDO TITULOS Y DERIVANDO LA FECHA DE LA HOJA.             
043000             IF JRAV-ES-ENCABEZADO                                        
043100                PERFORM DESCARTA-FILA-PENDIENTE                           
043200                                 THRU DESCARTA-FILA-PENDIENTE-E           
043300                PERFORM VALIDA-ENCABEZADO-HOJA                            
043400                                 THRU VALIDA-ENCABEZADO-HOJA-E            
043500                PERFORM DERIVA-FECHA-HOJA                                 
043600                                    THRU DERIVA-FECHA-HOJA-E              
043700*--> DETALLE (MARCA D): SE ENCOLA, NUNCA SE PROCESA DE UNA VEZ,           
043800*    PORQUE AUN NO SE SABE SI ES LA ULTIMA FILA DE LA HOJA.               
043900             ELSE                                                         
044000                PERFORM ENCOLA-FILA-DISPONIBLE                            
044100                                 THRU ENCOLA-FILA-DISPONIBLE-E            
044200             END-IF                                                       
044300     END-READ.                                                            
044400 PROCESA-JRDISP-E. EXIT.                                                  
044500                                                                          
044600******************************************************************        
044700*   VALIDACION DE ENCABEZADO DE COLUMNAS (SOL-07112) - SOLO      *        
044800*   ADVIERTE; NO DETIENE EL PROCESO SI NO COINCIDE EL TITULO.    *        
044900*   LA INTENCION ES AVISARLE AL OPERADOR SI EL SITIO WEB CAMBIO  *        
045000*   LOS ROTULOS DE LA ENCUESTA SIN QUE NADIE LE HAYA AVISADO AL  *        
045100*   DEPARTAMENTO, NO TUMBAR LA CORRIDA POR ESO.                  *        
045200******************************************************************        
045300 VALIDA-ENCABEZADO-HOJA SECTION.                                          
045400*--> SE COMPARAN LOS SIETE ROTULOS DE COLUMNA CONTRA LOS FIJOS            
045500*    QUE ENTREGA EL SITIO WEB DE LA ENCUESTA A LA FECHA DE ESTE           
045600*    PROGRAMA; UN SOLO ROTULO DISTINTO BASTA PARA DISPARAR EL             
045700*    AVISO, SIN DETALLAR CUAL DE LOS SIETE FUE.                           
045800     IF JRAV-TITULO-APELLIDO NOT EQUAL "Last Name"                        
045900     OR JRAV-TITULO-NOMBRE   NOT EQUAL "First Name"                       
046000     OR JRAV-TITULO-CEDULA   NOT EQUAL "VR #"                             
046100     OR JRAV-TITULO-JUNTA    NOT EQUAL "Precinct"                         
046200     OR JRAV-TITULO-PUESTO   NOT EQUAL "Role"                             
046300     OR JRAV-TITULO-SI       NOT EQUAL "Yes"                              
046400     OR JRAV-TITULO-NO       NOT EQUAL "No"                               
046500        DISPLAY "JRDV1002: ENCABEZADO DE JRDISP NO COINCIDE CON"          
046600                UPON CONSOLE                                              
046700        DISPLAY "          EL FORMATO ESPERADO - SE CONTINUA"             
046800                UPON CONSOLE                                              
046900     END-IF.                                                              
047000 VALIDA-ENCABEZADO-HOJA-E. EXIT.                                          
047100                                                                          
047200******************************************************************        
047300*   REGLA DE DERIVACION DE FECHA: NOMBRE DE HOJA = MM-DD         *        
047400*   EL ANIO SE TOMA DE WKS-ANIO-CORRIDA (OBTIENE-ANIO-CORRIDA),  *        
047500*   NUNCA DE LA HOJA. ESTA REGLA ES LA MISMA DESDE SOL-93028.    *        
047600******************************************************************        
047700 DERIVA-FECHA-HOJA SECTION.                                               
047800*--> LA REDEFINES WKS-NOMBRE-HOJA-R SEPARA MES Y DIA DEL TITULO           
047900*    DE LA HOJA (POSICION FIJA, NUNCA POR SCAN DE CARACTERES).            
048000     MOVE JRAV-NOMBRE-HOJA TO WKS-NOMBRE-HOJA                             
048100     MOVE WKS-NH-MES       TO WKS-MES-HOJA                                
048200     MOVE WKS-NH-DIA       TO WKS-DIA-HOJA                                
048300*--> SE ARMA LA FECHA COMPLETA EN WKS-FECHA-HOJA-R: ANIO DE LA            
048400*    CORRIDA + MES/DIA DE LA HOJA. ESTE ES EL VALOR QUE SE                
048500*    ESCRIBE EN JRDM-LLAVE AL GRABAR DISPONIBILIDAD.                      
048600     MOVE WKS-ANIO-CORRIDA TO WKS-FH-ANIO                                 
048700     MOVE WKS-MES-HOJA     TO WKS-FH-MES                                  
048800     MOVE WKS-DIA-HOJA     TO WKS-FH-DIA.                                 
048900 DERIVA-FECHA-HOJA-E. EXIT.                                               
049000                                                                          
049100******************************************************************        
049200*   DESCARTA LA FILA EN ESPERA - ES LA ULTIMA FILA FISICA DE LA  *        
049300*   HOJA QUE TERMINA (POR ENCABEZADO SIGUIENTE O FIN DE ARCHIVO) *        
049400*   EL SISTEMA ORIGEN SIEMPRE TRAE UNA FILA "DE CIERRE" VACIA AL *        
049500*   FINAL DE CADA HOJA QUE NUNCA SE DEBE PROCESAR (SOL-07112).   *        
049600******************************************************************        
049700 DESCARTA-FILA-PENDIENTE SECTION.                                         
049800     SET NO-HAY-FILA-PENDIENTE TO TRUE.                                   
049900 DESCARTA-FILA-PENDIENTE-E. EXIT.                                         
050000                                                                          
050100******************************************************************        
050200*   ENCOLA LA FILA LEIDA Y PROCESA LA FILA ANTERIOR EN ESPERA,   *        
050300*   QUE YA SE SABE QUE NO ES LA ULTIMA DE LA HOJA (SOL-07112)    *        
050400******************************************************************        
050500 ENCOLA-FILA-DISPONIBLE SECTION.                                          
050600*--> SI YA HABIA UNA FILA EN ESPERA, ESTA FILA NUEVA DEMUESTRA            
050700*    QUE LA ANTERIOR NO ERA LA ULTIMA DE LA HOJA; SE PROCESA.             
050800     IF HAY-FILA-PENDIENTE                                                
050900        MOVE WKS-PEND-APELLIDO-IN TO WKS-APELLIDO-IN                      
051000        MOVE WKS-PEND-NOMBRE-IN   TO WKS-NOMBRE-IN                        
051100        MOVE WKS-PEND-CEDULA-IN   TO WKS-VRID-IN                          
051200        MOVE WKS-PEND-JUNTA-IN    TO WKS-JUNTA-IN                         
051300        MOVE WKS-PEND-PUESTO-IN   TO WKS-ROL-IN                           
051400        MOVE WKS-PEND-SI-IN       TO WKS-SI-IN                            
051500        MOVE WKS-PEND-NO-IN       TO WKS-NO-IN                            
051600        PERFORM PROCESA-FILA-DISPONIBLE                                   
051700                              THRU PROCESA-FILA-DISPONIBLE-E              
051800     END-IF                                                               
051900*--> LA FILA RECIEN LEIDA PASA A SER LA NUEVA FILA EN ESPERA              
052000     MOVE JRAV-APELLIDO-IN TO WKS-PEND-APELLIDO-IN                        
052100     MOVE JRAV-NOMBRE-IN   TO WKS-PEND-NOMBRE-IN                          
052200     MOVE JRAV-CEDULA-IN   TO WKS-PEND-CEDULA-IN                          
052300     MOVE JRAV-JUNTA-IN    TO WKS-PEND-JUNTA-IN                           
052400     MOVE JRAV-PUESTO-IN   TO WKS-PEND-PUESTO-IN                          
052500     MOVE JRAV-SI-IN       TO WKS-PEND-SI-IN                              
052600     MOVE JRAV-NO-IN       TO WKS-PEND-NO-IN                              
052700     SET HAY-FILA-PENDIENTE TO TRUE.                                      
052800 ENCOLA-FILA-DISPONIBLE-E. EXIT.                                          
052900                                                                          
053000******************************************************************        
053100*     VALIDACION DE CASILLAS SI/NO Y RESOLUCION DE AUXILIAR      *        
053200*  SOL-07119 REORDENO ESTA SECCION: ANTES SOLO SE RESOLVIA EL    *        
053300*  AUXILIAR SI LA FILA YA TENIA "SI" MARCADO; AHORA SE RESUELVE  *        
053400*  SIEMPRE, PORQUE RESOLVER PUEDE ACTUALIZAR O INSERTAR EL       *        
053500*  AUXILIAR EN JRWMAE Y ESA MUTACION NO DEBE DEPENDER DE CUAL    *        
053600*  CASILLA VINO MARCADA EN LA ENCUESTA.                          *        
053700******************************************************************        
053800 PROCESA-FILA-DISPONIBLE SECTION.                                         
053900*--> CUENTA TODA FILA QUE LLEGA AQUI, SE GRABE O NO LA                    
054000*    DISPONIBILIDAD - ES EL CONTADOR DE "PROCESADAS" DEL CIERRE.          
054100     ADD 1 TO WKS-TOTAL-FILAS-PROCESADAS                                  
054200     MOVE "N" TO WKS-MARCA-SI                                             
054300     MOVE "N" TO WKS-MARCA-NO                                             
054400*--> EL SITIO WEB MANDA "Checked" LITERAL EN LA CASILLA MARCADA           
054500*    Y BLANCO EN LA QUE NO; NO HAY OTRO VALOR POSIBLE.                    
054600     IF WKS-SI-IN EQUAL "Checked"                                         
054700        MOVE "S" TO WKS-MARCA-SI                                          
054800     END-IF                                                               
054900     IF WKS-NO-IN EQUAL "Checked"                                         
055000        MOVE "S" TO WKS-MARCA-NO                                          
055100     END-IF                                                               
055200*--> SOL-07119: EL AUXILIAR SE RESUELVE SIEMPRE, AUN SI LA FILA           
055300*    TIENE CONFLICTO DE CASILLAS - LA MUTACION DEL MAESTRO NO             
055400*    DEPENDE DEL RESULTADO DE LA REGLA DE SI/NO                           
055500     PERFORM RESUELVE-AUXILIAR      THRU RESUELVE-AUXILIAR-E              
055600     IF WKS-ID-RESUELTO IS GREATER THAN ZERO                              
055700        IF MARCA-SI-ACTIVA AND MARCA-NO-ACTIVA                            
055800*--> REGLA DE CONFLICTO: AMBAS CASILLAS MARCADAS, NO SE INSERTA           
055900           ADD 1 TO WKS-TOTAL-FILAS-OMITIDAS                              
056000           DISPLAY "JRDV1002: FILA CON SI Y NO MARCADOS, SE OMITE"        
056100                   UPON CONSOLE                                           
056200        ELSE                                                              
056300*--> SOLO SE GRABA DISPONIBILIDAD CUANDO "SI" QUEDO MARCADO;              
056400*    NI "NO" NI AMBAS CASILLAS EN BLANCO GENERAN REGISTRO.                
056500           IF MARCA-SI-ACTIVA                                             
056600              PERFORM ESCRIBE-DISPONIBILIDAD                              
056700                                    THRU ESCRIBE-DISPONIBILIDAD-E         
056800           END-IF                                                         
056900        END-IF                                                            
057000     ELSE                                                                 
057100        ADD 1 TO WKS-TOTAL-FILAS-OMITIDAS                                 
057200        DISPLAY "JRDV1002: AUXILIAR NO RESUELTO, SE OMITE FILA"           
057300                UPON CONSOLE                                              
057400     END-IF.                                                              
057500 PROCESA-FILA-DISPONIBLE-E. EXIT.                                         
057600                                                                          
057700******************************************************************        
057800*   REGLA DE RESOLUCION DE AUXILIAR POR VR# O POR NOMBRE         *        
057900*  SOL-91101: SI LA 1RA POSICION DEL VR# ES DIGITO, SE BUSCA     *        
058000*  POR VR# (EL DATO MAS CONFIABLE); DE LO CONTRARIO SE BUSCA POR *        
058100*  APELLIDO+NOMBRE. SI NO SE ENCUENTRA ASI, SE INTENTA UNA       *        
058200*  ULTIMA VEZ POR NOMBRE EXIGIENDO QUE EL VR# AUN ESTE EN BLANCO *        
058300*  (UN AUXILIAR CONOCIDO QUE TODAVIA NO TENIA VR# ASIGNADO). SI  *        
058400*  AUN ASI NO APARECE, ES UN AUXILIAR NUEVO Y SOLO SE INSERTA SI *        
058500*  UPSI-0 ESTA ENCENDIDO (MODO CARGA); SI NO, SE FILTRA LA FILA. *        
058600******************************************************************        
058700 RESUELVE-AUXILIAR SECTION.                                               
058800     MOVE ZERO TO WKS-ID-RESUELTO                                         
058900     MOVE "N"  TO WKS-VRID-ES-NUMERICA                                    
059000*--> SOL-91101: SOLO SE MIRA LA 1RA POSICION DEL VR# (VIA LA              
059100*    REDEFINES WKS-VRID-IN-R); UN VR# QUE EMPIEZA CON LETRA SE            
059200*    TRATA COMO NO NUMERICO AUNQUE EL RESTO SEAN DIGITOS.                 
059300     IF WKS-VRID-IN IS NOT EQUAL TO SPACES                                
059400        IF WKS-VRID-1RA-POS IS NUMERIC                                    
059500           MOVE "S" TO WKS-VRID-ES-NUMERICA                               
059600        END-IF                                                            
059700     END-IF                                                               
059800     IF VRID-NUMERICA                                                     
059900        PERFORM BUSCA-POR-VRID      THRU BUSCA-POR-VRID-E                 
060000     ELSE                                                                 
060100        PERFORM BUSCA-POR-NOMBRE    THRU BUSCA-POR-NOMBRE-E               
060200     END-IF                                                               
060300     IF AUXILIAR-ENCONTRADO                                               
060400        MOVE JRWT-T-ID (WKS-IDX-ENCONTRADO) TO WKS-ID-RESUELTO            
060500     ELSE                                                                 
060600*--> NI POR VR# NI POR NOMBRE+APELLIDO CALZO CON CEDULA YA                
060700*    ASIGNADA; SE INTENTA LA ULTIMA REGLA ANTES DE DAR POR                
060800*    NUEVO AL AUXILIAR.                                                   
060900        PERFORM BUSCA-POR-NOMBRE-SIN-VRID                                 
061000                                  THRU BUSCA-POR-NOMBRE-SIN-VRID-E        
061100        IF AUXILIAR-ENCONTRADO                                            
061200           PERFORM ACTUALIZA-VRID-PUESTO-ROL                              
061300                                  THRU ACTUALIZA-VRID-PUESTO-ROL-E        
061400           MOVE JRWT-T-ID (WKS-IDX-ENCONTRADO) TO WKS-ID-RESUELTO         
061500        ELSE                                                              
061600           IF JRDV-INSERTA-FALTANTES                                      
061700              PERFORM INSERTA-AUXILIAR-FALTANTE                           
061800                              THRU INSERTA-AUXILIAR-FALTANTE-E            
061900           ELSE                                                           
062000*--> MODO FILTRO (UPSI-0 APAGADO): EL DEPARTAMENTO NO QUIERE              
062100*    QUE ESTA CORRIDA AGREGUE AUXILIARES NUEVOS AL MAESTRO.               
062200              DISPLAY "JRDV1002: MODO FILTRO, AUXILIAR NO EXISTE"         
062300                      UPON CONSOLE                                        
062400              MOVE ZERO TO WKS-ID-RESUELTO                                
062500           END-IF                                                         
062600        END-IF                                                            
062700     END-IF.                                                              
062800 RESUELVE-AUXILIAR-E. EXIT.                                               
062900                                                                          
063000*--> BUSQUEDA POR EL NUMERO DE CEDULA/VR# EXACTO EN LA TABLA              
063100*    COMPARTIDA. ES LA REGLA PREFERIDA CUANDO EL DATO ES DIGITO.          
063200 BUSCA-POR-VRID SECTION.                                                  
063300     MOVE "N" TO WKS-AUX-ENCONTRADO                                       
063400     SET JRWT-IDX TO 1                                                    
063500*--> SEARCH SECUENCIAL SOBRE LA TABLA EN MEMORIA; JRWT01 NO               
063600*    TRAE CLAVE ORDENADA POR CEDULA, POR ESO NO ES SEARCH ALL.            
063700     SEARCH JRWT-RENGLON                                                  
063800        AT END                                                            
063900           MOVE "N" TO WKS-AUX-ENCONTRADO                                 
064000        WHEN JRWT-T-CEDULA (JRWT-IDX) EQUAL WKS-VRID-IN                   
064100           MOVE "S" TO WKS-AUX-ENCONTRADO                                 
064200           MOVE JRWT-IDX TO WKS-IDX-ENCONTRADO                            
064300     END-SEARCH.                                                          
064400 BUSCA-POR-VRID-E. EXIT.                                                  
064500                                                                          
064600*--> BUSQUEDA POR APELLIDO+NOMBRE EXACTOS, SIN IMPORTAR SI LA             
064700*    TABLA YA TRAE VR# PARA ESE RENGLON (USADA CUANDO EL VR#              
064800*    DE LA FILA NO ES NUMERICO).                                          
064900 BUSCA-POR-NOMBRE SECTION.                                                
065000*--> SE REINICIA LA BANDERA Y EL INDICE ANTES DE CADA SEARCH;             
065100*    JRWT-IDX ES COMPARTIDO POR LAS TRES RUTINAS DE BUSQUEDA.             
065200     MOVE "N" TO WKS-AUX-ENCONTRADO                                       
065300     SET JRWT-IDX TO 1                                                    
065400     SEARCH JRWT-RENGLON                                                  
065500        AT END                                                            
065600           MOVE "N" TO WKS-AUX-ENCONTRADO                                 
065700        WHEN JRWT-T-APELLIDO (JRWT-IDX) EQUAL WKS-APELLIDO-IN             
065800         AND JRWT-T-NOMBRE   (JRWT-IDX) EQUAL WKS-NOMBRE-IN               
065900           MOVE "S" TO WKS-AUX-ENCONTRADO                                 
066000           MOVE JRWT-IDX TO WKS-IDX-ENCONTRADO                            
066100     END-SEARCH.                                                          
066200 BUSCA-POR-NOMBRE-E. EXIT.                                                
066300                                                                          
066400******************************************************************        
066500*   BUSCA POR NOMBRE EXIGIENDO QUE EL VR# ESTE AUN EN BLANCO     *        
066600*   ESTA ES LA ULTIMA OPORTUNIDAD ANTES DE TRATAR AL AUXILIAR    *        
066700*   COMO NUEVO: SOLO CALZA CON UN RENGLON DE LA TABLA QUE AUN    *        
066800*   NO TENIA VR# ASIGNADO, PARA NO CONFUNDIR DOS PERSONAS CON    *        
066900*   EL MISMO NOMBRE DONDE UNA YA TIENE VR# Y LA OTRA NO.         *        
067000******************************************************************        
067100 BUSCA-POR-NOMBRE-SIN-VRID SECTION.                                       
067200     MOVE "N" TO WKS-AUX-ENCONTRADO                                       
067300     SET JRWT-IDX TO 1                                                    
067400*--> LA CONDICION EXTRA "CEDULA = SPACES" ES LO QUE DISTINGUE             
067500*    ESTA BUSQUEDA DE BUSCA-POR-NOMBRE: SOLO CALZA CON UN                 
067600*    AUXILIAR QUE AUN NO TIENE VR# REGISTRADO EN JRWMAE.                  
067700     SEARCH JRWT-RENGLON                                                  
067800        AT END                                                            
067900           MOVE "N" TO WKS-AUX-ENCONTRADO                                 
068000        WHEN JRWT-T-APELLIDO (JRWT-IDX) EQUAL WKS-APELLIDO-IN             
068100         AND JRWT-T-NOMBRE   (JRWT-IDX) EQUAL WKS-NOMBRE-IN               
068200         AND JRWT-T-CEDULA   (JRWT-IDX) EQUAL SPACES                      
068300           MOVE "S" TO WKS-AUX-ENCONTRADO                                 
068400           MOVE JRWT-IDX TO WKS-IDX-ENCONTRADO                            
068500     END-SEARCH.                                                          
068600 BUSCA-POR-NOMBRE-SIN-VRID-E. EXIT.                                       
068700                                                                          
068800******************************************************************        
068900*   ACTUALIZA VR#/PUESTO/ROL DE UN AUXILIAR YA EXISTENTE         *        
069000*   SE RELEE EL REGISTRO POR LA LLAVE RELATIVA GUARDADA EN LA    *        
069100*   TABLA (WKS-JRWMAE-REL) PORQUE EL SEARCH SOLO TRABAJA SOBRE   *        
069200*   LA COPIA EN MEMORIA, NO SOBRE EL REGISTRO FISICO EN DISCO.   *        
069300******************************************************************        
069400 ACTUALIZA-VRID-PUESTO-ROL SECTION.                                       
069500*--> EL NUMERO DE REGISTRO RELATIVO SE TRAE DE LA TABLA EN                
069600*    MEMORIA (JRWT-T-ID GUARDA EL MISMO VALOR QUE LA LLAVE                
069700*    RELATIVA CON QUE SE ESCRIBIO EL AUXILIAR EN JRWMAE).                 
069800     MOVE JRWT-T-ID (WKS-IDX-ENCONTRADO) TO WKS-JRWMAE-REL                
069900*--> ESTE INVALID KEY NO SUELE OCURRIR, YA QUE LA LLAVE RELATIVA          
070000*    VIENE DE UN RENGLON DE LA TABLA CARGADO DEL MISMO JRWMAE.            
070100     READ JRWMAE                                                          
070200          INVALID KEY                                                     
070300             DISPLAY ">>> AUXILIAR NO SE PUDO RELEER <<<"                 
070400                     UPON CONSOLE                                         
070500     END-READ                                                             
070600*--> LA HOJA TRAE LA VERSION MAS RECIENTE DE VR#/JUNTA/PUESTO;            
070700*    SE SOBREESCRIBE LO QUE TENIA JRWMAE, NO SE ACUMULA.                  
070800     MOVE WKS-VRID-IN            TO JRWM-NUM-CEDULA                       
070900     MOVE WKS-JUNTA-IN          TO JRWM-JUNTA                             
071000     MOVE WKS-ROL-IN             TO JRWM-PUESTO                           
071100     REWRITE JRWM-REGISTRO-MAESTRO                                        
071200             INVALID KEY                                                  
071300                DISPLAY ">>> NO SE PUDO ACTUALIZAR AUXILIAR <<<"          
071400                        UPON CONSOLE                                      
071500     END-REWRITE                                                          
071600*--> SE REFRESCA TAMBIEN LA TABLA EN MEMORIA, YA QUE EL VR#               
071700*    RECIEN ASIGNADO PUEDE VOLVER A BUSCARSE EN ESTA MISMA                
071800*    CORRIDA (OTRA FILA DE LA MISMA HOJA O DE UNA SIGUIENTE).             
071900     MOVE WKS-VRID-IN   TO JRWT-T-CEDULA (WKS-IDX-ENCONTRADO).            
072000 ACTUALIZA-VRID-PUESTO-ROL-E. EXIT.                                       
072100                                                                          
072200******************************************************************        
072300*   INSERTA UN AUXILIAR NUEVO DESCUBIERTO EN LA HOJA DE RESULTADO*        
072400*   SOLO SE LLEGA AQUI CUANDO UPSI-0 ESTA ENCENDIDO (MODO CARGA) *        
072500*   Y NINGUNA DE LAS BUSQUEDAS ANTERIORES CALZO. EL ID NUEVO SE  *        
072600*   DERIVA DEL CONTADOR DE LA TABLA EN MEMORIA, IGUAL QUE HACE   *        
072700*   JRCG1001 PARA EL PADRON.                                     *        
072800******************************************************************        
072900 INSERTA-AUXILIAR-FALTANTE SECTION.                                       
073000     INITIALIZE JRWM-REGISTRO-MAESTRO                                     
073100*--> EL CONTADOR DE LA TABLA EN MEMORIA, YA INCREMENTADO, SIRVE           
073200*    DE ID CORRELATIVO NUEVO - IGUAL CONVENCION QUE JRCG1001.             
073300     ADD 1 TO JRWT-TOTAL-AUXILIARES                                       
073400     MOVE JRWT-TOTAL-AUXILIARES TO JRWM-ID-AUXILIAR                       
073500*--> LOS CAMPOS DE LA FILA DE LA HOJA PASAN DIRECTO AL NUEVO              
073600*    REGISTRO MAESTRO; NO HAY DATOS ADICIONALES QUE DERIVAR.              
073700     MOVE WKS-VRID-IN           TO JRWM-NUM-CEDULA                        
073800     MOVE WKS-APELLIDO-IN       TO JRWM-APELLIDO                          
073900     MOVE WKS-NOMBRE-IN         TO JRWM-NOMBRE                            
074000     MOVE WKS-JUNTA-IN         TO JRWM-JUNTA                              
074100     MOVE WKS-ROL-IN            TO JRWM-PUESTO                            
074200     MOVE JRWM-ID-AUXILIAR      TO WKS-JRWMAE-REL                         
074300*--> EL INVALID KEY AQUI SERIA UN INDICIO DE QUE EL RELATIVE KEY          
074400*    CALCULADO YA EXISTE EN JRWMAE - NO DEBERIA PASAR CON UN              
074500*    CONTADOR QUE SOLO AVANZA.                                            
074600     WRITE JRWM-REGISTRO-MAESTRO                                          
074700           INVALID KEY                                                    
074800              DISPLAY ">>> NO SE PUDO INSERTAR AUXILIAR <<<"              
074900                      UPON CONSOLE                                        
075000     END-WRITE                                                            
075100*--> EL NUEVO RENGLON SE AGREGA TAMBIEN A LA TABLA EN MEMORIA             
075200*    PARA QUE OTRA FILA DE LA MISMA HOJA YA LO ENCUENTRE.                 
075300     MOVE JRWM-ID-AUXILIAR    TO JRWT-T-ID (JRWT-TOTAL-AUXILIARES)        
075400     MOVE WKS-VRID-IN         TO JRWT-T-CEDULA                            
075500                                  (JRWT-TOTAL-AUXILIARES)                 
075600     MOVE WKS-APELLIDO-IN     TO JRWT-T-APELLIDO                          
075700                                  (JRWT-TOTAL-AUXILIARES)                 
075800     MOVE WKS-NOMBRE-IN       TO JRWT-T-NOMBRE                            
075900                                  (JRWT-TOTAL-AUXILIARES)                 
076000     MOVE JRWM-ID-AUXILIAR    TO WKS-ID-RESUELTO.                         
076100 INSERTA-AUXILIAR-FALTANTE-E. EXIT.                                       
076200                                                                          
076300******************************************************************        
076400*   ESCRIBE UN REGISTRO DE DISPONIBILIDAD - REGLA DE INSERCION   *        
076500*   DESDE SOL-07119 JRDMAE ES INDEXADO POR AUXILIAR+FECHA, ASI   *        
076600*   QUE EL PROPIO WRITE RECHAZA (FS "22") LA DISPONIBILIDAD      *        
076700*   DUPLICADA SIN QUE ESTE PROGRAMA TENGA QUE BUSCARLA ANTES.    *        
076800******************************************************************        
076900 ESCRIBE-DISPONIBILIDAD SECTION.                                          
077000*--> JRDM-ID-AUXILIAR + JRDM-FECHA-DISPONIBLE FORMAN JRDM-LLAVE,          
077100*    LA LLAVE DE ACCESO INDEXADO DE JRDMAE (VER COPY JRDM01).             
077200     MOVE WKS-ID-RESUELTO        TO JRDM-ID-AUXILIAR                      
077300     MOVE WKS-FECHA-HOJA         TO JRDM-FECHA-DISPONIBLE                 
077400     WRITE JRDM-REGISTRO-DISPONIBLE                                       
077500           INVALID KEY                                                    
077600              IF FS-JRDMAE EQUAL "22"                                     
077700*--> DUPLICADO AUXILIAR/FECHA - ES ADVERTENCIA, NO ABORTA LA HOJA         
077800                 DISPLAY "JRDV1002: DISPONIBILIDAD DUPLICADA, SE"         
077900                         " OMITE" UPON CONSOLE                            
078000              ELSE                                                        
078100*--> ERROR DURO - SE ABORTA EL PROCESO DE LA HOJA. SOL-10037:             
078200*    SE DEJA CONSTANCIA DE LA FILA QUE NO SE PUDO GRABAR (LLAVE           
078300*    Y NOMBRE DEL AUXILIAR) ANTES DE ABORTAR, NO SOLO EL ROTULO           
078400*    GENERICO DE ERROR. ASI QUIEN REVISE LA BITACORA DE DEBD1R00          
078500*    SABE DE UNA VEZ CUAL FILA QUEDO A MEDIAS, SIN TENER QUE              
078600*    RECONSTRUIRLA A PARTIR DEL ARCHIVO DE ENTRADA.                       
078700                 MOVE SPACES       TO LLAVE                               
078800                 MOVE JRDM-LLAVE   TO LLAVE (1:14)                        
078900                 MOVE "ESCRITURA"  TO ACCION                              
079000                 MOVE "JRDMAE"     TO ARCHIVO                             
079100                 CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,         
079200                                 LLAVE, FS-JRDMAE, FSE-JRDMAE             
079300                 DISPLAY ">>> ERROR DURO AL GRABAR DISPONIBILIDAD"        
079400                         " SE ABORTA LA HOJA <<<" UPON CONSOLE            
079500*--> SOL-10037: DISPLAY ADICIONAL CON EL DETALLE DE LA FILA EN            
079600*    ERROR (AUXILIAR, FECHA, APELLIDO Y NOMBRE) PARA LA CONSOLA           
079700*    DE OPERACION, COMPLEMENTO DE LA LLAVE YA ENVIADA A DEBD1R00.         
079800                 DISPLAY "JRDV1002: AUXILIAR " WKS-ID-RESUELTO            
079900                         " FECHA " WKS-FECHA-HOJA " APELLIDO "            
080000                         WKS-APELLIDO-IN " NOMBRE " WKS-NOMBRE-IN         
080100                         UPON CONSOLE                                     
080200                 MOVE 92 TO WKS-CODIGO-RETORNO-LOCAL                      
080300                 MOVE WKS-CODIGO-RETORNO-LOCAL TO RETURN-CODE             
080400                 STOP RUN                                                 
080500              END-IF                                                      
080600     END-WRITE.                                                           
080700 ESCRIBE-DISPONIBILIDAD-E. EXIT.                                          
080800                                                                          
080900******************************************************************        
081000*   CIERRE DEL PROGRAMA - REPORTA LOS CONTADORES DE CONTROL DE   *        
081100*   CORRIDA (SOL-07119) ANTES DE CERRAR LOS TRES ARCHIVOS.       *        
081200******************************************************************        
081300 CIERRA-ARCHIVOS SECTION.                                                 
081400*--> ESTOS DOS CONTADORES SON EL RESUMEN QUE EL OPERADOR REVISA           
081500*    PARA SABER SI LA CORRIDA PROCESO LA CANTIDAD DE FILAS QUE            
081600*    ESPERABA SEGUN EL TAMANO DEL ARCHIVO JRDISP DE ESE DIA.              
081700     DISPLAY "JRDV1002: FILAS PROCESADAS: "                               
081800             WKS-TOTAL-FILAS-PROCESADAS UPON CONSOLE                      
081900     DISPLAY "JRDV1002: FILAS OMITIDAS  : "                               
082000             WKS-TOTAL-FILAS-OMITIDAS UPON CONSOLE                        
082100*--> SE CIERRAN LOS TRES ARCHIVOS EN UNA SOLA SENTENCIA; NINGUNO          
082200*    DE LOS TRES SUELE FALLAR EL CLOSE EN CONDICIONES NORMALES.           
082300     CLOSE JRDISP JRWMAE JRDMAE.                                          
082400 CIERRA-ARCHIVOS-E. EXIT.                                                 
